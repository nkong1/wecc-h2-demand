000010*****************************************************                     
000020*                                                    *                    
000030*          Industry Sector Hydrogen Demand           *                    
000040*                                                    *                    
000050*  Converts facility/unit fossil-fuel CO2 emissions    *                  
000060*  to projected hydrogen demand, sector by sector,      *                 
000070*  and accumulates the result by load zone and year.    *                 
000080*****************************************************                     
000090*                                                                         
000100 identification division.                                                 
000110*================================                                         
000120*                                                                         
000130 program-id.        H2INDU.                                               
000140 author.            D J Halversen.                                        
000150 installation.      Pacific Intertie Systems Group.                       
000160 date-written.      06/03/86.                                             
000170 date-compiled.                                                           
000180 security.          Company Confidential.                                 
000190*                                                                         
000200* Remarks.          Originally the industrial fuel-tax                    
000210*                   exemption audit step - averaged a                     
000220*                   plant's exempt fuel factors across                    
000230*                   its boilers.  Re-tooled 09/25 to                      
000240*                   average emissions factors across a                    
000250*                   unit's fuels and project hydrogen                     
000260*                   demand instead of a tax credit.                       
000270*                                                                         
000280* Files used:                                                             
000290*                   FUEL-FACTOR    input (table load)                     
000300*                   FUEL-GROWTH    input (table load)                     
000310*                   SECTOR-NAICS   input (table load)                     
000320*                   UNIT-FUEL      input, one per sector                  
000330*                   UNIT-FUEL-OUT  output (log)                           
000340*                   FAC-H2         output (log)                           
000350*                   IND-LZ         output                                 
000360*                                                                         
000370* Changes:                                                                
000380* 03/06/86 djh -     Written.                                     DJH0686 
000390* 22/08/93 djh -     Added the multi-plant accumulation           DJH0893 
000400*                   pass, previously one plant per run.                   
000410* 19/11/98 djh -     Y2K.  Year fields widened to 4 digits        DJH1198 
000420*                   throughout the growth table.                          
000430* 08/09/25 rjh -     1.0.00  Re-written for WECC - unit           RJH0925 
000440*                   fuel averaging (I3), demand (I4-I5),                  
000450*                   facility H2 conversion (I6-I7).                       
000460* 29/09/25 rjh -     1.0.01  Added the load-zone/year             RJH0925 
000470*                   summary sort (I8) - the shop print                    
000480*                   utility can no longer assume a single                 
000490*                   model year per run.                                   
000500*                                                                         
000510*****************************************************                     
000520*                                                                         
000530 environment division.                                                    
000540*================================                                         
000550*                                                                         
000560 configuration section.                                                   
000570 special-names.                                                           
000580     C01 is Top-Of-Form.                                                  
000590*                                                                         
000600 input-output section.                                                    
000610 file-control.                                                            
000620     select  Fuel-Factor-File                                             
000630             assign to Fdf-Fuel-Factor                                    
000640             organization line sequential                                 
000650             file status is WS-Ff-Status.                                 
000660     select  Fuel-Growth-File                                             
000670             assign to Fdf-Fuel-Growth                                    
000680             organization line sequential                                 
000690             file status is WS-Fg-Status.                                 
000700     select  Sector-Naics-File                                            
000710             assign to Fdf-Sector-Naics                                   
000720             organization line sequential                                 
000730             file status is WS-Sn-Status.                                 
000740     select  Unit-Fuel-File                                               
000750             assign to WS-Sector-Assign                                   
000760             organization line sequential                                 
000770             file status is WS-Uf-Status.                                 
000780     select  Unit-Fuel-Out-File                                           
000790             assign to Fdf-Unit-Fuel-Out                                  
000800             organization line sequential                                 
000810             file status is WS-Uo-Status.                                 
000820     select  Fac-H2-File                                                  
000830             assign to Fdf-Fac-H2                                         
000840             organization line sequential                                 
000850             file status is WS-Fh-Status.                                 
000860     select  Ind-Lz-File                                                  
000870             assign to Fdf-Ind-Lz                                         
000880             organization line sequential                                 
000890             file status is WS-Il-Status.                                 
000900*                                                                         
000910 data division.                                                           
000920 file section.                                                            
000930*                                                                         
000940 fd  Fuel-Factor-File.                                                    
000950 copy "h2ffact.cob".                                                      
000960 fd  Fuel-Growth-File.                                                    
000970 copy "h2fgrow.cob".                                                      
000980 fd  Sector-Naics-File.                                                   
000990 copy "h2snaic.cob".                                                      
001000 fd  Unit-Fuel-File.                                                      
001010 copy "h2ufuel.cob".                                                      
001020 fd  Unit-Fuel-Out-File.                                                  
001030 copy "h2ufout.cob".                                                      
001040 fd  Fac-H2-File.                                                         
001050 copy "h2fach2.cob".                                                      
001060 fd  Ind-Lz-File.                                                         
001070 copy "h2indlz.cob".                                                      
001080*                                                                         
001090 working-storage section.                                                 
001100*-----------------------                                                  
001110 77  WS-Prog-Name        pic x(17) value "H2INDU (1.0.01)".               
001120 77  WS-Sector-Assign    pic x(20).                                       
001130*                                                                         
001140 01  WS-File-Status.                                                      
001150     03  WS-Ff-Status        pic xx.                                      
001160     03  WS-Fg-Status        pic xx.                                      
001170     03  WS-Sn-Status        pic xx.                                      
001180     03  WS-Uf-Status        pic xx.                                      
001190     03  WS-Uo-Status        pic xx.                                      
001200     03  WS-Fh-Status        pic xx.                                      
001210     03  WS-Il-Status        pic xx.                                      
001220     03  filler              pic x(02).                                   
001230 01  WS-File-Status-Alt redefines WS-File-Status.                         
001240     03  WS-File-Status-Chars  pic x(14).                                 
001250*                                                                         
001260* Fuel GHG factor/category lookup (rule I2/I3).                           
001270*                                                                         
001280 01  WS-Factor-Tab-Control.                                               
001290     03  WS-Factor-Count     pic 9(3)  comp  value zero.                  
001300     03  filler              pic x(02).                                   
001310 01  WS-Factor-Tab.                                                       
001320     03  WS-Factor-Entry     occurs 150                                   
001330                             indexed by WS-Ft-Ix.                         
001340         05  WS-Ft-Fuel-Type  pic x(40).                                  
001350         05  WS-Ft-Factor     pic 9(4)v9(3) comp-3.                       
001360         05  WS-Ft-Category   pic x(20).                                  
001370     03  filler              pic x(01).                                   
001380*                                                                         
001390* Fuel category growth table, 2023-2050 (rule I5).                        
001400*                                                                         
001410 01  WS-Growth-Tab-Control.                                               
001420     03  WS-Growth-Count     pic 9(3)  comp  value zero.                  
001430     03  WS-Growth-Base-Ix   pic 9(3)  comp  value zero.                  
001440     03  filler              pic x(02).                                   
001450 01  WS-Growth-Tab.                                                       
001460     03  WS-Growth-Entry     occurs 28                                    
001470                             indexed by WS-Gr-Ix.                         
001480         05  WS-Gr-Year        pic 9(4).                                  
001490         05  WS-Gr-Natural-Gas pic 9(7)v9(4) comp-3.                      
001500         05  WS-Gr-Coal        pic 9(7)v9(4) comp-3.                      
001510         05  WS-Gr-Petroleum   pic 9(7)v9(4) comp-3.                      
001520         05  WS-Gr-Biomass-Wood pic 9(7)v9(4) comp-3.                     
001530         05  WS-Gr-LPG         pic 9(7)v9(4) comp-3.                      
001540     03  filler              pic x(01).                                   
001550*                                                                         
001560* Sector / NAICS mapping table (rule I1).                                 
001570*                                                                         
001580 01  WS-Snaic-Tab-Control.                                                
001590     03  WS-Snaic-Count      pic 9(3)  comp  value zero.                  
001600     03  filler              pic x(02).                                   
001610 01  WS-Snaic-Tab.                                                        
001620     03  WS-Snaic-Entry      occurs 100                                   
001630                             indexed by WS-Sq-Ix.                         
001640         05  WS-Sq-Sector-Name pic x(15).                                 
001650         05  WS-Sq-Naics-Code  pic 9(6).                                  
001660     03  filler              pic x(01).                                   
001670*                                                                         
001680* One unit's buffered, recognized fuel list (rule I3).                    
001690*                                                                         
001700 01  WS-Fbuf-Tab-Control.                                                 
001710     03  WS-Fbuf-Count       pic 9(3)  comp  value zero.                  
001720     03  filler              pic x(02).                                   
001730 01  WS-Fbuf-Tab.                                                         
001740     03  WS-Fbuf-Entry       occurs 60                                    
001750                             indexed by WS-Fb-Ix.                         
001760         05  WS-Fb-Fuel-Type  pic x(40).                                  
001770         05  WS-Fb-Factor     pic 9(4)v9(3) comp-3.                       
001780         05  WS-Fb-Category   pic x(20).                                  
001790     03  filler              pic x(01).                                   
001800*                                                                         
001810* Load-zone / year accumulation table (rule I8).                          
001820*                                                                         
001830 01  WS-Zy-Tab-Control.                                                   
001840     03  WS-Zy-Count         pic 9(4)  comp  value zero.                  
001850     03  filler              pic x(02).                                   
001860 01  WS-Zy-Tab.                                                           
001870     03  WS-Zy-Entry         occurs 2000                                  
001880                             indexed by WS-Zy-Ix.                         
001890         05  WS-Zy-Zone       pic x(20).                                  
001900         05  WS-Zy-Year       pic 9(4).                                   
001910         05  WS-Zy-Kg         pic 9(12)v9(3) comp-3.                      
001920     03  filler              pic x(01).                                   
001930*                                                                         
001940* Current Unit-Fuel record, carried forward across the                    
001950* read-ahead control break (the FD area is overwritten by                 
001960* each READ, so the active group's values live here).                     
001970*                                                                         
001980 01  WS-Cur-Record.                                                       
001990     03  WS-Cur-Facility-Id   pic 9(9).                                   
002000     03  WS-Cur-Facility-Name pic x(40).                                  
002010     03  WS-Cur-Naics         pic 9(6).                                   
002020     03  WS-Cur-Unit-Name     pic x(30).                                  
002030     03  WS-Cur-Fuel-Type     pic x(40).                                  
002040     03  WS-Cur-Co2-Mt        pic 9(9)v9(3) comp-3.                       
002050     03  WS-Cur-Load-Zone     pic x(20).                                  
002060     03  WS-Cur-Eof           pic x      value "N".                       
002070         88  WS-Uf-Eof          value "Y".                                
002080     03  filler               pic x(02).                                  
002090*                                                                         
002100* Saved values for the facility and unit now being                        
002110* accumulated (captured once per group, not re-read).                     
002120*                                                                         
002130 01  WS-Save-Block.                                                       
002140     03  WS-Sv-Facility-Id    pic 9(9).                                   
002150     03  WS-Sv-Facility-Name  pic x(40).                                  
002160     03  WS-Sv-Unit-Name      pic x(30).                                  
002170     03  WS-Sv-Co2-Mt         pic 9(9)v9(3) comp-3.                       
002180     03  WS-Sv-Load-Zone      pic x(20).                                  
002190     03  filler               pic x(02).                                  
002200*                                                                         
002210 01  WS-Sv-Facility-Id-Block.                                             
002220     03  WS-Sv-Facility-Id-Disp  pic 9(9).                                
002230     03  filler                  pic x(02).                               
002240 01  WS-Sv-Facility-Id-Alt redefines                                      
002250                            WS-Sv-Facility-Id-Block.                      
002260     03  WS-Sv-Facility-Id-Hi    pic 9(5).                                
002270     03  WS-Sv-Facility-Id-Lo    pic 9(4).                                
002280*                                                                         
002290 01  WS-File-Naics-Block.                                                 
002300     03  WS-File-Naics        pic 9(6).                                   
002310     03  WS-File-Sector-Name  pic x(15).                                  
002320     03  filler               pic x(02).                                  
002330 01  WS-File-Naics-Alt redefines WS-File-Naics-Block.                     
002340     03  WS-File-Naics-Chars  pic x(21).                                  
002350*                                                                         
002360 01  WS-Calc-Work.                                                        
002370     03  WS-Sector-Ix         pic 9(2)  comp.                             
002380     03  WS-Year-Ix           pic 9(2)  comp.                             
002390     03  WS-Avg-Factor        pic 9(4)v9(3) comp-3.                       
002400     03  WS-Unit-Mmbtu        pic 9(9)v9(4) comp-3.                       
002410     03  WS-Fuel-Share-Mmbtu  pic 9(9)v9(4) comp-3.                       
002420     03  WS-Growth-Pct        pic s9(3)v9(8) comp-3.                      
002430     03  WS-Base-Value        pic 9(7)v9(4) comp-3.                       
002440     03  WS-Year-Value        pic 9(7)v9(4) comp-3.                       
002450     03  WS-Fac-Mmbtu-Total   pic 9(11)v9(4) comp-3.                      
002460     03  WS-Fac-Kg            pic 9(11)v9(3) comp-3.                      
002470     03  WS-Decarb-Dec        pic v9(4)    comp-3.                        
002480     03  WS-Scale-Factor      pic 9(3)v9(4) comp-3.                       
002490     03  WS-Work-Naics        pic 9(6).                                   
002500     03  WS-Work-Fuel-Name    pic x(40).                                  
002510     03  WS-Work-Category     pic x(20).                                  
002520     03  WS-Found             pic x.                                      
002530         88  WS-Was-Found       value "Y".                                
002540     03  filler               pic x(02).                                  
002550*                                                                         
002560 01  WS-Sort-Work.                                                        
002570     03  WS-Sort-Swapped      pic x      value "N".                       
002580         88  WS-Did-Swap        value "Y".                                
002590     03  filler               pic x(02).                                  
002600     03  WS-Sort-Hold-Zone    pic x(20).                                  
002610     03  WS-Sort-Hold-Year    pic 9(4).                                   
002620     03  WS-Sort-Hold-Kg      pic 9(12)v9(3) comp-3.                      
002630*                                                                         
002640 01  WS-Eof-Switches.                                                     
002650     03  WS-Ff-Eof            pic x  value "N".                           
002660         88  WS-Ff-At-Eof        value "Y".                               
002670     03  WS-Fg-Eof            pic x  value "N".                           
002680         88  WS-Fg-At-Eof        value "Y".                               
002690     03  WS-Sn-Eof            pic x  value "N".                           
002700         88  WS-Sn-At-Eof        value "Y".                               
002710     03  filler               pic x(02).                                  
002720*                                                                         
002730 linkage section.                                                         
002740****************                                                          
002750*                                                                         
002760 copy "h2call.cob".                                                       
002770 copy "h2scnprm.cob".                                                     
002780 copy "h2files.cob".                                                      
002790*                                                                         
002800 procedure division using H2-Calling-Data                                 
002810                          H2-Scenario-Parms                               
002820                          H2-File-Defs.                                   
002830*========================================                                 
002840*                                                                         
002850 AA000-Main section.                                                      
002860*******************                                                       
002870*                                                                         
002880     perform  AA100-Load-Factors.                                         
002890     perform  AA150-Load-Growth.                                          
002900     perform  AA170-Load-Sector-Naics.                                    
002910*                                                                         
002920     open     output Unit-Fuel-Out-File.                                  
002930     open     output Fac-H2-File.                                         
002940     move     zero   to WS-Zy-Count.                                      
002950*                                                                         
002960     perform  AA250-Process-Year                                          
002970         varying WS-Year-Ix from 1 by 1                                   
002980         until   WS-Year-Ix > SP-Model-Year-Count.                        
002990*                                                                         
003000     close    Unit-Fuel-Out-File.                                         
003010     close    Fac-H2-File.                                                
003020*                                                                         
003030     perform  AA800-Sort-Summary.                                         
003040     perform  AA900-Write-Ind-Lz.                                         
003050     display  "H2INDU complete - " WS-Zy-Count                            
003060              " load-zone/year rows written to IND-LZ.".                  
003070     goback.                                                              
003080*                                                                         
003090 AA000-Exit.  exit section.                                               
003100*                                                                         
003110 AA100-Load-Factors section.                                              
003120***************************                                               
003130*                                                                         
003140* Rule I2/I3 - load the emissions factor dictionary.                      
003150* Name normalization is applied at lookup time, not here,                 
003160* so the dictionary keeps the source's own fuel spelling.                 
003170*                                                                         
003180     open     input  Fuel-Factor-File.                                    
003190     move     zero   to WS-Factor-Count.                                  
003200     move     "N"    to WS-Ff-Eof.                                        
003210     perform  AA105-Read-Factor-Record.                                   
003220     perform  AA110-Post-Factor-Record                                    
003230         until WS-Ff-At-Eof.                                              
003240     close    Fuel-Factor-File.                                           
003250*                                                                         
003260 AA100-Exit.  exit section.                                               
003270*                                                                         
003280 AA105-Read-Factor-Record section.                                        
003290*********************************                                         
003300*                                                                         
003310     read     Fuel-Factor-File next record                                
003320              at end                                                      
003330              move  "Y" to WS-Ff-Eof                                      
003340     end-read.                                                            
003350     if       WS-Ff-Status not = "00" and WS-Ff-Status not = "10"         
003360              move  "Y" to WS-Ff-Eof                                      
003370     end-if.                                                              
003380*                                                                         
003390 AA105-Exit.  exit section.                                               
003400*                                                                         
003410 AA110-Post-Factor-Record section.                                        
003420*********************************                                         
003430*                                                                         
003440     add      1 to WS-Factor-Count.                                       
003450     set      WS-Ft-Ix to WS-Factor-Count.                                
003460     move     FF-Fuel-Type to WS-Ft-Fuel-Type (WS-Ft-Ix).                 
003470     move     FF-Kgco2-Per-Mmbtu                                          
003480              to WS-Ft-Factor (WS-Ft-Ix).                                 
003490     move     FF-Category to WS-Ft-Category (WS-Ft-Ix).                   
003500     perform  AA105-Read-Factor-Record.                                   
003510*                                                                         
003520 AA110-Exit.  exit section.                                               
003530*                                                                         
003540 AA150-Load-Growth section.                                               
003550**************************                                                
003560*                                                                         
003570     open     input  Fuel-Growth-File.                                    
003580     move     zero   to WS-Growth-Count.                                  
003590     move     "N"    to WS-Fg-Eof.                                        
003600     perform  AA155-Read-Growth-Record.                                   
003610     perform  AA160-Post-Growth-Record                                    
003620         until WS-Fg-At-Eof.                                              
003630     close    Fuel-Growth-File.                                           
003640*                                                                         
003650 AA150-Exit.  exit section.                                               
003660*                                                                         
003670 AA155-Read-Growth-Record section.                                        
003680*********************************                                         
003690*                                                                         
003700     read     Fuel-Growth-File next record                                
003710              at end                                                      
003720              move  "Y" to WS-Fg-Eof                                      
003730     end-read.                                                            
003740     if       WS-Fg-Status not = "00" and WS-Fg-Status not = "10"         
003750              move  "Y" to WS-Fg-Eof                                      
003760     end-if.                                                              
003770*                                                                         
003780 AA155-Exit.  exit section.                                               
003790*                                                                         
003800 AA160-Post-Growth-Record section.                                        
003810*********************************                                         
003820*                                                                         
003830     add      1 to WS-Growth-Count.                                       
003840     set      WS-Gr-Ix to WS-Growth-Count.                                
003850     move     FG-Year         to WS-Gr-Year (WS-Gr-Ix).                   
003860     move     FG-Natural-Gas                                              
003870              to WS-Gr-Natural-Gas (WS-Gr-Ix).                            
003880     move     FG-Coal         to WS-Gr-Coal (WS-Gr-Ix).                   
003890     move     FG-Petroleum                                                
003900              to WS-Gr-Petroleum (WS-Gr-Ix).                              
003910     move     FG-Biomass-Wood                                             
003920              to WS-Gr-Biomass-Wood (WS-Gr-Ix).                           
003930     move     FG-LPG          to WS-Gr-LPG (WS-Gr-Ix).                    
003940     if       FG-Year = 2023                                              
003950              move WS-Growth-Count to WS-Growth-Base-Ix                   
003960     end-if.                                                              
003970     perform  AA155-Read-Growth-Record.                                   
003980*                                                                         
003990 AA160-Exit.  exit section.                                               
004000*                                                                         
004010 AA170-Load-Sector-Naics section.                                         
004020********************************                                          
004030*                                                                         
004040     open     input  Sector-Naics-File.                                   
004050     move     zero   to WS-Snaic-Count.                                   
004060     move     "N"    to WS-Sn-Eof.                                        
004070     perform  AA175-Read-Snaic-Record.                                    
004080     perform  AA180-Post-Snaic-Record                                     
004090         until WS-Sn-At-Eof.                                              
004100     close    Sector-Naics-File.                                          
004110*                                                                         
004120 AA170-Exit.  exit section.                                               
004130*                                                                         
004140 AA175-Read-Snaic-Record section.                                         
004150********************************                                          
004160*                                                                         
004170     read     Sector-Naics-File next record                               
004180              at end                                                      
004190              move  "Y" to WS-Sn-Eof                                      
004200     end-read.                                                            
004210     if       WS-Sn-Status not = "00" and WS-Sn-Status not = "10"         
004220              move  "Y" to WS-Sn-Eof                                      
004230     end-if.                                                              
004240*                                                                         
004250 AA175-Exit.  exit section.                                               
004260*                                                                         
004270 AA180-Post-Snaic-Record section.                                         
004280********************************                                          
004290*                                                                         
004300     add      1 to WS-Snaic-Count.                                        
004310     set      WS-Sq-Ix to WS-Snaic-Count.                                 
004320     move     SN-Sector-Name                                              
004330              to WS-Sq-Sector-Name (WS-Sq-Ix).                            
004340     move     SN-Naics-Code                                               
004350              to WS-Sq-Naics-Code (WS-Sq-Ix).                             
004360     perform  AA175-Read-Snaic-Record.                                    
004370*                                                                         
004380 AA180-Exit.  exit section.                                               
004390*                                                                         
004400 AA250-Process-Year section.                                              
004410***************************                                               
004420*                                                                         
004430     perform  AA300-Process-Sector-File                                   
004440         varying WS-Sector-Ix from 1 by 1                                 
004450         until   WS-Sector-Ix > SP-Sector-Count.                          
004460*                                                                         
004470 AA250-Exit.  exit section.                                               
004480*                                                                         
004490 AA300-Process-Sector-File section.                                       
004500**********************************                                        
004510*                                                                         
004520* Rule I1 - the sector file's NAICS is taken from its                     
004530* first record and used for every facility on the file.                   
004540*                                                                         
004550     move     Fdf-Sector-File (WS-Sector-Ix)                              
004560              to WS-Sector-Assign.                                        
004570     move     SP-Sector-Decarb-Pct (WS-Sector-Ix)                         
004580              to WS-Decarb-Dec.                                           
004590     divide   100 into WS-Decarb-Dec.                                     
004600     move     SP-Demand-Scale to WS-Scale-Factor.                         
004610*                                                                         
004620     open     input  Unit-Fuel-File.                                      
004630     move     "N" to WS-Cur-Eof.                                          
004640     perform  AA310-Read-Unit-Fuel.                                       
004650*                                                                         
004660     if       not WS-Uf-Eof                                               
004670              move   WS-Cur-Naics to WS-File-Naics                        
004680              perform AA320-Lookup-Sector-Name                            
004690     end-if.                                                              
004700*                                                                         
004710     perform  AA400-Process-Facility                                      
004720         until WS-Uf-Eof.                                                 
004730     close    Unit-Fuel-File.                                             
004740*                                                                         
004750 AA300-Exit.  exit section.                                               
004760*                                                                         
004770 AA310-Read-Unit-Fuel section.                                            
004780*****************************                                             
004790*                                                                         
004800     read     Unit-Fuel-File next record                                  
004810              at end                                                      
004820              move "Y" to WS-Cur-Eof                                      
004830              go to AA310-Exit                                            
004840     end-read.                                                            
004850     if       WS-Uf-Status not = "00"                                     
004860              move "Y" to WS-Cur-Eof                                      
004870              go to AA310-Exit                                            
004880     end-if.                                                              
004890     move     UF-Facility-Id   to WS-Cur-Facility-Id.                     
004900     move     UF-Facility-Name to WS-Cur-Facility-Name.                   
004910     move     UF-Naics         to WS-Cur-Naics.                           
004920     move     UF-Unit-Name     to WS-Cur-Unit-Name.                       
004930     move     UF-Fuel-Type     to WS-Cur-Fuel-Type.                       
004940     move     UF-Unit-CO2-MT   to WS-Cur-Co2-Mt.                          
004950     move     UF-Load-Zone     to WS-Cur-Load-Zone.                       
004960*                                                                         
004970 AA310-Exit.  exit section.                                               
004980*                                                                         
004990 AA320-Lookup-Sector-Name section.                                        
005000*********************************                                         
005010*                                                                         
005020     if       WS-File-Naics (1:4) = "3313"                                
005030              move 3313 to WS-Work-Naics                                  
005040     else                                                                 
005050              move WS-File-Naics to WS-Work-Naics                         
005060     end-if.                                                              
005070     move     "Industrial" to WS-File-Sector-Name.                        
005080     move     "N" to WS-Found.                                            
005090     set      WS-Sq-Ix to 1.                                              
005100     perform  AA325-Check-Snaic-Entry                                     
005110         until WS-Sq-Ix > WS-Snaic-Count                                  
005120         or    WS-Was-Found.                                              
005130*                                                                         
005140 AA320-Exit.  exit section.                                               
005150*                                                                         
005160 AA325-Check-Snaic-Entry section.                                         
005170********************************                                          
005180*                                                                         
005190     if       WS-Sq-Naics-Code (WS-Sq-Ix) = WS-Work-Naics                 
005200              move WS-Sq-Sector-Name (WS-Sq-Ix)                           
005210                   to WS-File-Sector-Name                                 
005220              move "Y" to WS-Found                                        
005230     else                                                                 
005240              set  WS-Sq-Ix up by 1                                       
005250     end-if.                                                              
005260*                                                                         
005270 AA325-Exit.  exit section.                                               
005280*                                                                         
005290 AA400-Process-Facility section.                                          
005300*******************************                                           
005310*                                                                         
005320     move     WS-Cur-Facility-Id   to WS-Sv-Facility-Id.                  
005330     move     WS-Cur-Facility-Name to WS-Sv-Facility-Name.                
005340     move     WS-Cur-Load-Zone     to WS-Sv-Load-Zone.                    
005350     move     zero                 to WS-Fac-Mmbtu-Total.                 
005360*                                                                         
005370     perform  AA410-Process-Unit                                          
005380         until WS-Uf-Eof                                                  
005390         or    WS-Cur-Facility-Id not = WS-Sv-Facility-Id.                
005400*                                                                         
005410     perform  AA500-Write-Facility.                                       
005420*                                                                         
005430 AA400-Exit.  exit section.                                               
005440*                                                                         
005450 AA410-Process-Unit section.                                              
005460***************************                                               
005470*                                                                         
005480     move     WS-Cur-Unit-Name to WS-Sv-Unit-Name.                        
005490     move     WS-Cur-Co2-Mt    to WS-Sv-Co2-Mt.                           
005500     move     zero             to WS-Fbuf-Count.                          
005510*                                                                         
005520     perform  AA415-Buffer-And-Read                                       
005530         until WS-Uf-Eof                                                  
005540         or    WS-Cur-Facility-Id not = WS-Sv-Facility-Id                 
005550         or    WS-Cur-Unit-Name   not = WS-Sv-Unit-Name.                  
005560*                                                                         
005570     perform  AA430-Emit-Unit.                                            
005580*                                                                         
005590 AA410-Exit.  exit section.                                               
005600*                                                                         
005610 AA415-Buffer-And-Read section.                                           
005620******************************                                            
005630*                                                                         
005640     perform  AA420-Buffer-Fuel.                                          
005650     perform  AA310-Read-Unit-Fuel.                                       
005660*                                                                         
005670 AA415-Exit.  exit section.                                               
005680*                                                                         
005690 AA420-Buffer-Fuel section.                                               
005700**************************                                                
005710*                                                                         
005720* Rule I2 - normalize the fuel name, then look it up.  A                  
005730* fuel with no factor is left out of the buffered list                    
005740* entirely (excluded from both numerator and denominator                  
005750* of rule I3).                                                            
005760*                                                                         
005770     move     WS-Cur-Fuel-Type to WS-Work-Fuel-Name.                      
005780     perform  AA440-Normalize-Fuel-Name.                                  
005790     perform  AA450-Lookup-Factor.                                        
005800     if       WS-Was-Found                                                
005810              add      1 to WS-Fbuf-Count                                 
005820              set      WS-Fb-Ix to WS-Fbuf-Count                          
005830              move     WS-Work-Fuel-Name                                  
005840                       to WS-Fb-Fuel-Type (WS-Fb-Ix)                      
005850              move     WS-Ft-Factor (WS-Ft-Ix)                            
005860                       to WS-Fb-Factor (WS-Fb-Ix)                         
005870              move     WS-Ft-Category (WS-Ft-Ix)                          
005880                       to WS-Fb-Category (WS-Fb-Ix)                       
005890     else                                                                 
005900              display  "H2INDU - fuel not registered: "                   
005910                       WS-Work-Fuel-Name                                  
005920                       " unit " WS-Sv-Unit-Name                           
005930     end-if.                                                              
005940*                                                                         
005950 AA420-Exit.  exit section.                                               
005960*                                                                         
005970 AA430-Emit-Unit section.                                                 
005980************************                                                  
005990*                                                                         
006000* Rule I3 - average factor over the recognized fuels.                     
006010* Rule I4 - unit fuel demand in mmBtu.                                    
006020*                                                                         
006030     move     zero to WS-Avg-Factor.                                      
006040     if       WS-Fbuf-Count > zero                                        
006050              perform  AA435-Sum-Factor                                   
006060                  varying WS-Fb-Ix from 1 by 1                            
006070                  until   WS-Fb-Ix > WS-Fbuf-Count                        
006080              divide   WS-Fbuf-Count into WS-Avg-Factor                   
006090     end-if.                                                              
006100*                                                                         
006110     move     zero to WS-Unit-Mmbtu.                                      
006120     if       WS-Avg-Factor > zero                                        
006130              compute  WS-Unit-Mmbtu rounded =                            
006140                       WS-Sv-Co2-Mt * 1000                                
006150                       / WS-Avg-Factor * WS-Decarb-Dec                    
006160     end-if.                                                              
006170*                                                                         
006180     perform  AA460-Write-Fuel-Share                                      
006190         varying WS-Fb-Ix from 1 by 1                                     
006200         until   WS-Fb-Ix > WS-Fbuf-Count.                                
006210*                                                                         
006220 AA430-Exit.  exit section.                                               
006230*                                                                         
006240 AA435-Sum-Factor section.                                                
006250*************************                                                 
006260*                                                                         
006270     add      WS-Fb-Factor (WS-Fb-Ix) to WS-Avg-Factor.                   
006280*                                                                         
006290 AA435-Exit.  exit section.                                               
006300*                                                                         
006310 AA440-Normalize-Fuel-Name section.                                       
006320**********************************                                        
006330*                                                                         
006340* Rule I2 - alternative fuel name mapping before lookup.                  
006350*                                                                         
006360     if       WS-Work-Fuel-Name = spaces                                  
006370              move "Natural Gas" to WS-Work-Fuel-Name                     
006380     end-if.                                                              
006390     evaluate WS-Work-Fuel-Name                                           
006400         when "Natural Gas (Weighted U.S. Average)"                       
006410              move "Natural Gas" to WS-Work-Fuel-Name                     
006420         when "Wood and Wood Residuals (dry basis)"                       
006430              move "Wood and Wood Residuals" to WS-Work-Fuel-Name         
006440         when "Bituminous"                                                
006450              move "Bituminous Coal" to WS-Work-Fuel-Name                 
006460         when "Liquefied petroleum gases (LPG)"                           
006470              move "Liquefied Petroleum Gases (LPG)"                      
006480                   to WS-Work-Fuel-Name                                   
006490         when other                                                       
006500              continue                                                    
006510     end-evaluate.                                                        
006520*                                                                         
006530 AA440-Exit.  exit section.                                               
006540*                                                                         
006550 AA450-Lookup-Factor section.                                             
006560****************************                                              
006570*                                                                         
006580     move     "N" to WS-Found.                                            
006590     set      WS-Ft-Ix to 1.                                              
006600     perform  AA455-Check-Factor-Entry                                    
006610         until WS-Ft-Ix > WS-Factor-Count                                 
006620         or    WS-Was-Found.                                              
006630*                                                                         
006640 AA450-Exit.  exit section.                                               
006650*                                                                         
006660 AA455-Check-Factor-Entry section.                                        
006670*********************************                                         
006680*                                                                         
006690     if       WS-Ft-Fuel-Type (WS-Ft-Ix)                                  
006700                 = WS-Work-Fuel-Name                                      
006710              move  "Y" to WS-Found                                       
006720     else                                                                 
006730              set   WS-Ft-Ix up by 1                                      
006740     end-if.                                                              
006750*                                                                         
006760 AA455-Exit.  exit section.                                               
006770*                                                                         
006780 AA460-Write-Fuel-Share section.                                          
006790*******************************                                           
006800*                                                                         
006810* Rule I5 - per-fuel projected demand, growth and demand                  
006820* scale applied.                                                          
006830*                                                                         
006840     move     WS-Fb-Category (WS-Fb-Ix) to WS-Work-Category.              
006850     perform  AA470-Compute-Growth.                                       
006860*                                                                         
006870     compute  WS-Fuel-Share-Mmbtu rounded =                               
006880              (WS-Unit-Mmbtu / WS-Fbuf-Count)                             
006890              * (1 + WS-Growth-Pct) * WS-Scale-Factor.                    
006900*                                                                         
006910     move     WS-Sv-Facility-Id   to UO-Facility-Id.                      
006920     move     WS-Sv-Facility-Name to UO-Facility-Name.                    
006930     move     WS-Sv-Unit-Name     to UO-Unit-Name.                        
006940     move     WS-Fb-Fuel-Type (WS-Fb-Ix) to UO-Fuel-Type.                 
006950     move     WS-Fuel-Share-Mmbtu to UO-H2-Demand-Mmbtu.                  
006960     write    H2-Unit-Fuel-Out-Record.                                    
006970*                                                                         
006980     add      WS-Fuel-Share-Mmbtu to WS-Fac-Mmbtu-Total.                  
006990*                                                                         
007000 AA460-Exit.  exit section.                                               
007010*                                                                         
007020 AA470-Compute-Growth section.                                            
007030*****************************                                             
007040*                                                                         
007050* Rule I5 - category growth, base year 2023 to the model                  
007060* year now running.                                                       
007070*                                                                         
007080     move     zero to WS-Growth-Pct.                                      
007090     if       WS-Growth-Base-Ix = zero                                    
007100              go to AA470-Exit                                            
007110     end-if.                                                              
007120*                                                                         
007130     move     "N" to WS-Found.                                            
007140     set      WS-Gr-Ix to 1.                                              
007150     perform  AA475-Check-Growth-Year                                     
007160         until WS-Gr-Ix > WS-Growth-Count                                 
007170         or    WS-Was-Found.                                              
007180*                                                                         
007190 AA470-Exit.  exit section.                                               
007200*                                                                         
007210 AA475-Check-Growth-Year section.                                         
007220********************************                                          
007230*                                                                         
007240     if       WS-Gr-Year (WS-Gr-Ix) = SP-Model-Year (WS-Year-Ix)          
007250              perform AA480-Growth-Ratio                                  
007260              move    "Y" to WS-Found                                     
007270     else                                                                 
007280              set     WS-Gr-Ix up by 1                                    
007290     end-if.                                                              
007300*                                                                         
007310 AA475-Exit.  exit section.                                               
007320*                                                                         
007330 AA480-Growth-Ratio section.                                              
007340***************************                                               
007350*                                                                         
007360     evaluate WS-Work-Category                                            
007370         when "Natural Gas"                                               
007380              move WS-Gr-Natural-Gas (WS-Growth-Base-Ix)                  
007390                   to WS-Base-Value                                       
007400              move WS-Gr-Natural-Gas (WS-Gr-Ix) to WS-Year-Value          
007410         when "Coal"                                                      
007420              move WS-Gr-Coal (WS-Growth-Base-Ix) to WS-Base-Value        
007430              move WS-Gr-Coal (WS-Gr-Ix) to WS-Year-Value                 
007440         when "Petroleum"                                                 
007450              move WS-Gr-Petroleum (WS-Growth-Base-Ix)                    
007460                   to WS-Base-Value                                       
007470              move WS-Gr-Petroleum (WS-Gr-Ix) to WS-Year-Value            
007480         when "Biomass/Wood"                                              
007490              move WS-Gr-Biomass-Wood (WS-Growth-Base-Ix)                 
007500                   to WS-Base-Value                                       
007510              move WS-Gr-Biomass-Wood (WS-Gr-Ix) to WS-Year-Value         
007520         when "LPG"                                                       
007530              move WS-Gr-LPG (WS-Growth-Base-Ix) to WS-Base-Value         
007540              move WS-Gr-LPG (WS-Gr-Ix)          to WS-Year-Value         
007550         when other                                                       
007560              move zero to WS-Base-Value WS-Year-Value                    
007570     end-evaluate.                                                        
007580*                                                                         
007590     if       WS-Base-Value > zero                                        
007600              compute WS-Growth-Pct rounded =                             
007610                      (WS-Year-Value - WS-Base-Value)                     
007620                      / WS-Base-Value                                     
007630     end-if.                                                              
007640*                                                                         
007650 AA480-Exit.  exit section.                                               
007660*                                                                         
007670 AA500-Write-Facility section.                                            
007680*****************************                                             
007690*                                                                         
007700* Rule I6 - facility mmBtu total to kg H2.  Rule I7 - the                 
007710* load-zone summary excludes zero-demand or zoneless                      
007720* facilities, but the FAC-H2 log still carries every                      
007730* facility that was processed.                                            
007740*                                                                         
007750     compute  WS-Fac-Kg rounded =                                         
007760              WS-Fac-Mmbtu-Total * 1000000                                
007770              / 61013 * 0.453592.                                         
007780*                                                                         
007790     move     WS-Sv-Facility-Id   to FH-Facility-Id.                      
007800     move     WS-Sv-Facility-Name to FH-Facility-Name.                    
007810     move     WS-File-Naics       to FH-Naics.                            
007820     move     WS-File-Sector-Name to FH-Sector.                           
007830     move     WS-Sv-Load-Zone     to FH-Load-Zone.                        
007840     move     WS-Fac-Mmbtu-Total  to FH-H2-Mmbtu.                         
007850     move     WS-Fac-Kg           to FH-H2-Kg.                            
007860     write    H2-Fac-H2-Record.                                           
007870*                                                                         
007880     if       WS-Fac-Kg > zero                                            
007890         and  WS-Sv-Load-Zone not = spaces                                
007900              perform AA510-Accumulate-Zone-Year                          
007910     end-if.                                                              
007920*                                                                         
007930 AA500-Exit.  exit section.                                               
007940*                                                                         
007950 AA510-Accumulate-Zone-Year section.                                      
007960***********************************                                       
007970*                                                                         
007980     move     "N" to WS-Found.                                            
007990     set      WS-Zy-Ix to 1.                                              
008000     perform  AA515-Check-Zone-Year-Entry                                 
008010         until WS-Zy-Ix > WS-Zy-Count                                     
008020         or    WS-Was-Found.                                              
008030     if       WS-Was-Found                                                
008040              go    to AA510-Found                                        
008050     end-if.                                                              
008060     add      1 to WS-Zy-Count.                                           
008070     set      WS-Zy-Ix to WS-Zy-Count.                                    
008080     move     WS-Sv-Load-Zone to WS-Zy-Zone (WS-Zy-Ix).                   
008090     move     SP-Model-Year (WS-Year-Ix) to WS-Zy-Year (WS-Zy-Ix).        
008100     move     zero to WS-Zy-Kg (WS-Zy-Ix).                                
008110*                                                                         
008120 AA510-Found.                                                             
008130     add      WS-Fac-Kg to WS-Zy-Kg (WS-Zy-Ix).                           
008140*                                                                         
008150 AA510-Exit.  exit section.                                               
008160*                                                                         
008170 AA515-Check-Zone-Year-Entry section.                                     
008180************************************                                      
008190*                                                                         
008200     if       WS-Zy-Zone (WS-Zy-Ix) = WS-Sv-Load-Zone                     
008210         and  WS-Zy-Year (WS-Zy-Ix) = SP-Model-Year (WS-Year-Ix)          
008220              move  "Y" to WS-Found                                       
008230     else                                                                 
008240              set   WS-Zy-Ix up by 1                                      
008250     end-if.                                                              
008260*                                                                         
008270 AA515-Exit.  exit section.                                               
008280*                                                                         
008290 AA800-Sort-Summary section.                                              
008300***************************                                               
008310*                                                                         
008320* Rule I8 - the summary is sorted by load zone then year.                 
008330* No Sort verb in this suite (the table is small enough                   
008340* to bubble in place), so a nested compare/exchange pass                  
008350* is used instead, the way the old plant-ledger merge                     
008360* step used to order its output cards.                                    
008370*                                                                         
008380     if       WS-Zy-Count < 2                                             
008390              go to AA800-Exit                                            
008400     end-if.                                                              
008410     move     "Y" to WS-Sort-Swapped.                                     
008420     perform  AA805-Bubble-Pass until not WS-Did-Swap.                    
008430*                                                                         
008440 AA800-Exit.  exit section.                                               
008450*                                                                         
008460 AA805-Bubble-Pass section.                                               
008470**************************                                                
008480*                                                                         
008490     move     "N" to WS-Sort-Swapped.                                     
008500     perform  AA807-Compare-Pair                                          
008510         varying WS-Zy-Ix from 1 by 1                                     
008520         until   WS-Zy-Ix > WS-Zy-Count - 1.                              
008530*                                                                         
008540 AA805-Exit.  exit section.                                               
008550*                                                                         
008560 AA807-Compare-Pair section.                                              
008570***************************                                               
008580*                                                                         
008590     if       WS-Zy-Zone (WS-Zy-Ix) > WS-Zy-Zone (WS-Zy-Ix + 1)           
008600         or  (WS-Zy-Zone (WS-Zy-Ix) = WS-Zy-Zone (WS-Zy-Ix + 1)           
008610         and  WS-Zy-Year (WS-Zy-Ix) > WS-Zy-Year (WS-Zy-Ix + 1))          
008620              perform AA810-Exchange-Rows                                 
008630              move    "Y" to WS-Sort-Swapped                              
008640     end-if.                                                              
008650*                                                                         
008660 AA807-Exit.  exit section.                                               
008670*                                                                         
008680 AA810-Exchange-Rows section.                                             
008690****************************                                              
008700*                                                                         
008710     move     WS-Zy-Zone (WS-Zy-Ix)     to WS-Sort-Hold-Zone.             
008720     move     WS-Zy-Year (WS-Zy-Ix)     to WS-Sort-Hold-Year.             
008730     move     WS-Zy-Kg (WS-Zy-Ix)       to WS-Sort-Hold-Kg.               
008740     move     WS-Zy-Zone (WS-Zy-Ix + 1) to WS-Zy-Zone (WS-Zy-Ix).         
008750     move     WS-Zy-Year (WS-Zy-Ix + 1) to WS-Zy-Year (WS-Zy-Ix).         
008760     move     WS-Zy-Kg (WS-Zy-Ix + 1)   to WS-Zy-Kg (WS-Zy-Ix).           
008770     move     WS-Sort-Hold-Zone to WS-Zy-Zone (WS-Zy-Ix + 1).             
008780     move     WS-Sort-Hold-Year to WS-Zy-Year (WS-Zy-Ix + 1).             
008790     move     WS-Sort-Hold-Kg   to WS-Zy-Kg (WS-Zy-Ix + 1).               
008800*                                                                         
008810 AA810-Exit.  exit section.                                               
008820*                                                                         
008830 AA900-Write-Ind-Lz section.                                              
008840***************************                                               
008850*                                                                         
008860     open     output Ind-Lz-File.                                         
008870     perform  AA910-Write-Zone-Year-Record                                
008880         varying WS-Zy-Ix from 1 by 1                                     
008890         until   WS-Zy-Ix > WS-Zy-Count.                                  
008900     close    Ind-Lz-File.                                                
008910*                                                                         
008920 AA900-Exit.  exit section.                                               
008930*                                                                         
008940 AA910-Write-Zone-Year-Record section.                                    
008950**************************************                                    
008960*                                                                         
008970     move     WS-Zy-Zone (WS-Zy-Ix) to IL-Load-Zone.                      
008980     move     WS-Zy-Year (WS-Zy-Ix) to IL-Year.                           
008990     move     WS-Zy-Kg (WS-Zy-Ix)   to IL-H2-Kg.                          
009000     write    H2-Ind-Lz-Record.                                           
009010*                                                                         
009020 AA910-Exit.  exit section.                                               
009030*                                                                         
