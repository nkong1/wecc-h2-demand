000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Unit/Fuel Demand Breakdown  *                    
000040*        File (UNIT-FUEL-OUT - log)                    *                  
000050*  Carries the UNIT-FUEL key fields plus the fuel's     *                 
000060*  projected mmBtu share (rule I5).                     *                 
000070*****************************************************                     
000080*  File size 130 bytes.                                                   
000090*                                                                         
000100* 08/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000110*                                                                         
000120 01  H2-Unit-Fuel-Out-Record.                                             
000130     03  UO-Facility-Id         pic 9(9).                                 
000140     03  UO-Facility-Name       pic x(40).                                
000150     03  UO-Unit-Name           pic x(30).                                
000160     03  UO-Fuel-Type           pic x(40).                                
000170     03  UO-H2-Demand-Mmbtu     pic 9(9)v9(4).                            
000180     03  filler                 pic x(02).                                
000190*                                                                         
