000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For County Slice Hydrogen       *                    
000040*     Demand Breakdown File (COUNTY-H2 - log)         *                   
000050*  Carries the COUNTY-VMT key fields plus the slice's  *                  
000060*  allocated demand (rule T6).                         *                  
000070*****************************************************                     
000080*  File size 100 bytes.                                                   
000090*                                                                         
000100* 03/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000110*                                                                         
000120 01  H2-County-H2-Record.                                                 
000130     03  CH-County-Fips         pic 9(5).                                 
000140     03  CH-County-Name         pic x(25).                                
000150     03  CH-Load-Area           pic x(20).                                
000160     03  CH-HD-Vmt              pic 9(12)v9(2).                           
000170     03  CH-LD-Vmt              pic 9(12)v9(2).                           
000180     03  CH-LD-H2-Demand        pic 9(11)v9(3).                           
000190     03  CH-HD-H2-Demand        pic 9(11)v9(3).                           
000200     03  CH-Total-H2-Demand     pic 9(11)v9(3).                           
000210     03  filler                 pic x(02).                                
000220*                                                                         
