000010*****************************************************                     
000020*                                                    *                    
000030*  Scenario Parameter Block For The WECC Hydrogen    *                    
000040*     Demand Model.  Passed by Linkage to every       *                   
000050*     called step so that py000-style re-entry of     *                   
000060*     a single run is not required to agree values.    *                  
000070*                                                    *                    
000080*  If this is ever moved onto the shop parameter       *                  
000090*  file system it becomes rec type H2 the same way     *                  
000100*  PY-Param1 sits on the payroll parameter file.        *                 
000110*****************************************************                     
000120*  Block size 268 bytes, padded to 512 by filler.                         
000130*                                                                         
000140* 01/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000150* 29/09/25 rjh - Added Sp-Model-Year-Tab, run defaults            RJH0925 
000160*                to the single year 2023 per the                          
000170*                scenario spec until a study calls                        
000180*                for a multi year run.                                    
000190* 14/10/25 rjh - Added Sp-Run-Transport-Profile and               RJH1025 
000200*                Sp-Run-Industry-Profile switches so                      
000210*                the driver can skip either weekly                        
000220*                profile step for a quick annual run.                     
000230*                                                                         
000240 01  H2-Scenario-Parms.                                                   
000250     03  SP-LD-Fcev-Pct         pic 9(3)       comp-3.                    
000260     03  SP-HD-Fcev-Pct         pic 9(3)       comp-3.                    
000270     03  SP-Rel-Efficiency      pic 9(3)v9(8)  comp-3.                    
000280     03  SP-Demand-Scale        pic 9(3)v9(4)  comp-3.                    
000290     03  SP-Model-Year-Count    binary-char unsigned.                     
000300     03  SP-Model-Year-Tab      occurs 10.                                
000310         05  SP-Model-Year      pic 9(4).                                 
000320     03  SP-Sector-Count        binary-char unsigned.                     
000330     03  SP-Sector-Tab          occurs 6.                                 
000340         05  SP-Sector-Name     pic x(15).                                
000350         05  SP-Sector-Decarb-Pct  pic 9(3)    comp-3.                    
000360     03  SP-Run-Transport-Profile  pic x.                                 
000370         88  SP-Run-Transport-Prof-Y   value "Y".                         
000380     03  SP-Run-Industry-Profile   pic x.                                 
000390         88  SP-Run-Industry-Prof-Y    value "Y".                         
000400     03  filler                 pic x(55).                                
000410*                                                                         
