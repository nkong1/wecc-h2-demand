000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Facility/Unit/Fuel          *                    
000040*     Emissions File (UNIT-FUEL)                       *                  
000050*  One per sector; one record per facility-unit-fuel   *                  
000060*  combination, grouped by facility then unit.          *                 
000070*****************************************************                     
000080*  File size 168 bytes.                                                   
000090*                                                                         
000100* 08/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000110* 19/09/25 rjh - Added Uf-Latitude/Uf-Longitude as                RJH0925 
000120*                pass-through only - not used in any                      
000130*                calculation (source keeps them for                       
000140*                the map plot we are not building).                       
000150*                                                                         
000160 01  H2-Unit-Fuel-Record.                                                 
000170     03  UF-Facility-Id         pic 9(9).                                 
000180     03  UF-Facility-Name       pic x(40).                                
000190     03  UF-Naics               pic 9(6).                                 
000200     03  UF-Latitude            pic s9(3)v9(5).                           
000210     03  UF-Longitude           pic s9(3)v9(5).                           
000220     03  UF-Unit-Name           pic x(30).                                
000230     03  UF-Fuel-Type           pic x(40).                                
000240     03  UF-Unit-CO2-MT         pic 9(9)v9(3).                            
000250     03  UF-Load-Zone           pic x(20).                                
000260     03  filler                 pic x(02).                                
000270*                                                                         
