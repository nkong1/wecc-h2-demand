000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For State Hydrogen Demand       *                    
000040*        Summary File (STATE-H2 - log output)         *                   
000050*****************************************************                     
000060*  File size 41 bytes.                                                    
000070*                                                                         
000080* 14/04/86 djh - Created (mileage-tax forecast summary).          DJH0486 
000090* 19/11/98 djh - Y2K.  No date fields, no change made.            DJH1198 
000100* 02/09/25 rjh - Re-purposed, fields now carry LD/HD/             RJH0925 
000110*                total hydrogen demand by state.                          
000120*                                                                         
000130 01  H2-State-H2-Record.                                                  
000140     03  SH-State-Fips          pic 9(2).                                 
000150     03  SH-H2-From-Gas         pic 9(11)v9(3).                           
000160     03  SH-H2-From-Diesel      pic 9(11)v9(3).                           
000170     03  SH-Total-H2            pic 9(11)v9(3).                           
000180     03  filler                 pic x(02).                                
000190*                                                                         
