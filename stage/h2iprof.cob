000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Weekly Industry Profile     *                    
000040*        By Load Zone File (IND-PROFILE output)        *                  
000050*****************************************************                     
000060*  File size 39 bytes.                                                    
000070*                                                                         
000080* 10/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000090*                                                                         
000100 01  H2-Ind-Profile-Record.                                               
000110     03  IP-Zone-Name           pic x(20).                                
000120     03  IP-Hour                pic 9(3).                                 
000130     03  IP-H2-Demand           pic 9(9)v9(4).                            
000140     03  filler                 pic x(02).                                
000150*                                                                         
