000010*****************************************************                     
000020*                                                    *                    
000030*    Transport Parameter Projection Service          *                    
000040*                                                    *                    
000050*  Pure calculation module - given a model year       *                   
000060*  returns the projected LD/HD relative efficiency     *                  
000070*  and the year indexed relative-change lookups        *                  
000080*  (rules T9-T13).  Callable by any step that needs     *                 
000090*  a projected, rather than scenario-fixed, value.      *                 
000100*****************************************************                     
000110*                                                                         
000120 identification division.                                                 
000130*================================                                         
000140*                                                                         
000150 program-id.        H2PROJ.                                               
000160 author.            D J Halversen.                                        
000170 installation.      Pacific Intertie Systems Group.                       
000180 date-written.      04/22/86.                                             
000190 date-compiled.                                                           
000200 security.          Company Confidential.                                 
000210*                                                                         
000220* Remarks.          Originally the relative-mpg table                     
000230*                   routine for the mileage-tax forecast                  
000240*                   (rel-change tables for LD/HD vehicle                  
000250*                   mpg).  Re-tooled 09/25 to carry the                   
000260*                   WECC hydrogen model's FCEV efficiency                 
000270*                   and on-road-consumption projections.                  
000280*                                                                         
000290* Changes:                                                                
000300* 22/04/86 djh -     Written.                                     DJH0486 
000310* 19/11/98 djh -     Y2K.  Year field widened to 4 digits         DJH1198 
000320*                   throughout.                                           
000330* 12/09/25 rjh -     1.0.00  Re-written for WECC - now            RJH0925 
000340*                   returns FCEV:ICEV relative efficiency                 
000350*                   and on-road consumption change by                     
000360*                   year instead of mpg tables.                           
000370* 12/09/25 rjh -     1.0.01  Dropped the four rel-change          RJH0925 
000380*                   mpg/vmt functions the old forecast                    
000390*                   used - not called by any step of the                  
000400*                   hydrogen model, retired as dead code.                 
000410*                                                                         
000420*****************************************************                     
000430*                                                                         
000440 environment division.                                                    
000450*================================                                         
000460*                                                                         
000470 configuration section.                                                   
000480 special-names.                                                           
000490     C01 is Top-Of-Form.                                                  
000500*                                                                         
000510 input-output section.                                                    
000520 file-control.                                                            
000530*                                                                         
000540 data division.                                                           
000550 working-storage section.                                                 
000560*-----------------------                                                  
000570 77  WS-Prog-Name        pic x(17) value "H2PROJ (1.0.01)".               
000580*                                                                         
000590 copy "h2projt.cob".                                                      
000600*                                                                         
000610 01  WS-Year-Work.                                                        
000620     03  WS-Year-Index       pic s9(3)  comp.                             
000630     03  WS-Year-Sub         pic s9(3)  comp.                             
000640     03  WS-Year-Span        pic s9(3)v9(8) comp-3.                       
000650     03  filler              pic x(02).                                   
000660 01  WS-Year-Work-Alt redefines WS-Year-Work.                             
000670     03  WS-Year-Work-Chars  pic x(10).                                   
000680*                                                                         
000690 01  WS-Model-Year-Edit.                                                  
000700     03  WS-Model-Year-Disp  pic 9(4).                                    
000710     03  filler              pic x(02).                                   
000720 01  WS-Model-Year-Edit-Alt redefines                                     
000730                             WS-Model-Year-Edit.                          
000740     03  WS-Model-Year-Cc    pic 99.                                      
000750     03  WS-Model-Year-Yy    pic 99.                                      
000760*                                                                         
000770 linkage section.                                                         
000780****************                                                          
000790*                                                                         
000800 copy "h2call.cob".                                                       
000810 copy "h2scnprm.cob".                                                     
000820*                                                                         
000830 01  H2-Proj-Result.                                                      
000840     03  PJ-LD-Efficiency    pic 9(3)v9(8).                               
000850     03  PJ-HD-Efficiency    pic 9(3)v9(8).                               
000860     03  PJ-Gas-Change       pic s9v9(9).                                 
000870     03  PJ-Diesel-Change    pic s9v9(4).                                 
000880     03  PJ-Share-Gas        pic 9v9(4).                                  
000890     03  PJ-Share-Diesel     pic 9v9(4).                                  
000900     03  filler              pic x(02).                                   
000910 01  H2-Proj-Result-Alt redefines H2-Proj-Result.                         
000920     03  PJ-Result-Chars     pic x(40).                                   
000930*                                                                         
000940 procedure division using H2-Calling-Data                                 
000950                          H2-Scenario-Parms.                              
000960*========================================                                 
000970*                                                                         
000980 AA000-Main section.                                                      
000990*******************                                                       
001000*                                                                         
001010     perform  AA010-Project-Year                                          
001020         varying WS-Year-Index from 1 by 1                                
001030         until   WS-Year-Index > SP-Model-Year-Count.                     
001040     display  "H2PROJ - year projections complete.".                      
001050     goback.                                                              
001060*                                                                         
001070 AA000-Exit.  exit section.                                               
001080*                                                                         
001090 AA010-Project-Year section.                                              
001100***************************                                               
001110*                                                                         
001120* Rules T9 / T10 - linear interpolation of FCEV:ICEV                      
001130* relative efficiency between the 2020 and 2050                           
001140* endpoints.                                                              
001150*                                                                         
001160     compute  WS-Year-Span =                                              
001170              (SP-Model-Year (WS-Year-Index) - 2020) / 30.                
001180     compute  PJ-LD-Efficiency rounded =                                  
001190              (H2-LD-Eff-2050 - H2-LD-Eff-2020)                           
001200              * WS-Year-Span + H2-LD-Eff-2020.                            
001210     compute  PJ-HD-Efficiency rounded =                                  
001220              (H2-HD-Eff-2050 - H2-HD-Eff-2020)                           
001230              * WS-Year-Span + H2-HD-Eff-2020.                            
001240*                                                                         
001250     perform  AA020-Lookup-Change.                                        
001260*                                                                         
001270     move     H2-Onroad-Share-Gas    to PJ-Share-Gas.                     
001280     move     H2-Onroad-Share-Diesel to PJ-Share-Diesel.                  
001290*                                                                         
001300     move     SP-Model-Year (WS-Year-Index) to WS-Model-Year-Disp.        
001310     display  "H2PROJ - year " WS-Model-Year-Disp                         
001320              " LD eff " PJ-LD-Efficiency                                 
001330              " HD eff " PJ-HD-Efficiency.                                
001340*                                                                         
001350 AA010-Exit.  exit section.                                               
001360*                                                                         
001370 AA020-Lookup-Change section.                                             
001380****************************                                              
001390*                                                                         
001400* Rules T11 / T12 - year 2023 + index lookup of the                       
001410* relative change in on-road gasoline and diesel                          
001420* consumption.  Index is year - 2023, 0 thru 27.                          
001430*                                                                         
001440 AA020-Compute-Index.                                                     
001450     compute  WS-Year-Sub =                                               
001460              SP-Model-Year (WS-Year-Index) - 2023 + 1.                   
001470     if       WS-Year-Sub < 1                                             
001480         or   WS-Year-Sub > 28                                            
001490              move   zero to PJ-Gas-Change PJ-Diesel-Change               
001500              go     to AA020-Exit                                        
001510     end-if.                                                              
001520     move     H2-Gas-Change (WS-Year-Sub)    to PJ-Gas-Change.            
001530     move     H2-Diesel-Change (WS-Year-Sub) to PJ-Diesel-Change.         
001540*                                                                         
001550 AA020-Exit.  exit section.                                               
001560*                                                                         
