000010*****************************************************                     
000020*                                                    *                    
000030*            WECC Combined Hydrogen Demand           *                    
000040*                                                    *                    
000050*  Combines the transport and industry sector results  *                  
000060*  by load zone - hourly profile and annual total -     *                 
000070*  and prints the combined summary report.               *                
000080*****************************************************                     
000090*                                                                         
000100 identification division.                                                 
000110*================================                                         
000120*                                                                         
000130 program-id.        H2COMB.                                               
000140 author.            D J Halversen.                                        
000150 installation.      Pacific Intertie Systems Group.                       
000160 date-written.      07/01/86.                                             
000170 date-compiled.                                                           
000180 security.          Company Confidential.                                 
000190*                                                                         
000200* Remarks.          Originally the combined state/local                   
000210*                   fund distribution report for the                      
000220*                   mileage-tax forecast - used Report                    
000230*                   Writer the same way the payroll                       
000240*                   check register does.  Re-tooled 10/25                 
000250*                   to combine hydrogen demand by load                    
000260*                   zone instead of tax fund shares.                      
000270*                                                                         
000280* Files used:                                                             
000290*                   LZ-H2          input                                  
000300*                   IND-LZ         input                                  
000310*                   LZ-PROFILE     input                                  
000320*                   IND-PROFILE    input                                  
000330*                   COMBINED-PROFILE  output                              
000340*                   COMBINED-LZ       output                              
000350*                   WECC-SUMMARY      output (print)                      
000360*                                                                         
000370* Changes:                                                                
000380* 01/07/86 djh -     Written.                                     DJH0786 
000390* 19/11/98 djh -     Y2K.  Report date field widened to           DJH1198 
000400*                   carry a 4 digit year.                                 
000410* 21/03/07 mkt -     Converted report spool call to the           MKT0307 
000420*                   shop print-queue standard.                            
000430* 11/09/25 rjh -     1.0.00  Re-written for WECC - combines       RJH0925 
000440*                   sector load-zone results instead of                   
000450*                   tax fund shares.                                      
000460* 14/10/25 rjh -     1.0.01  Peak combined zone now carried       RJH1025 
000470*                   on the Final control footing, so the                  
000480*                   shop's print-room copy need not be                    
000490*                   paged through to find it.                             
000500*                                                                         
000510*****************************************************                     
000520*                                                                         
000530 environment division.                                                    
000540*================================                                         
000550*                                                                         
000560 configuration section.                                                   
000570 special-names.                                                           
000580     C01 is Top-Of-Form.                                                  
000590*                                                                         
000600 input-output section.                                                    
000610 file-control.                                                            
000620     select  Lz-H2-File                                                   
000630             assign to Fdf-Lz-H2                                          
000640             organization line sequential                                 
000650             file status is WS-Lz-Status.                                 
000660     select  Ind-Lz-File                                                  
000670             assign to Fdf-Ind-Lz                                         
000680             organization line sequential                                 
000690             file status is WS-Il-Status.                                 
000700     select  Lz-Profile-File                                              
000710             assign to Fdf-Lz-Profile                                     
000720             organization line sequential                                 
000730             file status is WS-Lp-Status.                                 
000740     select  Ind-Profile-File                                             
000750             assign to Fdf-Ind-Profile                                    
000760             organization line sequential                                 
000770             file status is WS-Ip-Status.                                 
000780     select  Combined-Profile-File                                        
000790             assign to Fdf-Combined-Prof                                  
000800             organization line sequential                                 
000810             file status is WS-Cp-Status.                                 
000820     select  Combined-Lz-File                                             
000830             assign to Fdf-Combined-Lz                                    
000840             organization line sequential                                 
000850             file status is WS-Cl-Status.                                 
000860     select  Summary-Report-File                                          
000870             assign to Fdf-Summary-Rpt                                    
000880             organization line sequential                                 
000890             file status is WS-Rp-Status.                                 
000900*                                                                         
000910 data division.                                                           
000920 file section.                                                            
000930*                                                                         
000940 fd  Lz-H2-File.                                                          
000950 copy "h2lzh2.cob".                                                       
000960 fd  Ind-Lz-File.                                                         
000970 copy "h2indlz.cob".                                                      
000980 fd  Lz-Profile-File.                                                     
000990 copy "h2lprof.cob".                                                      
001000 fd  Ind-Profile-File.                                                    
001010 copy "h2iprof.cob".                                                      
001020 fd  Combined-Profile-File.                                               
001030 copy "h2cprof.cob".                                                      
001040 fd  Combined-Lz-File.                                                    
001050 copy "h2clz.cob".                                                        
001060*                                                                         
001070 fd  Summary-Report-File                                                  
001080     reports are Wecc-Summary-Report.                                     
001090*                                                                         
001100 working-storage section.                                                 
001110*-----------------------                                                  
001120 77  WS-Prog-Name        pic x(17) value "H2COMB (1.0.01)".               
001130 77  WS-Page-Lines       pic 9(3)  comp  value 60.                        
001140*                                                                         
001150 01  WS-File-Status.                                                      
001160     03  WS-Lz-Status        pic xx.                                      
001170     03  WS-Il-Status        pic xx.                                      
001180     03  WS-Lp-Status        pic xx.                                      
001190     03  WS-Ip-Status        pic xx.                                      
001200     03  WS-Cp-Status        pic xx.                                      
001210     03  WS-Cl-Status        pic xx.                                      
001220     03  WS-Rp-Status        pic xx.                                      
001230     03  filler              pic x(02).                                   
001240 01  WS-File-Status-Alt redefines WS-File-Status.                         
001250     03  WS-File-Status-Chars  pic x(14).                                 
001260*                                                                         
001270* Annual transport demand by zone, straight off LZ-H2.                    
001280*                                                                         
001290 01  WS-Tr-Zone-Tab-Control.                                              
001300     03  WS-Tr-Zone-Count    pic 9(3)  comp  value zero.                  
001310     03  filler              pic x(02).                                   
001320 01  WS-Tr-Zone-Tab.                                                      
001330     03  WS-Tr-Zone-Entry    occurs 200                                   
001340                             indexed by WS-Tz-Ix.                         
001350         05  WS-Tz-Name       pic x(20).                                  
001360         05  WS-Tz-Total      pic 9(11)v9(3) comp-3.                      
001370     03  filler              pic x(01).                                   
001380*                                                                         
001390* Annual industry demand by zone, latest model year kept.                 
001400*                                                                         
001410 01  WS-In-Zone-Tab-Control.                                              
001420     03  WS-In-Zone-Count    pic 9(3)  comp  value zero.                  
001430     03  filler              pic x(02).                                   
001440 01  WS-In-Zone-Tab.                                                      
001450     03  WS-In-Zone-Entry    occurs 200                                   
001460                             indexed by WS-Iz-Ix.                         
001470         05  WS-Iz-Name       pic x(20).                                  
001480         05  WS-Iz-Year       pic 9(4).                                   
001490         05  WS-Iz-Kg         pic 9(12)v9(3) comp-3.                      
001500     03  filler              pic x(01).                                   
001510*                                                                         
001520* Combined annual demand by zone - union of the two                       
001530* sector tables above.                                                    
001540*                                                                         
001550 01  WS-Cm-Zone-Tab-Control.                                              
001560     03  WS-Cm-Zone-Count    pic 9(3)  comp  value zero.                  
001570     03  WS-Peak-Zone-Sub    pic 9(3)  comp  value zero.                  
001580     03  filler              pic x(02).                                   
001590 01  WS-Cm-Zone-Tab.                                                      
001600     03  WS-Cm-Zone-Entry    occurs 200                                   
001610                             indexed by WS-Cm-Ix.                         
001620         05  WS-Cm-Name       pic x(20).                                  
001630         05  WS-Cm-Transport  pic 9(11)v9(3) comp-3.                      
001640         05  WS-Cm-Industry   pic 9(12)v9(3) comp-3.                      
001650         05  WS-Cm-Total      pic 9(12)v9(3) comp-3.                      
001660     03  filler              pic x(01).                                   
001670*                                                                         
001680* Hourly transport and industry profile tables, by zone,                  
001690* used only to build COMBINED-PROFILE (a smaller cap than                 
001700* the annual tables above - few zones carry a full week of                
001710* hourly detail through to the combined step).                            
001720*                                                                         
001730 01  WS-Tr-Prof-Tab-Control.                                              
001740     03  WS-Tr-Prof-Count    pic 9(2)  comp  value zero.                  
001750     03  filler              pic x(02).                                   
001760 01  WS-Tr-Prof-Tab.                                                      
001770     03  WS-Tp-Zone-Entry    occurs 60                                    
001780                             indexed by WS-Tp-Ix.                         
001790         05  WS-Tp-Name       pic x(20).                                  
001800         05  WS-Tp-Hour-Tab   occurs 168                                  
001810                              indexed by WS-Tp-Hr-Ix.                     
001820             07  WS-Tp-Hour-Kg  pic 9(9)v9(4) comp-3.                     
001830     03  filler              pic x(01).                                   
001840*                                                                         
001850 01  WS-In-Prof-Tab-Control.                                              
001860     03  WS-In-Prof-Count    pic 9(2)  comp  value zero.                  
001870     03  filler              pic x(02).                                   
001880 01  WS-In-Prof-Tab.                                                      
001890     03  WS-Np-Zone-Entry    occurs 60                                    
001900                             indexed by WS-Np-Ix.                         
001910         05  WS-Np-Name       pic x(20).                                  
001920         05  WS-Np-Hour-Tab   occurs 168                                  
001930                              indexed by WS-Np-Hr-Ix.                     
001940             07  WS-Np-Hour-Kg  pic 9(9)v9(4) comp-3.                     
001950     03  filler              pic x(01).                                   
001960*                                                                         
001970 01  WS-Calc-Work.                                                        
001980     03  WS-Hour-Sub         pic 9(3)  comp.                              
001990     03  WS-Hour-Of-Week     pic 9(3).                                    
002000     03  WS-Found            pic x.                                       
002010         88  WS-Was-Found      value "Y".                                 
002020     03  filler              pic x(02).                                   
002030*                                                                         
002040 01  WS-Run-Date-Block.                                                   
002050     03  WS-Run-Date-Ccyy    pic 9(4).                                    
002060     03  WS-Run-Date-Mm      pic 99.                                      
002070     03  WS-Run-Date-Dd      pic 99.                                      
002080     03  filler              pic x(02).                                   
002090 01  WS-Run-Date-Alt redefines WS-Run-Date-Block.                         
002100     03  WS-Run-Date-8       pic 9(8).                                    
002110 01  WS-Run-Date-Edit        pic x(10).                                   
002120*                                                                         
002130 01  WS-Peak-Line-Block.                                                  
002140     03  WS-Peak-Line-Zone   pic x(20).                                   
002150     03  filler              pic x(20).                                   
002160 01  WS-Peak-Line-Alt redefines WS-Peak-Line-Block.                       
002170     03  WS-Peak-Line-Chars  pic x(40).                                   
002180*                                                                         
002190 01  WS-Eof-Switches.                                                     
002200     03  WS-Lz-Eof           pic x  value "N".                            
002210         88  WS-Lz-At-Eof       value "Y".                                
002220     03  WS-Il-Eof           pic x  value "N".                            
002230         88  WS-Il-At-Eof       value "Y".                                
002240     03  WS-Lp-Eof           pic x  value "N".                            
002250         88  WS-Lp-At-Eof       value "Y".                                
002260     03  WS-Ip-Eof           pic x  value "N".                            
002270         88  WS-Ip-At-Eof       value "Y".                                
002280     03  filler              pic x(02).                                   
002290*                                                                         
002300 report section.                                                          
002310****************                                                          
002320*                                                                         
002330 RD  Wecc-Summary-Report                                                  
002340     control      Final                                                   
002350     Page Limit   WS-Page-Lines                                           
002360     Heading      1                                                       
002370     First Detail 5                                                       
002380     Last  Detail WS-Page-Lines.                                          
002390*                                                                         
002400 01  Summary-Head  Type Page Heading.                                     
002410     03  line  1.                                                         
002420         05  col  1   pic x(22)  value "WECC HYDROGEN MODEL".             
002430         05  col  95  pic x(14)  value "Run Date: ".                      
002440         05  col 105  pic x(10)  source WS-Run-Date-Edit.                 
002450         05  filler   pic x(05)  value spaces.                            
002460     03  line  2.                                                         
002470         05  col  1   pic x(17)  source WS-Prog-Name.                     
002480         05  col  40  pic x(40)                                           
002490                       value "Combined Hydrogen Demand Summary".          
002500         05  col 120  pic x(5)   value "Page ".                           
002510         05  col 125  pic zz9    source Page-Counter.                     
002520         05  filler   pic x(06)  value spaces.                            
002530     03  line  4.                                                         
002540         05  col  2              value "Load Zone".                       
002550         05  col  25             value "Transport Kg".                    
002560         05  col  45             value "Industry Kg".                     
002570         05  col  65             value "Total Kg".                        
002580         05  filler   pic x(06)  value spaces.                            
002590*                                                                         
002600 01  Summary-Detail  type is detail.                                      
002610     03  line + 1.                                                        
002620         05  col  2   pic x(20)          source WS-Rp-Zone.               
002630         05  col  22  pic zz,zzz,zzz,zz9.999                              
002640                       source WS-Rp-Transport.                            
002650         05  col  43  pic zz,zzz,zzz,zz9.999                              
002660                       source WS-Rp-Industry.                             
002670         05  col  64  pic zzz,zzz,zzz,zz9.999                             
002680                       source WS-Rp-Total.                                
002690         05  filler   pic x(06)  value spaces.                            
002700*                                                                         
002710 01  type control footing final line plus 2.                              
002720     03  col  2   pic x(30) value "Total - Load Zones Reported :".        
002730     03  col  33  pic zzz9  source WS-Cm-Zone-Count.                      
002740     03  col  45  pic x(20) value "Peak Combined Zone :".                 
002750     03  col  66  pic x(20) source WS-Peak-Line-Zone.                     
002760     03  filler   pic x(06) value spaces.                                 
002770*                                                                         
002780 working-storage section.                                                 
002790*-----------------------                                                  
002800 01  WS-Rp-Work.                                                          
002810     03  WS-Rp-Zone          pic x(20).                                   
002820     03  WS-Rp-Transport     pic 9(11)v9(3).                              
002830     03  WS-Rp-Industry      pic 9(12)v9(3).                              
002840     03  WS-Rp-Total         pic 9(12)v9(3).                              
002850     03  filler              pic x(02).                                   
002860*                                                                         
002870 linkage section.                                                         
002880****************                                                          
002890*                                                                         
002900 copy "h2call.cob".                                                       
002910 copy "h2scnprm.cob".                                                     
002920 copy "h2files.cob".                                                      
002930*                                                                         
002940 procedure division using H2-Calling-Data                                 
002950                          H2-Scenario-Parms                               
002960                          H2-File-Defs.                                   
002970*========================================                                 
002980*                                                                         
002990 AA000-Main section.                                                      
003000*******************                                                       
003010*                                                                         
003020     move     H2-Run-Date to WS-Run-Date-8.                               
003030     move     WS-Run-Date-Mm   to WS-Run-Date-Edit (1:2).                 
003040     move     "/"              to WS-Run-Date-Edit (3:1).                 
003050     move     WS-Run-Date-Dd   to WS-Run-Date-Edit (4:2).                 
003060     move     "/"              to WS-Run-Date-Edit (6:1).                 
003070     move     WS-Run-Date-Ccyy to WS-Run-Date-Edit (7:4).                 
003080*                                                                         
003090     perform  AA100-Load-Transport-Annual.                                
003100     perform  AA150-Load-Industry-Annual.                                 
003110     perform  AA200-Build-Combined-Annual.                                
003120     perform  AA300-Load-Transport-Profile.                               
003130     perform  AA350-Load-Industry-Profile.                                
003140     perform  AA400-Write-Combined-Profile.                               
003150     perform  AA500-Print-Summary-Report.                                 
003160     display  "H2COMB complete - " WS-Cm-Zone-Count                       
003170              " zones combined.".                                         
003180     goback.                                                              
003190*                                                                         
003200 AA000-Exit.  exit section.                                               
003210*                                                                         
003220 AA100-Load-Transport-Annual section.                                     
003230************************************                                      
003240*                                                                         
003250     open     input  Lz-H2-File.                                          
003260     move     zero   to WS-Tr-Zone-Count.                                 
003270     move     "N"    to WS-Lz-Eof.                                        
003280     perform  AA105-Read-Lz-Record.                                       
003290     perform  AA110-Post-Lz-Record                                        
003300         until WS-Lz-At-Eof.                                              
003310     close    Lz-H2-File.                                                 
003320*                                                                         
003330 AA100-Exit.  exit section.                                               
003340*                                                                         
003350 AA105-Read-Lz-Record section.                                            
003360*****************************                                             
003370*                                                                         
003380     read     Lz-H2-File next record                                      
003390              at end                                                      
003400              move  "Y" to WS-Lz-Eof                                      
003410     end-read.                                                            
003420     if       WS-Lz-Status not = "00" and WS-Lz-Status not = "10"         
003430              move  "Y" to WS-Lz-Eof                                      
003440     end-if.                                                              
003450*                                                                         
003460 AA105-Exit.  exit section.                                               
003470*                                                                         
003480 AA110-Post-Lz-Record section.                                            
003490*****************************                                             
003500*                                                                         
003510     add      1 to WS-Tr-Zone-Count.                                      
003520     set      WS-Tz-Ix to WS-Tr-Zone-Count.                               
003530     move     LZ-Name      to WS-Tz-Name (WS-Tz-Ix).                      
003540     move     LZ-Total-H2  to WS-Tz-Total (WS-Tz-Ix).                     
003550     perform  AA105-Read-Lz-Record.                                       
003560*                                                                         
003570 AA110-Exit.  exit section.                                               
003580*                                                                         
003590 AA150-Load-Industry-Annual section.                                      
003600***********************************                                       
003610*                                                                         
003620     open     input  Ind-Lz-File.                                         
003630     move     zero   to WS-In-Zone-Count.                                 
003640     move     "N"    to WS-Il-Eof.                                        
003650     perform  AA155-Read-Il-Record.                                       
003660     perform  AA160-Post-Industry-Zone                                    
003670         until WS-Il-At-Eof.                                              
003680     close    Ind-Lz-File.                                                
003690*                                                                         
003700 AA150-Exit.  exit section.                                               
003710*                                                                         
003720 AA155-Read-Il-Record section.                                            
003730*****************************                                             
003740*                                                                         
003750     read     Ind-Lz-File next record                                     
003760              at end                                                      
003770              move  "Y" to WS-Il-Eof                                      
003780     end-read.                                                            
003790     if       WS-Il-Status not = "00" and WS-Il-Status not = "10"         
003800              move  "Y" to WS-Il-Eof                                      
003810     end-if.                                                              
003820*                                                                         
003830 AA155-Exit.  exit section.                                               
003840*                                                                         
003850 AA160-Post-Industry-Zone section.                                        
003860*********************************                                         
003870*                                                                         
003880     move     "N" to WS-Found.                                            
003890     set      WS-Iz-Ix to 1.                                              
003900     perform  AA162-Check-Industry-Zone                                   
003910         until WS-Iz-Ix > WS-In-Zone-Count                                
003920         or    WS-Was-Found.                                              
003930     if       WS-Was-Found                                                
003940              go    to AA160-Found                                        
003950     end-if.                                                              
003960     add      1 to WS-In-Zone-Count.                                      
003970     set      WS-Iz-Ix to WS-In-Zone-Count.                               
003980     move     IL-Load-Zone to WS-Iz-Name (WS-Iz-Ix).                      
003990     move     zero to WS-Iz-Year (WS-Iz-Ix).                              
004000*                                                                         
004010 AA160-Found.                                                             
004020     if       IL-Year > WS-Iz-Year (WS-Iz-Ix)                             
004030              move  IL-Year  to WS-Iz-Year (WS-Iz-Ix)                     
004040              move  IL-H2-Kg to WS-Iz-Kg (WS-Iz-Ix)                       
004050     end-if.                                                              
004060     perform  AA155-Read-Il-Record.                                       
004070*                                                                         
004080 AA160-Exit.  exit section.                                               
004090*                                                                         
004100 AA162-Check-Industry-Zone section.                                       
004110**********************************                                        
004120*                                                                         
004130     if       WS-Iz-Name (WS-Iz-Ix) = IL-Load-Zone                        
004140              move  "Y" to WS-Found                                       
004150     else                                                                 
004160              set   WS-Iz-Ix up by 1                                      
004170     end-if.                                                              
004180*                                                                         
004190 AA162-Exit.  exit section.                                               
004200*                                                                         
004210 AA200-Build-Combined-Annual section.                                     
004220************************************                                      
004230*                                                                         
004240* Rule (batch flow - combined results step 2) - union of                  
004250* the zones seen by either sector, transport + industry.                  
004260*                                                                         
004270     move     zero to WS-Cm-Zone-Count.                                   
004280     perform  AA210-Find-Or-Add-Combined                                  
004290         varying WS-Tz-Ix from 1 by 1                                     
004300         until   WS-Tz-Ix > WS-Tr-Zone-Count.                             
004310*                                                                         
004320     perform  AA215-Merge-Industry-Zone                                   
004330         varying WS-Iz-Ix from 1 by 1                                     
004340         until   WS-Iz-Ix > WS-In-Zone-Count.                             
004350*                                                                         
004360     open     output Combined-Lz-File.                                    
004370     perform  AA230-Write-Combined-Lz-Record                              
004380         varying WS-Cm-Ix from 1 by 1                                     
004390         until   WS-Cm-Ix > WS-Cm-Zone-Count.                             
004400     close    Combined-Lz-File.                                           
004410*                                                                         
004420     move     1 to WS-Peak-Zone-Sub.                                      
004430     perform  AA235-Check-Peak-Combined-Zone                              
004440         varying WS-Cm-Ix from 1 by 1                                     
004450         until   WS-Cm-Ix > WS-Cm-Zone-Count.                             
004460     if       WS-Cm-Zone-Count > zero                                     
004470              move  WS-Cm-Name (WS-Peak-Zone-Sub)                         
004480                    to WS-Peak-Line-Zone                                  
004490              display "H2COMB - peak combined zone is "                   
004500                      WS-Peak-Line-Zone                                   
004510     end-if.                                                              
004520*                                                                         
004530 AA200-Exit.  exit section.                                               
004540*                                                                         
004550 AA210-Find-Or-Add-Combined section.                                      
004560***********************************                                       
004570*                                                                         
004580     add      1 to WS-Cm-Zone-Count.                                      
004590     set      WS-Cm-Ix to WS-Cm-Zone-Count.                               
004600     move     WS-Tz-Name (WS-Tz-Ix) to WS-Cm-Name (WS-Cm-Ix).             
004610     move     WS-Tz-Total (WS-Tz-Ix)                                      
004620              to WS-Cm-Transport (WS-Cm-Ix).                              
004630     move     zero to WS-Cm-Industry (WS-Cm-Ix).                          
004640*                                                                         
004650 AA210-Exit.  exit section.                                               
004660*                                                                         
004670 AA215-Merge-Industry-Zone section.                                       
004680**********************************                                        
004690*                                                                         
004700     move     WS-Iz-Name (WS-Iz-Ix) to WS-Tz-Name (1).                    
004710     perform  AA220-Find-Or-Add-By-Iz-Name.                               
004720     move     WS-Iz-Kg (WS-Iz-Ix) to WS-Cm-Industry (WS-Cm-Ix).           
004730*                                                                         
004740 AA215-Exit.  exit section.                                               
004750*                                                                         
004760 AA220-Find-Or-Add-By-Iz-Name section.                                    
004770*************************************                                     
004780*                                                                         
004790     move     "N" to WS-Found.                                            
004800     set      WS-Cm-Ix to 1.                                              
004810     perform  AA222-Check-Combined-Zone                                   
004820         until WS-Cm-Ix > WS-Cm-Zone-Count                                
004830         or    WS-Was-Found.                                              
004840     if       WS-Was-Found                                                
004850              go    to AA220-Exit                                         
004860     end-if.                                                              
004870     add      1 to WS-Cm-Zone-Count.                                      
004880     set      WS-Cm-Ix to WS-Cm-Zone-Count.                               
004890     move     WS-Iz-Name (WS-Iz-Ix) to WS-Cm-Name (WS-Cm-Ix).             
004900     move     zero to WS-Cm-Transport (WS-Cm-Ix).                         
004910*                                                                         
004920 AA220-Exit.  exit section.                                               
004930*                                                                         
004940 AA222-Check-Combined-Zone section.                                       
004950**********************************                                        
004960*                                                                         
004970     if       WS-Cm-Name (WS-Cm-Ix) = WS-Iz-Name (WS-Iz-Ix)               
004980              move  "Y" to WS-Found                                       
004990     else                                                                 
005000              set   WS-Cm-Ix up by 1                                      
005010     end-if.                                                              
005020*                                                                         
005030 AA222-Exit.  exit section.                                               
005040*                                                                         
005050 AA230-Write-Combined-Lz-Record section.                                  
005060***************************************                                   
005070*                                                                         
005080     add      WS-Cm-Transport (WS-Cm-Ix)                                  
005090              WS-Cm-Industry (WS-Cm-Ix)                                   
005100              giving WS-Cm-Total (WS-Cm-Ix).                              
005110     move     WS-Cm-Name (WS-Cm-Ix)      to CL-Load-Zone.                 
005120     move     WS-Cm-Transport (WS-Cm-Ix)                                  
005130              to CL-Transport-H2.                                         
005140     move     WS-Cm-Industry (WS-Cm-Ix)                                   
005150              to CL-Industry-H2.                                          
005160     move     WS-Cm-Total (WS-Cm-Ix)     to CL-Total-H2.                  
005170     write    H2-Combined-Lz-Record.                                      
005180*                                                                         
005190 AA230-Exit.  exit section.                                               
005200*                                                                         
005210 AA235-Check-Peak-Combined-Zone section.                                  
005220***************************************                                   
005230*                                                                         
005240     if       WS-Cm-Total (WS-Cm-Ix)                                      
005250                 > WS-Cm-Total (WS-Peak-Zone-Sub)                         
005260              move  WS-Cm-Ix to WS-Peak-Zone-Sub                          
005270     end-if.                                                              
005280*                                                                         
005290 AA235-Exit.  exit section.                                               
005300*                                                                         
005310 AA300-Load-Transport-Profile section.                                    
005320*************************************                                     
005330*                                                                         
005340     open     input  Lz-Profile-File.                                     
005350     move     zero   to WS-Tr-Prof-Count.                                 
005360     move     "N"    to WS-Lp-Eof.                                        
005370     perform  AA305-Read-Lp-Record.                                       
005380     perform  AA310-Post-Transport-Hour                                   
005390         until WS-Lp-At-Eof.                                              
005400     close    Lz-Profile-File.                                            
005410*                                                                         
005420 AA300-Exit.  exit section.                                               
005430*                                                                         
005440 AA305-Read-Lp-Record section.                                            
005450*****************************                                             
005460*                                                                         
005470     read     Lz-Profile-File next record                                 
005480              at end                                                      
005490              move  "Y" to WS-Lp-Eof                                      
005500     end-read.                                                            
005510     if       WS-Lp-Status not = "00" and WS-Lp-Status not = "10"         
005520              move  "Y" to WS-Lp-Eof                                      
005530     end-if.                                                              
005540*                                                                         
005550 AA305-Exit.  exit section.                                               
005560*                                                                         
005570 AA310-Post-Transport-Hour section.                                       
005580**********************************                                        
005590*                                                                         
005600     move     "N" to WS-Found.                                            
005610     set      WS-Tp-Ix to 1.                                              
005620     perform  AA312-Check-Transport-Zone                                  
005630         until WS-Tp-Ix > WS-Tr-Prof-Count                                
005640         or    WS-Was-Found.                                              
005650     if       not WS-Was-Found                                            
005660         and  WS-Tr-Prof-Count < 60                                       
005670              add      1 to WS-Tr-Prof-Count                              
005680              set      WS-Tp-Ix to WS-Tr-Prof-Count                       
005690              move     LP-Zone-Name to WS-Tp-Name (WS-Tp-Ix)              
005700              move     "Y" to WS-Found                                    
005710     end-if.                                                              
005720     if       WS-Was-Found                                                
005730              set      WS-Tp-Hr-Ix to LP-Hour                             
005740              set      WS-Tp-Hr-Ix up by 1                                
005750              add      LP-LD-H2 LP-HD-H2                                  
005760                       giving WS-Tp-Hour-Kg (WS-Tp-Ix WS-Tp-Hr-Ix)        
005770     end-if.                                                              
005780     perform  AA305-Read-Lp-Record.                                       
005790*                                                                         
005800 AA310-Exit.  exit section.                                               
005810*                                                                         
005820 AA312-Check-Transport-Zone section.                                      
005830***********************************                                       
005840*                                                                         
005850     if       WS-Tp-Name (WS-Tp-Ix) = LP-Zone-Name                        
005860              move  "Y" to WS-Found                                       
005870     else                                                                 
005880              set   WS-Tp-Ix up by 1                                      
005890     end-if.                                                              
005900*                                                                         
005910 AA312-Exit.  exit section.                                               
005920*                                                                         
005930 AA350-Load-Industry-Profile section.                                     
005940************************************                                      
005950*                                                                         
005960     open     input  Ind-Profile-File.                                    
005970     move     zero   to WS-In-Prof-Count.                                 
005980     move     "N"    to WS-Ip-Eof.                                        
005990     perform  AA355-Read-Ip-Record.                                       
006000     perform  AA360-Post-Industry-Hour                                    
006010         until WS-Ip-At-Eof.                                              
006020     close    Ind-Profile-File.                                           
006030*                                                                         
006040 AA350-Exit.  exit section.                                               
006050*                                                                         
006060 AA355-Read-Ip-Record section.                                            
006070*****************************                                             
006080*                                                                         
006090     read     Ind-Profile-File next record                                
006100              at end                                                      
006110              move  "Y" to WS-Ip-Eof                                      
006120     end-read.                                                            
006130     if       WS-Ip-Status not = "00" and WS-Ip-Status not = "10"         
006140              move  "Y" to WS-Ip-Eof                                      
006150     end-if.                                                              
006160*                                                                         
006170 AA355-Exit.  exit section.                                               
006180*                                                                         
006190 AA360-Post-Industry-Hour section.                                        
006200*********************************                                         
006210*                                                                         
006220     move     "N" to WS-Found.                                            
006230     set      WS-Np-Ix to 1.                                              
006240     perform  AA362-Check-Industry-Zone                                   
006250         until WS-Np-Ix > WS-In-Prof-Count                                
006260         or    WS-Was-Found.                                              
006270     if       not WS-Was-Found                                            
006280         and  WS-In-Prof-Count < 60                                       
006290              add      1 to WS-In-Prof-Count                              
006300              set      WS-Np-Ix to WS-In-Prof-Count                       
006310              move     IP-Zone-Name to WS-Np-Name (WS-Np-Ix)              
006320              move     "Y" to WS-Found                                    
006330     end-if.                                                              
006340     if       WS-Was-Found                                                
006350              set      WS-Np-Hr-Ix to IP-Hour                             
006360              set      WS-Np-Hr-Ix up by 1                                
006370              move     IP-H2-Demand                                       
006380                       to WS-Np-Hour-Kg (WS-Np-Ix WS-Np-Hr-Ix)            
006390     end-if.                                                              
006400     perform  AA355-Read-Ip-Record.                                       
006410*                                                                         
006420 AA360-Exit.  exit section.                                               
006430*                                                                         
006440 AA362-Check-Industry-Zone section.                                       
006450**********************************                                        
006460*                                                                         
006470     if       WS-Np-Name (WS-Np-Ix) = IP-Zone-Name                        
006480              move  "Y" to WS-Found                                       
006490     else                                                                 
006500              set   WS-Np-Ix up by 1                                      
006510     end-if.                                                              
006520*                                                                         
006530 AA362-Exit.  exit section.                                               
006540*                                                                         
006550 AA400-Write-Combined-Profile section.                                    
006560*************************************                                     
006570*                                                                         
006580* Rule (batch flow - combined results step 1) - a load                    
006590* zone combines only when both sector profiles carry it.                  
006600*                                                                         
006610     open     output Combined-Profile-File.                               
006620     perform  AA405-Match-Zone-Profile                                    
006630         varying WS-Tp-Ix from 1 by 1                                     
006640         until   WS-Tp-Ix > WS-Tr-Prof-Count.                             
006650     close    Combined-Profile-File.                                      
006660*                                                                         
006670 AA400-Exit.  exit section.                                               
006680*                                                                         
006690 AA405-Match-Zone-Profile section.                                        
006700*********************************                                         
006710*                                                                         
006720     move     "N" to WS-Found.                                            
006730     set      WS-Np-Ix to 1.                                              
006740     perform  AA407-Check-Industry-Match                                  
006750         until WS-Np-Ix > WS-In-Prof-Count                                
006760         or    WS-Was-Found.                                              
006770     if       WS-Was-Found                                                
006780              perform AA410-Write-Zone-Hours                              
006790     end-if.                                                              
006800*                                                                         
006810 AA405-Exit.  exit section.                                               
006820*                                                                         
006830 AA407-Check-Industry-Match section.                                      
006840***********************************                                       
006850*                                                                         
006860     if       WS-Np-Name (WS-Np-Ix) = WS-Tp-Name (WS-Tp-Ix)               
006870              move  "Y" to WS-Found                                       
006880     else                                                                 
006890              set   WS-Np-Ix up by 1                                      
006900     end-if.                                                              
006910*                                                                         
006920 AA407-Exit.  exit section.                                               
006930*                                                                         
006940 AA410-Write-Zone-Hours section.                                          
006950*******************************                                           
006960*                                                                         
006970     perform  AA415-Write-Hour-Record                                     
006980         varying WS-Hour-Sub from 1 by 1                                  
006990         until   WS-Hour-Sub > 168.                                       
007000*                                                                         
007010 AA410-Exit.  exit section.                                               
007020*                                                                         
007030 AA415-Write-Hour-Record section.                                         
007040********************************                                          
007050*                                                                         
007060     set      WS-Tp-Hr-Ix to WS-Hour-Sub.                                 
007070     set      WS-Np-Hr-Ix to WS-Hour-Sub.                                 
007080     compute  WS-Hour-Of-Week = WS-Hour-Sub - 1.                          
007090     move     WS-Tp-Name (WS-Tp-Ix) to CP-Zone-Name.                      
007100     move     WS-Hour-Of-Week         to CP-Hour.                         
007110     add      WS-Tp-Hour-Kg (WS-Tp-Ix WS-Tp-Hr-Ix)                        
007120              WS-Np-Hour-Kg (WS-Np-Ix WS-Np-Hr-Ix)                        
007130              giving CP-H2-Demand.                                        
007140     write    H2-Combined-Profile-Record.                                 
007150*                                                                         
007160 AA415-Exit.  exit section.                                               
007170*                                                                         
007180 AA500-Print-Summary-Report section.                                      
007190***********************************                                       
007200*                                                                         
007210     open     output Summary-Report-File.                                 
007220     initiate Wecc-Summary-Report.                                        
007230     perform  AA510-Write-Summary-Detail                                  
007240         varying WS-Cm-Ix from 1 by 1                                     
007250         until   WS-Cm-Ix > WS-Cm-Zone-Count.                             
007260     terminate Wecc-Summary-Report.                                       
007270     close    Summary-Report-File.                                        
007280*                                                                         
007290 AA500-Exit.  exit section.                                               
007300*                                                                         
007310 AA510-Write-Summary-Detail section.                                      
007320***********************************                                       
007330*                                                                         
007340     move     WS-Cm-Name (WS-Cm-Ix)      to WS-Rp-Zone.                   
007350     move     WS-Cm-Transport (WS-Cm-Ix)                                  
007360              to WS-Rp-Transport.                                         
007370     move     WS-Cm-Industry (WS-Cm-Ix)                                   
007380              to WS-Rp-Industry.                                          
007390     move     WS-Cm-Total (WS-Cm-Ix)     to WS-Rp-Total.                  
007400     generate Summary-Detail.                                             
007410*                                                                         
007420 AA510-Exit.  exit section.                                               
007430*                                                                         
