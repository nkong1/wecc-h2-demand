000010*****************************************************                     
000020*                                                    *                    
000030*       Transport Sector Weekly Fuelling Profile     *                    
000040*                                                    *                    
000050*  Spreads each load zone's annual LD/HD hydrogen      *                  
000060*  demand across the 168 hours of a typical week        *                 
000070*  using the normalised fuelling-share profiles.          *               
000080*****************************************************                     
000090*                                                                         
000100 identification division.                                                 
000110*================================                                         
000120*                                                                         
000130 program-id.        H2TPRF.                                               
000140 author.            D J Halversen.                                        
000150 installation.      Pacific Intertie Systems Group.                       
000160 date-written.      05/14/86.                                             
000170 date-compiled.                                                           
000180 security.          Company Confidential.                                 
000190*                                                                         
000200* Remarks.          Originally the weekly fuel-tax                        
000210*                   remittance profile step - spread an                   
000220*                   annual tax liability across a typical                 
000230*                   week of fuelling stops.  Re-tooled                    
000240*                   09/25 to spread hydrogen demand by                    
000250*                   hour instead of tax dollars by hour.                  
000260*                                                                         
000270* Files used:                                                             
000280*                   LZ-H2          input                                  
000290*                   LD-PROFILE     input                                  
000300*                   HD-PROFILE     input                                  
000310*                   LZ-PROFILE     output                                 
000320*                                                                         
000330* Changes:                                                                
000340* 14/05/86 djh -     Written.                                     DJH0586 
000350* 19/11/98 djh -     Y2K.  No date fields on this record          DJH1198 
000360*                   set, no change made.                                  
000370* 21/03/07 mkt -     Converted report spool call to the           MKT0307 
000380*                   shop print-queue standard.                            
000390* 03/09/25 rjh -     1.0.00  Re-written for WECC - builds         RJH0925 
000400*                   the weekly LD/HD hydrogen profile by                  
000410*                   load zone (rule T8) in place of the                   
000420*                   tax remittance spread.                                
000430* 22/09/25 rjh -     1.0.01  Peak-zone scan added to the          RJH0925 
000440*                   completion message per the shop's                     
000450*                   request to flag the busiest zone.                     
000460*                                                                         
000470*****************************************************                     
000480*                                                                         
000490 environment division.                                                    
000500*================================                                         
000510*                                                                         
000520 configuration section.                                                   
000530 special-names.                                                           
000540     C01 is Top-Of-Form.                                                  
000550*                                                                         
000560 input-output section.                                                    
000570 file-control.                                                            
000580     select  Lz-H2-File                                                   
000590             assign to Fdf-Lz-H2                                          
000600             organization line sequential                                 
000610             file status is WS-Lz-Status.                                 
000620     select  Ld-Profile-File                                              
000630             assign to Fdf-Ld-Profile                                     
000640             organization line sequential                                 
000650             file status is WS-Ld-Status.                                 
000660     select  Hd-Profile-File                                              
000670             assign to Fdf-Hd-Profile                                     
000680             organization line sequential                                 
000690             file status is WS-Hd-Status.                                 
000700     select  Lz-Profile-File                                              
000710             assign to Fdf-Lz-Profile                                     
000720             organization line sequential                                 
000730             file status is WS-Lp-Status.                                 
000740*                                                                         
000750 data division.                                                           
000760 file section.                                                            
000770*                                                                         
000780 fd  Lz-H2-File.                                                          
000790 copy "h2lzh2.cob".                                                       
000800 fd  Ld-Profile-File.                                                     
000810 copy "h2fprof.cob".                                                      
000820 fd  Hd-Profile-File.                                                     
000830 copy "h2fprof.cob".                                                      
000840 fd  Lz-Profile-File.                                                     
000850 copy "h2lprof.cob".                                                      
000860*                                                                         
000870 working-storage section.                                                 
000880*-----------------------                                                  
000890 77  WS-Prog-Name        pic x(17) value "H2TPRF (1.0.01)".               
000900*                                                                         
000910 01  WS-File-Status.                                                      
000920     03  WS-Lz-Status        pic xx.                                      
000930     03  WS-Ld-Status        pic xx.                                      
000940     03  WS-Hd-Status        pic xx.                                      
000950     03  WS-Lp-Status        pic xx.                                      
000960     03  filler              pic x(02).                                   
000970 01  WS-File-Status-Alt redefines WS-File-Status.                         
000980     03  WS-File-Status-Chars pic x(08).                                  
000990*                                                                         
001000* Hourly share tables, hour 0-167 held at subscript 1-168.                
001010*                                                                         
001020 01  WS-Ld-Share-Tab.                                                     
001030     03  WS-Ld-Share         occurs 168 pic 9v9(8) comp-3.                
001040     03  filler              pic x(01).                                   
001050 01  WS-Hd-Share-Tab.                                                     
001060     03  WS-Hd-Share         occurs 168 pic 9v9(8) comp-3.                
001070     03  filler              pic x(01).                                   
001080*                                                                         
001090* Load zone table re-read from LZ-H2 (same shape the                      
001100* transport demand step built, rule T7 result).                           
001110*                                                                         
001120 01  WS-Zone-Tab-Control.                                                 
001130     03  WS-Zone-Count       pic 9(3)  comp  value zero.                  
001140     03  WS-Peak-Zone-Sub    pic 9(3)  comp  value zero.                  
001150     03  filler              pic x(02).                                   
001160 01  WS-Zone-Tab.                                                         
001170     03  WS-Zone-Entry       occurs 200                                   
001180                             indexed by WS-Zn-Ix.                         
001190         05  WS-Zn-Name       pic x(20).                                  
001200         05  WS-Zn-LD-Annual  pic 9(11)v9(3) comp-3.                      
001210         05  WS-Zn-HD-Annual  pic 9(11)v9(3) comp-3.                      
001220         05  WS-Zn-Total      pic 9(11)v9(3) comp-3.                      
001230     03  filler              pic x(01).                                   
001240*                                                                         
001250 01  WS-Calc-Work.                                                        
001260     03  WS-Hour-Sub         pic 9(3)  comp.                              
001270     03  WS-Hour-Of-Week     pic 9(3).                                    
001280     03  WS-Weeks-Per-Year   pic 9(2)v9(4) comp-3                         
001290                             value 52.1429.                               
001300     03  filler              pic x(02).                                   
001310*                                                                         
001320 01  WS-Peak-Line-Block.                                                  
001330     03  WS-Peak-Line        pic x(40).                                   
001340     03  filler              pic x(02).                                   
001350 01  WS-Peak-Line-Alt redefines WS-Peak-Line-Block.                       
001360     03  WS-Peak-Line-Zone   pic x(20).                                   
001370     03  WS-Peak-Line-Rest   pic x(20).                                   
001380*                                                                         
001390 01  WS-Hour-Edit-Block.                                                  
001400     03  WS-Hour-Edit        pic 9(3).                                    
001410     03  filler              pic x(02).                                   
001420 01  WS-Hour-Edit-Alt redefines WS-Hour-Edit-Block.                       
001430     03  WS-Hour-Edit-Day    pic 9.                                       
001440     03  WS-Hour-Edit-Hr     pic 99.                                      
001450*                                                                         
001460 01  WS-Eof-Switches.                                                     
001470     03  WS-Ld-Eof           pic x  value "N".                            
001480         88  WS-Ld-At-Eof       value "Y".                                
001490     03  WS-Hd-Eof           pic x  value "N".                            
001500         88  WS-Hd-At-Eof       value "Y".                                
001510     03  WS-Lz-Eof           pic x  value "N".                            
001520         88  WS-Lz-At-Eof       value "Y".                                
001530     03  filler              pic x(02).                                   
001540*                                                                         
001550 linkage section.                                                         
001560****************                                                          
001570*                                                                         
001580 copy "h2call.cob".                                                       
001590 copy "h2scnprm.cob".                                                     
001600 copy "h2files.cob".                                                      
001610*                                                                         
001620 procedure division using H2-Calling-Data                                 
001630                          H2-Scenario-Parms                               
001640                          H2-File-Defs.                                   
001650*========================================                                 
001660*                                                                         
001670 AA000-Main section.                                                      
001680*******************                                                       
001690*                                                                         
001700     perform  AA100-Load-Profiles.                                        
001710     perform  AA200-Load-Zones.                                           
001720     perform  AA300-Find-Peak-Zone.                                       
001730     perform  AA400-Write-Profiles.                                       
001740     display  "H2TPRF complete - " WS-Zone-Count                          
001750              " zone profiles written to LZ-PROFILE.".                    
001760     goback.                                                              
001770*                                                                         
001780 AA000-Exit.  exit section.                                               
001790*                                                                         
001800 AA100-Load-Profiles section.                                             
001810****************************                                              
001820*                                                                         
001830* Reads the 168-hour LD and HD normalised share files                     
001840* into tables indexed by hour + 1 (rule T8 source data).                  
001850*                                                                         
001860     open     input  Ld-Profile-File.                                     
001870     move     "N" to WS-Ld-Eof.                                           
001880     perform  AA105-Read-Ld-Record.                                       
001890     perform  AA110-Post-Ld-Record                                        
001900         until WS-Ld-At-Eof.                                              
001910     close    Ld-Profile-File.                                            
001920*                                                                         
001930     open     input  Hd-Profile-File.                                     
001940     move     "N" to WS-Hd-Eof.                                           
001950     perform  AA115-Read-Hd-Record.                                       
001960     perform  AA120-Post-Hd-Record                                        
001970         until WS-Hd-At-Eof.                                              
001980     close    Hd-Profile-File.                                            
001990*                                                                         
002000 AA100-Exit.  exit section.                                               
002010*                                                                         
002020 AA105-Read-Ld-Record section.                                            
002030*****************************                                             
002040*                                                                         
002050     read     Ld-Profile-File next record                                 
002060              at end                                                      
002070              move  "Y" to WS-Ld-Eof                                      
002080     end-read.                                                            
002090     if       WS-Ld-Status not = "00" and WS-Ld-Status not = "10"         
002100              move  "Y" to WS-Ld-Eof                                      
002110     end-if.                                                              
002120*                                                                         
002130 AA105-Exit.  exit section.                                               
002140*                                                                         
002150 AA110-Post-Ld-Record section.                                            
002160*****************************                                             
002170*                                                                         
002180     compute  WS-Hour-Sub = FP-Hour + 1.                                  
002190     move     FP-Norm-Demand to WS-Ld-Share (WS-Hour-Sub).                
002200     perform  AA105-Read-Ld-Record.                                       
002210*                                                                         
002220 AA110-Exit.  exit section.                                               
002230*                                                                         
002240 AA115-Read-Hd-Record section.                                            
002250*****************************                                             
002260*                                                                         
002270     read     Hd-Profile-File next record                                 
002280              at end                                                      
002290              move  "Y" to WS-Hd-Eof                                      
002300     end-read.                                                            
002310     if       WS-Hd-Status not = "00" and WS-Hd-Status not = "10"         
002320              move  "Y" to WS-Hd-Eof                                      
002330     end-if.                                                              
002340*                                                                         
002350 AA115-Exit.  exit section.                                               
002360*                                                                         
002370 AA120-Post-Hd-Record section.                                            
002380*****************************                                             
002390*                                                                         
002400     compute  WS-Hour-Sub = FP-Hour + 1.                                  
002410     move     FP-Norm-Demand to WS-Hd-Share (WS-Hour-Sub).                
002420     perform  AA115-Read-Hd-Record.                                       
002430*                                                                         
002440 AA120-Exit.  exit section.                                               
002450*                                                                         
002460 AA200-Load-Zones section.                                                
002470*************************                                                 
002480*                                                                         
002490     open     input  Lz-H2-File.                                          
002500     move     zero   to WS-Zone-Count.                                    
002510     move     "N"    to WS-Lz-Eof.                                        
002520     perform  AA205-Read-Lz-Record.                                       
002530     perform  AA210-Post-Lz-Record                                        
002540         until WS-Lz-At-Eof.                                              
002550     close    Lz-H2-File.                                                 
002560*                                                                         
002570 AA200-Exit.  exit section.                                               
002580*                                                                         
002590 AA205-Read-Lz-Record section.                                            
002600*****************************                                             
002610*                                                                         
002620     read     Lz-H2-File next record                                      
002630              at end                                                      
002640              move  "Y" to WS-Lz-Eof                                      
002650     end-read.                                                            
002660     if       WS-Lz-Status not = "00" and WS-Lz-Status not = "10"         
002670              move  "Y" to WS-Lz-Eof                                      
002680     end-if.                                                              
002690*                                                                         
002700 AA205-Exit.  exit section.                                               
002710*                                                                         
002720 AA210-Post-Lz-Record section.                                            
002730*****************************                                             
002740*                                                                         
002750     add      1 to WS-Zone-Count.                                         
002760     set      WS-Zn-Ix to WS-Zone-Count.                                  
002770     move     LZ-Name      to WS-Zn-Name (WS-Zn-Ix).                      
002780     move     LZ-LD-H2     to WS-Zn-LD-Annual (WS-Zn-Ix).                 
002790     move     LZ-HD-H2     to WS-Zn-HD-Annual (WS-Zn-Ix).                 
002800     move     LZ-Total-H2  to WS-Zn-Total (WS-Zn-Ix).                     
002810     perform  AA205-Read-Lz-Record.                                       
002820*                                                                         
002830 AA210-Exit.  exit section.                                               
002840*                                                                         
002850 AA300-Find-Peak-Zone section.                                            
002860*****************************                                             
002870*                                                                         
002880* Rule (batch flow step 2) - report the load zone with the                
002890* highest total demand before writing the hourly profiles.                
002900*                                                                         
002910     move     1 to WS-Peak-Zone-Sub.                                      
002920     perform  AA310-Check-Peak-Zone                                       
002930         varying WS-Zn-Ix from 1 by 1                                     
002940         until   WS-Zn-Ix > WS-Zone-Count.                                
002950     if       WS-Zone-Count > zero                                        
002960              move  WS-Zn-Name (WS-Peak-Zone-Sub)                         
002970                    to WS-Peak-Line-Zone                                  
002980              display "H2TPRF - peak zone is "                            
002990                      WS-Peak-Line-Zone                                   
003000     end-if.                                                              
003010*                                                                         
003020 AA300-Exit.  exit section.                                               
003030*                                                                         
003040 AA310-Check-Peak-Zone section.                                           
003050******************************                                            
003060*                                                                         
003070     if       WS-Zn-Total (WS-Zn-Ix)                                      
003080                 > WS-Zn-Total (WS-Peak-Zone-Sub)                         
003090              move  WS-Zn-Ix to WS-Peak-Zone-Sub                          
003100     end-if.                                                              
003110*                                                                         
003120 AA310-Exit.  exit section.                                               
003130*                                                                         
003140 AA400-Write-Profiles section.                                            
003150*****************************                                             
003160*                                                                         
003170* Rule T8 - hourly demand = annual demand / 52.1429 weeks                 
003180*           times the hour's normalised fuelling share.                   
003190*                                                                         
003200     open     output Lz-Profile-File.                                     
003210     perform  AA410-Write-Zone-Hours                                      
003220         varying WS-Zn-Ix from 1 by 1                                     
003230         until   WS-Zn-Ix > WS-Zone-Count.                                
003240     close    Lz-Profile-File.                                            
003250*                                                                         
003260 AA400-Exit.  exit section.                                               
003270*                                                                         
003280 AA410-Write-Zone-Hours section.                                          
003290*******************************                                           
003300*                                                                         
003310     perform  AA415-Write-Hour-Record                                     
003320         varying WS-Hour-Sub from 1 by 1                                  
003330         until   WS-Hour-Sub > 168.                                       
003340*                                                                         
003350 AA410-Exit.  exit section.                                               
003360*                                                                         
003370 AA415-Write-Hour-Record section.                                         
003380********************************                                          
003390*                                                                         
003400     compute  WS-Hour-Of-Week = WS-Hour-Sub - 1.                          
003410     move     WS-Zn-Name (WS-Zn-Ix) to LP-Zone-Name.                      
003420     move     WS-Hour-Of-Week       to LP-Hour.                           
003430     compute  LP-LD-H2 rounded =                                          
003440              WS-Zn-LD-Annual (WS-Zn-Ix)                                  
003450              / WS-Weeks-Per-Year                                         
003460              * WS-Ld-Share (WS-Hour-Sub).                                
003470     compute  LP-HD-H2 rounded =                                          
003480              WS-Zn-HD-Annual (WS-Zn-Ix)                                  
003490              / WS-Weeks-Per-Year                                         
003500              * WS-Hd-Share (WS-Hour-Sub).                                
003510     write    H2-Lz-Profile-Record.                                       
003520*                                                                         
003530 AA415-Exit.  exit section.                                               
003540*                                                                         
