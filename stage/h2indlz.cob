000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Industry Hydrogen Demand    *                    
000040*     By Load Zone And Year File (IND-LZ output)       *                  
000050*  Sort key 1 = Il-Load-Zone, sort key 2 = Il-Year.     *                 
000060*****************************************************                     
000070*  File size 38 bytes.                                                    
000080*                                                                         
000090* 09/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000100*                                                                         
000110 01  H2-Ind-Lz-Record.                                                    
000120     03  IL-Load-Zone           pic x(20).                                
000130     03  IL-Year                pic 9(4).                                 
000140     03  IL-H2-Kg               pic 9(12)v9(3).                           
000150     03  filler                 pic x(02).                                
000160*                                                                         
