000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Combined Hourly Demand      *                    
000040*        By Load Zone File (COMBINED-PROFILE output)   *                  
000050*  Cp-H2-Demand = transport hourly + industry hourly.  *                  
000060*****************************************************                     
000070*  File size 39 bytes.                                                    
000080*                                                                         
000090* 11/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000100*                                                                         
000110 01  H2-Combined-Profile-Record.                                          
000120     03  CP-Zone-Name           pic x(20).                                
000130     03  CP-Hour                pic 9(3).                                 
000140     03  CP-H2-Demand           pic 9(9)v9(4).                            
000150     03  filler                 pic x(02).                                
000160*                                                                         
