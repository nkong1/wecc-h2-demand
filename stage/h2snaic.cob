000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Sector / NAICS Mapping      *                    
000040*        File (SECTOR-NAICS)                           *                  
000050*  One record per Naics code assigned to a sector;     *                  
000060*  a sector may have several rows (rule I1).            *                 
000070*****************************************************                     
000080*  File size 22 bytes.                                                    
000090*                                                                         
000100* 05/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000110*                                                                         
000120 01  H2-Sector-Naics-Record.                                              
000130     03  SN-Sector-Name         pic x(15).                                
000140     03  SN-Naics-Code          pic 9(6).                                 
000150     03  filler                 pic x(01).                                
000160*                                                                         
