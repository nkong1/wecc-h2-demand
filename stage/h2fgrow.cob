000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Projected Industrial Fuel   *                    
000040*     Consumption By Category File (FUEL-GROWTH)       *                  
000050*  28 year-rows, 2023-2050.  One numeric column per     *                 
000060*  fuel category; only the year-to-year ratio is used.  *                 
000070*****************************************************                     
000080*  File size 61 bytes.                                                    
000090*                                                                         
000100* 05/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000110* 11/09/25 rjh - Named the five category columns used             RJH0925 
000120*                by the sector models rather than an                      
000130*                Occurs table - shop wants the column                     
000140*                order self documenting in the source.                    
000150*                                                                         
000160 01  H2-Fuel-Growth-Record.                                               
000170     03  FG-Year                pic 9(4).                                 
000180     03  FG-Natural-Gas         pic 9(7)v9(4).                            
000190     03  FG-Coal                pic 9(7)v9(4).                            
000200     03  FG-Petroleum           pic 9(7)v9(4).                            
000210     03  FG-Biomass-Wood        pic 9(7)v9(4).                            
000220     03  FG-LPG                 pic 9(7)v9(4).                            
000230     03  filler                 pic x(02).                                
000240*                                                                         
