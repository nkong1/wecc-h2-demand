000010*****************************************************                     
000020*                                                    *                    
000030*        Industry Sector Weekly Energy Profile       *                    
000040*                                                    *                    
000050*  Spreads each load zone's annual industry hydrogen    *                 
000060*  demand across a typical 168 hour week, built from     *                
000070*  the 24-hour EPRI weekday/weekend energy profile.       *               
000080*****************************************************                     
000090*                                                                         
000100 identification division.                                                 
000110*================================                                         
000120*                                                                         
000130 program-id.        H2IPRF.                                               
000140 author.            D J Halversen.                                        
000150 installation.      Pacific Intertie Systems Group.                       
000160 date-written.      06/18/86.                                             
000170 date-compiled.                                                           
000180 security.          Company Confidential.                                 
000190*                                                                         
000200* Remarks.          Originally the plant shift-load                       
000210*                   profile step for the fuel-tax audit                   
000220*                   run - spread a plant's exempt gallons                 
000230*                   across a representative week of                       
000240*                   shifts.  Re-tooled 09/25 to spread                    
000250*                   hydrogen demand by hour instead.                      
000260*                                                                         
000270* Files used:                                                             
000280*                   IND-LZ         input                                  
000290*                   EPRI-PROFILE   input                                  
000300*                   IND-PROFILE    output                                 
000310*                                                                         
000320* Changes:                                                                
000330* 18/06/86 djh -     Written.                                     DJH0686 
000340* 19/11/98 djh -     Y2K.  No date fields on this record          DJH1198 
000350*                   set, no change made.                                  
000360* 10/09/25 rjh -     1.0.00  Re-written for WECC - builds         RJH0925 
000370*                   the weekly industry hydrogen profile                  
000380*                   by load zone (rules P2/P3/T8 variant).                
000390* 01/10/25 rjh -     1.0.01  Where IND-LZ carries more            RJH1025 
000400*                   than one model year for a zone, the                   
000410*                   latest year is used to build that                     
000420*                   zone's weekly profile.                                
000430*                                                                         
000440*****************************************************                     
000450*                                                                         
000460 environment division.                                                    
000470*================================                                         
000480*                                                                         
000490 configuration section.                                                   
000500 special-names.                                                           
000510     C01 is Top-Of-Form.                                                  
000520*                                                                         
000530 input-output section.                                                    
000540 file-control.                                                            
000550     select  Ind-Lz-File                                                  
000560             assign to Fdf-Ind-Lz                                         
000570             organization line sequential                                 
000580             file status is WS-Il-Status.                                 
000590     select  Epri-Profile-File                                            
000600             assign to Fdf-Epri-Profile                                   
000610             organization line sequential                                 
000620             file status is WS-Ep-Status.                                 
000630     select  Ind-Profile-File                                             
000640             assign to Fdf-Ind-Profile                                    
000650             organization line sequential                                 
000660             file status is WS-Ip-Status.                                 
000670*                                                                         
000680 data division.                                                           
000690 file section.                                                            
000700*                                                                         
000710 fd  Ind-Lz-File.                                                         
000720 copy "h2indlz.cob".                                                      
000730 fd  Epri-Profile-File.                                                   
000740 copy "h2epri.cob".                                                       
000750 fd  Ind-Profile-File.                                                    
000760 copy "h2iprof.cob".                                                      
000770*                                                                         
000780 working-storage section.                                                 
000790*-----------------------                                                  
000800 77  WS-Prog-Name        pic x(17) value "H2IPRF (1.0.01)".               
000810*                                                                         
000820 01  WS-File-Status.                                                      
000830     03  WS-Il-Status        pic xx.                                      
000840     03  WS-Ep-Status        pic xx.                                      
000850     03  WS-Ip-Status        pic xx.                                      
000860     03  filler              pic x(02).                                   
000870 01  WS-File-Status-Alt redefines WS-File-Status.                         
000880     03  WS-File-Status-Chars  pic x(06).                                 
000890*                                                                         
000900* Raw 24 hour weekday/weekend energy profile (rule P2).                   
000910*                                                                         
000920 01  WS-Day-Tab.                                                          
000930     03  WS-Day-Entry         occurs 24                                   
000940                              indexed by WS-Dy-Ix.                        
000950         05  WS-Dy-Weekday     pic 9(5)v9(4) comp-3.                      
000960         05  WS-Dy-Weekend     pic 9(5)v9(4) comp-3.                      
000970     03  filler               pic x(01).                                  
000980*                                                                         
000990* Expanded 168 hour week, built by rule P2, then                          
001000* normalised to sum to 1 by rule P3.                                      
001010*                                                                         
001020 01  WS-Week-Tab.                                                         
001030     03  WS-Week-Entry        occurs 168                                  
001040                              indexed by WS-Wk-Ix.                        
001050         05  WS-Wk-Raw         pic 9(7)v9(4) comp-3.                      
001060         05  WS-Wk-Share       pic 9v9(8)    comp-3.                      
001070     03  filler               pic x(01).                                  
001080*                                                                         
001090* Load zone demand table, one row per zone, keeping the                   
001100* latest model year seen for that zone.                                   
001110*                                                                         
001120 01  WS-Zone-Tab-Control.                                                 
001130     03  WS-Zone-Count       pic 9(3)  comp  value zero.                  
001140     03  WS-Peak-Zone-Sub    pic 9(3)  comp  value zero.                  
001150     03  filler              pic x(02).                                   
001160 01  WS-Zone-Tab.                                                         
001170     03  WS-Zone-Entry       occurs 200                                   
001180                             indexed by WS-Zn-Ix.                         
001190         05  WS-Zn-Name       pic x(20).                                  
001200         05  WS-Zn-Year       pic 9(4).                                   
001210         05  WS-Zn-Kg         pic 9(12)v9(3) comp-3.                      
001220     03  filler              pic x(01).                                   
001230*                                                                         
001240 01  WS-Week-Hour-Block.                                                  
001250     03  WS-Week-Hour-Disp    pic 9(3).                                   
001260     03  filler               pic x(02).                                  
001270 01  WS-Week-Hour-Alt redefines WS-Week-Hour-Block.                       
001280     03  WS-Week-Hour-Hi      pic 9.                                      
001290     03  WS-Week-Hour-Lo      pic 99.                                     
001300*                                                                         
001310 01  WS-Calc-Work.                                                        
001320     03  WS-Day-Of-Week       pic 9      comp.                            
001330     03  WS-Hour-Of-Day       pic 9(2)   comp.                            
001340     03  WS-Week-Hour         pic 9(3)   comp.                            
001350     03  WS-Week-Total        pic 9(9)v9(4) comp-3.                       
001360     03  WS-Weeks-Per-Year    pic 9(2)v9(2) comp-3 value 52.14.           
001370     03  WS-Zone-Weekly-Kg    pic 9(11)v9(4) comp-3.                      
001380     03  WS-Found             pic x.                                      
001390         88  WS-Was-Found       value "Y".                                
001400     03  filler               pic x(02).                                  
001410*                                                                         
001420 01  WS-Peak-Line-Block.                                                  
001430     03  WS-Peak-Line-Zone    pic x(20).                                  
001440     03  filler               pic x(20).                                  
001450 01  WS-Peak-Line-Alt redefines WS-Peak-Line-Block.                       
001460     03  WS-Peak-Line-Chars   pic x(40).                                  
001470*                                                                         
001480 01  WS-Eof-Switches.                                                     
001490     03  WS-Il-Eof            pic x  value "N".                           
001500         88  WS-Il-At-Eof        value "Y".                               
001510     03  WS-Ep-Eof            pic x  value "N".                           
001520         88  WS-Ep-At-Eof        value "Y".                               
001530     03  filler               pic x(02).                                  
001540*                                                                         
001550 linkage section.                                                         
001560****************                                                          
001570*                                                                         
001580 copy "h2call.cob".                                                       
001590 copy "h2scnprm.cob".                                                     
001600 copy "h2files.cob".                                                      
001610*                                                                         
001620 procedure division using H2-Calling-Data                                 
001630                          H2-Scenario-Parms                               
001640                          H2-File-Defs.                                   
001650*========================================                                 
001660*                                                                         
001670 AA000-Main section.                                                      
001680*******************                                                       
001690*                                                                         
001700     perform  AA100-Load-Zones.                                           
001710     perform  AA200-Build-Week.                                           
001720     perform  AA300-Find-Peak-Zone.                                       
001730     perform  AA400-Write-Profiles.                                       
001740     display  "H2IPRF complete - " WS-Zone-Count                          
001750              " zone profiles written to IND-PROFILE.".                   
001760     goback.                                                              
001770*                                                                         
001780 AA000-Exit.  exit section.                                               
001790*                                                                         
001800 AA100-Load-Zones section.                                                
001810*************************                                                 
001820*                                                                         
001830     open     input  Ind-Lz-File.                                         
001840     move     zero   to WS-Zone-Count.                                    
001850     move     "N"    to WS-Il-Eof.                                        
001860     perform  AA105-Read-Lz-Record.                                       
001870     perform  AA110-Post-Zone                                             
001880         until WS-Il-At-Eof.                                              
001890     close    Ind-Lz-File.                                                
001900*                                                                         
001910 AA100-Exit.  exit section.                                               
001920*                                                                         
001930 AA105-Read-Lz-Record section.                                            
001940*****************************                                             
001950*                                                                         
001960     read     Ind-Lz-File next record                                     
001970              at end                                                      
001980              move  "Y" to WS-Il-Eof                                      
001990     end-read.                                                            
002000     if       WS-Il-Status not = "00" and WS-Il-Status not = "10"         
002010              move  "Y" to WS-Il-Eof                                      
002020     end-if.                                                              
002030*                                                                         
002040 AA105-Exit.  exit section.                                               
002050*                                                                         
002060 AA110-Post-Zone section.                                                 
002070************************                                                  
002080*                                                                         
002090     move     "N" to WS-Found.                                            
002100     set      WS-Zn-Ix to 1.                                              
002110     perform  AA112-Check-Zone-Entry                                      
002120         until WS-Zn-Ix > WS-Zone-Count                                   
002130         or    WS-Was-Found.                                              
002140     if       WS-Was-Found                                                
002150              go    to AA110-Found                                        
002160     end-if.                                                              
002170     add      1 to WS-Zone-Count.                                         
002180     set      WS-Zn-Ix to WS-Zone-Count.                                  
002190     move     IL-Load-Zone to WS-Zn-Name (WS-Zn-Ix).                      
002200     move     zero to WS-Zn-Year (WS-Zn-Ix).                              
002210*                                                                         
002220 AA110-Found.                                                             
002230     if       IL-Year > WS-Zn-Year (WS-Zn-Ix)                             
002240              move  IL-Year  to WS-Zn-Year (WS-Zn-Ix)                     
002250              move  IL-H2-Kg to WS-Zn-Kg (WS-Zn-Ix)                       
002260     end-if.                                                              
002270     perform  AA105-Read-Lz-Record.                                       
002280*                                                                         
002290 AA110-Exit.  exit section.                                               
002300*                                                                         
002310 AA112-Check-Zone-Entry section.                                          
002320********************************                                          
002330*                                                                         
002340     if       WS-Zn-Name (WS-Zn-Ix) = IL-Load-Zone                        
002350              move  "Y" to WS-Found                                       
002360     else                                                                 
002370              set   WS-Zn-Ix up by 1                                      
002380     end-if.                                                              
002390*                                                                         
002400 AA112-Exit.  exit section.                                               
002410*                                                                         
002420 AA200-Build-Week section.                                                
002430*************************                                                 
002440*                                                                         
002450* Rule P2 - Sunday (day 0) and Saturday (day 6) take the                  
002460* weekend column, days 1-5 take the weekday column.                       
002470*                                                                         
002480     open     input  Epri-Profile-File.                                   
002490     move     "N" to WS-Ep-Eof.                                           
002500     perform  AA205-Read-Epri-Record.                                     
002510     perform  AA207-Post-Epri-Record                                      
002520         until WS-Ep-At-Eof.                                              
002530     close    Epri-Profile-File.                                          
002540*                                                                         
002550     move     zero to WS-Week-Total.                                      
002560     perform  AA215-Build-Day-Row                                         
002570         varying WS-Day-Of-Week from 0 by 1                               
002580         until   WS-Day-Of-Week > 6.                                      
002590*                                                                         
002600* Rule P3 - normalise the 168 raw values to sum to 1.                     
002610*                                                                         
002620     perform  AA220-Normalize-Hour                                        
002630         varying WS-Wk-Ix from 1 by 1                                     
002640         until   WS-Wk-Ix > 168.                                          
002650*                                                                         
002660 AA200-Exit.  exit section.                                               
002670*                                                                         
002680 AA205-Read-Epri-Record section.                                          
002690*******************************                                           
002700*                                                                         
002710     read     Epri-Profile-File next record                               
002720              at end                                                      
002730              move  "Y" to WS-Ep-Eof                                      
002740     end-read.                                                            
002750     if       WS-Ep-Status not = "00" and WS-Ep-Status not = "10"         
002760              move  "Y" to WS-Ep-Eof                                      
002770     end-if.                                                              
002780*                                                                         
002790 AA205-Exit.  exit section.                                               
002800*                                                                         
002810 AA207-Post-Epri-Record section.                                          
002820*******************************                                           
002830*                                                                         
002840     set      WS-Dy-Ix to EP-Hour.                                        
002850     set      WS-Dy-Ix up by 1.                                           
002860     move     EP-Energy-Weekday                                           
002870              to WS-Dy-Weekday (WS-Dy-Ix).                                
002880     move     EP-Energy-Weekend                                           
002890              to WS-Dy-Weekend (WS-Dy-Ix).                                
002900     perform  AA205-Read-Epri-Record.                                     
002910*                                                                         
002920 AA207-Exit.  exit section.                                               
002930*                                                                         
002940 AA215-Build-Day-Row section.                                             
002950****************************                                              
002960*                                                                         
002970     perform  AA210-Post-Week-Hour                                        
002980         varying WS-Hour-Of-Day from 0 by 1                               
002990         until   WS-Hour-Of-Day > 23.                                     
003000*                                                                         
003010 AA215-Exit.  exit section.                                               
003020*                                                                         
003030 AA220-Normalize-Hour section.                                            
003040*****************************                                             
003050*                                                                         
003060     if       WS-Week-Total > zero                                        
003070              compute WS-Wk-Share (WS-Wk-Ix) rounded =                    
003080                      WS-Wk-Raw (WS-Wk-Ix)                                
003090                      / WS-Week-Total                                     
003100     end-if.                                                              
003110*                                                                         
003120 AA220-Exit.  exit section.                                               
003130*                                                                         
003140 AA210-Post-Week-Hour section.                                            
003150*****************************                                             
003160*                                                                         
003170     compute  WS-Week-Hour = WS-Day-Of-Week * 24 + WS-Hour-Of-Day.        
003180     set      WS-Wk-Ix to WS-Week-Hour.                                   
003190     set      WS-Wk-Ix up by 1.                                           
003200     set      WS-Dy-Ix to WS-Hour-Of-Day.                                 
003210     set      WS-Dy-Ix up by 1.                                           
003220     if       WS-Day-Of-Week = 0 or WS-Day-Of-Week = 6                    
003230              move  WS-Dy-Weekend (WS-Dy-Ix)                              
003240                    to WS-Wk-Raw (WS-Wk-Ix)                               
003250     else                                                                 
003260              move  WS-Dy-Weekday (WS-Dy-Ix)                              
003270                    to WS-Wk-Raw (WS-Wk-Ix)                               
003280     end-if.                                                              
003290     add      WS-Wk-Raw (WS-Wk-Ix) to WS-Week-Total.                      
003300*                                                                         
003310 AA210-Exit.  exit section.                                               
003320*                                                                         
003330 AA300-Find-Peak-Zone section.                                            
003340*****************************                                             
003350*                                                                         
003360* Rule P4 - report the load zone with the highest annual                  
003370* industry demand before writing the hourly profiles.                     
003380*                                                                         
003390     move     1 to WS-Peak-Zone-Sub.                                      
003400     perform  AA305-Check-Peak-Zone                                       
003410         varying WS-Zn-Ix from 1 by 1                                     
003420         until   WS-Zn-Ix > WS-Zone-Count.                                
003430     if       WS-Zone-Count > zero                                        
003440              move  WS-Zn-Name (WS-Peak-Zone-Sub)                         
003450                    to WS-Peak-Line-Zone                                  
003460              display "H2IPRF - peak zone is "                            
003470                      WS-Peak-Line-Zone                                   
003480     end-if.                                                              
003490*                                                                         
003500 AA300-Exit.  exit section.                                               
003510*                                                                         
003520 AA305-Check-Peak-Zone section.                                           
003530******************************                                            
003540*                                                                         
003550     if       WS-Zn-Kg (WS-Zn-Ix)                                         
003560                 > WS-Zn-Kg (WS-Peak-Zone-Sub)                            
003570              move  WS-Zn-Ix to WS-Peak-Zone-Sub                          
003580     end-if.                                                              
003590*                                                                         
003600 AA305-Exit.  exit section.                                               
003610*                                                                         
003620 AA400-Write-Profiles section.                                            
003630*****************************                                             
003640*                                                                         
003650     open     output Ind-Profile-File.                                    
003660     perform  AA410-Write-Zone-Hours                                      
003670         varying WS-Zn-Ix from 1 by 1                                     
003680         until   WS-Zn-Ix > WS-Zone-Count.                                
003690     close    Ind-Profile-File.                                           
003700*                                                                         
003710 AA400-Exit.  exit section.                                               
003720*                                                                         
003730 AA410-Write-Zone-Hours section.                                          
003740*******************************                                           
003750*                                                                         
003760     compute  WS-Zone-Weekly-Kg =                                         
003770              WS-Zn-Kg (WS-Zn-Ix) / WS-Weeks-Per-Year.                    
003780     perform  AA415-Write-Hour-Record                                     
003790         varying WS-Wk-Ix from 1 by 1                                     
003800         until   WS-Wk-Ix > 168.                                          
003810*                                                                         
003820 AA410-Exit.  exit section.                                               
003830*                                                                         
003840 AA415-Write-Hour-Record section.                                         
003850********************************                                          
003860*                                                                         
003870     move     WS-Zn-Name (WS-Zn-Ix) to IP-Zone-Name.                      
003880     compute  IP-Hour = WS-Wk-Ix - 1.                                     
003890     compute  IP-H2-Demand rounded =                                      
003900              WS-Zone-Weekly-Kg * WS-Wk-Share (WS-Wk-Ix).                 
003910     write    H2-Ind-Profile-Record.                                      
003920*                                                                         
003930 AA415-Exit.  exit section.                                               
003940*                                                                         
