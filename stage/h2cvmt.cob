000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For County VMT / Load-Zone      *                    
000040*        Intersection File (COUNTY-VMT)               *                   
000050*  One record per county/load-zone slice.  County     *                   
000060*  Fips = State Fips * 1000 + County (see rule T5).    *                  
000070*****************************************************                     
000080*  File size 79 bytes.                                                    
000090*                                                                         
000100* 21/06/91 djh - Created for the highway funding model            DJH0691 
000110*                county apportionment step.                               
000120* 19/11/98 djh - Y2K.  No date fields, no change made.            DJH1198 
000130* 03/09/25 rjh - Re-purposed for WECC hydrogen model;             RJH0925 
000140*                added Cv-Load-Area aggregation key.                      
000150*                                                                         
000160 01  H2-County-Vmt-Record.                                                
000170     03  CV-County-Fips         pic 9(5).                                 
000180     03  CV-County-Name         pic x(25).                                
000190     03  CV-Load-Area           pic x(20).                                
000200     03  CV-HD-Vmt              pic 9(12)v9(2).                           
000210     03  CV-LD-Vmt              pic 9(12)v9(2).                           
000220     03  filler                 pic x(02).                                
000230*                                                                         
