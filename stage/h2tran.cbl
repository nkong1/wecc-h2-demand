000010*****************************************************                     
000020*                                                    *                    
000030*         Transport Sector Hydrogen Demand           *                    
000040*                                                    *                    
000050*  Converts state gasoline/diesel usage to hydrogen    *                  
000060*  demand under the FCEV penetration scenario, then     *                 
000070*  spatially disaggregates state demand to load zones   *                 
000080*  in proportion to county VMT shares.                  *                 
000090*****************************************************                     
000100*                                                                         
000110 identification division.                                                 
000120*================================                                         
000130*                                                                         
000140 program-id.        H2TRAN.                                               
000150 author.            D J Halversen.                                        
000160 installation.      Pacific Intertie Systems Group.                       
000170 date-written.      05/02/86.                                             
000180 date-compiled.                                                           
000190 security.          Company Confidential.                                 
000200*                                                                         
000210* Remarks.          Originally the state/county highway                   
000220*                   fund apportionment step of the                        
000230*                   mileage-tax forecast.  Re-tooled 09/25                
000240*                   to compute hydrogen demand from                       
000250*                   displaced gasoline/diesel instead of                  
000260*                   mileage tax due.                                      
000270*                                                                         
000280* Files used:                                                             
000290*                   STATE-FUEL     input                                  
000300*                   STATE-VMT-TOT  input                                  
000310*                   COUNTY-VMT     input                                  
000320*                   STATE-H2       output (log)                           
000330*                   COUNTY-H2      output (log)                           
000340*                   LZ-H2          output                                 
000350*                                                                         
000360* Changes:                                                                
000370* 02/05/86 djh -     Written.                                     DJH0586 
000380* 14/09/91 djh -     Added the county apportionment               DJH0991 
000390*                   table, previously a separate run.                     
000400* 19/11/98 djh -     Y2K.  All dates already 4 digit              DJH1198 
000410*                   years, no change made.                                
000420* 01/09/25 rjh -     1.0.00  Re-written for WECC - state          RJH0925 
000430*                   fuel to H2 conversion (T1-T4), county                 
000440*                   VMT apportionment (T5-T7).                            
000450* 20/09/25 rjh -     1.0.01  Load-zone table now keyed by         RJH0925 
000460*                   CV-Load-Area rather than state, so a                  
000470*                   zone spanning two states accumulates                  
000480*                   correctly.                                            
000490*                                                                         
000500*****************************************************                     
000510*                                                                         
000520 environment division.                                                    
000530*================================                                         
000540*                                                                         
000550 configuration section.                                                   
000560 special-names.                                                           
000570     C01 is Top-Of-Form.                                                  
000580*                                                                         
000590 input-output section.                                                    
000600 file-control.                                                            
000610     select  State-Fuel-File                                              
000620             assign to Fdf-State-Fuel                                     
000630             organization line sequential                                 
000640             file status is WS-Sf-Status.                                 
000650     select  State-Vmt-File                                               
000660             assign to Fdf-State-Vmt                                      
000670             organization line sequential                                 
000680             file status is WS-Sv-Status.                                 
000690     select  County-Vmt-File                                              
000700             assign to Fdf-County-Vmt                                     
000710             organization line sequential                                 
000720             file status is WS-Cv-Status.                                 
000730     select  State-H2-File                                                
000740             assign to Fdf-State-H2                                       
000750             organization line sequential                                 
000760             file status is WS-Sh-Status.                                 
000770     select  County-H2-File                                               
000780             assign to Fdf-County-H2                                      
000790             organization line sequential                                 
000800             file status is WS-Ch-Status.                                 
000810     select  Lz-H2-File                                                   
000820             assign to Fdf-Lz-H2                                          
000830             organization line sequential                                 
000840             file status is WS-Lz-Status.                                 
000850*                                                                         
000860 data division.                                                           
000870 file section.                                                            
000880*                                                                         
000890 fd  State-Fuel-File.                                                     
000900 copy "h2sfuel.cob".                                                      
000910 fd  State-Vmt-File.                                                      
000920 copy "h2svmt.cob".                                                       
000930 fd  County-Vmt-File.                                                     
000940 copy "h2cvmt.cob".                                                       
000950 fd  State-H2-File.                                                       
000960 copy "h2sh2.cob".                                                        
000970 fd  County-H2-File.                                                      
000980 copy "h2ch2.cob".                                                        
000990 fd  Lz-H2-File.                                                          
001000 copy "h2lzh2.cob".                                                       
001010*                                                                         
001020 working-storage section.                                                 
001030*-----------------------                                                  
001040 77  WS-Prog-Name        pic x(17) value "H2TRAN (1.0.01)".               
001050*                                                                         
001060 01  WS-File-Status.                                                      
001070     03  WS-Sf-Status        pic xx.                                      
001080     03  WS-Sv-Status        pic xx.                                      
001090     03  WS-Cv-Status        pic xx.                                      
001100     03  WS-Sh-Status        pic xx.                                      
001110     03  WS-Ch-Status        pic xx.                                      
001120     03  WS-Lz-Status        pic xx.                                      
001130     03  filler              pic x(02).                                   
001140 01  WS-File-Status-Alt redefines WS-File-Status.                         
001150     03  WS-File-Status-Chars  pic x(12).                                 
001160*                                                                         
001170* State results table, keyed by state fips (rules T1-T4).                 
001180*                                                                         
001190 01  WS-State-Tab-Control.                                                
001200     03  WS-State-Count      pic 9(3)  comp  value zero.                  
001210     03  filler              pic x(02).                                   
001220 01  WS-State-Tab.                                                        
001230     03  WS-State-Entry      occurs 60                                    
001240                             indexed by WS-St-Ix.                         
001250         05  WS-St-Fips       pic 9(2).                                   
001260         05  WS-St-LD-Vmt     pic 9(12)v9(2) comp-3.                      
001270         05  WS-St-HD-Vmt     pic 9(12)v9(2) comp-3.                      
001280         05  WS-St-H2-Gas     pic 9(11)v9(3) comp-3.                      
001290         05  WS-St-H2-Diesel  pic 9(11)v9(3) comp-3.                      
001300         05  WS-St-H2-Total   pic 9(11)v9(3) comp-3.                      
001310     03  filler              pic x(01).                                   
001320*                                                                         
001330* Load-zone accumulator table, keyed by CV-Load-Area.                     
001340*                                                                         
001350 01  WS-Lz-Tab-Control.                                                   
001360     03  WS-Lz-Count         pic 9(3)  comp  value zero.                  
001370     03  filler              pic x(02).                                   
001380 01  WS-Lz-Tab.                                                           
001390     03  WS-Lz-Entry         occurs 200                                   
001400                             indexed by WS-Lz-Ix.                         
001410         05  WS-Lz-Ent-Name   pic x(20).                                  
001420         05  WS-Lz-Ent-LD     pic 9(11)v9(3) comp-3.                      
001430         05  WS-Lz-Ent-HD     pic 9(11)v9(3) comp-3.                      
001440         05  WS-Lz-Ent-Total  pic 9(11)v9(3) comp-3.                      
001450     03  filler              pic x(01).                                   
001460*                                                                         
001470 01  WS-Calc-Work.                                                        
001480     03  WS-Gas-Gallons       pic 9(13)v9(2) comp-3.                      
001490     03  WS-Diesel-Gallons    pic 9(13)v9(2) comp-3.                      
001500     03  WS-Gas-Offset        pic 9(13)v9(2) comp-3.                      
001510     03  WS-Diesel-Offset     pic 9(13)v9(2) comp-3.                      
001520     03  WS-Slice-Ld-H2       pic 9(9)v9(8) comp-3.                       
001530     03  WS-Slice-Hd-H2       pic 9(9)v9(8) comp-3.                       
001540     03  WS-State-Sub         pic 9(3)  comp.                             
001550     03  WS-Lz-Sub            pic 9(3)  comp.                             
001560     03  WS-County-Fips       pic 9(7)  comp.                             
001570     03  WS-Search-Fips       pic 9(2).                                   
001580     03  WS-Found             pic x.                                      
001590         88  WS-Was-Found       value "Y".                                
001600     03  filler               pic x(02).                                  
001610*                                                                         
001620 01  WS-Pct-Block.                                                        
001630     03  WS-Ld-Pct-Dec        pic v9(4)  comp-3.                          
001640     03  WS-Hd-Pct-Dec        pic v9(4)  comp-3.                          
001650     03  filler               pic x(02).                                  
001660*                                                                         
001670 01  WS-County-Fips-Block.                                                
001680     03  WS-County-Fips-Disp  pic 9(5).                                   
001690     03  filler               pic x(02).                                  
001700 01  WS-County-Fips-View redefines                                        
001710                          WS-County-Fips-Block.                           
001720     03  WS-County-State-Part pic 99.                                     
001730     03  WS-County-Local-Part pic 999.                                    
001740*                                                                         
001750 01  WS-Report-Line-Block.                                                
001760     03  WS-Report-Line       pic x(60).                                  
001770     03  filler               pic x(02).                                  
001780 01  WS-Report-Line-Alt redefines WS-Report-Line-Block.                   
001790     03  WS-Report-Line-Half-1 pic x(30).                                 
001800     03  WS-Report-Line-Half-2 pic x(30).                                 
001810*                                                                         
001820 01  WS-Eof-Switches.                                                     
001830     03  WS-Sf-Eof            pic x  value "N".                           
001840         88  WS-Sf-At-Eof        value "Y".                               
001850     03  WS-Sv-Eof            pic x  value "N".                           
001860         88  WS-Sv-At-Eof        value "Y".                               
001870     03  WS-Cv-Eof            pic x  value "N".                           
001880         88  WS-Cv-At-Eof        value "Y".                               
001890     03  filler               pic x(02).                                  
001900*                                                                         
001910 linkage section.                                                         
001920****************                                                          
001930*                                                                         
001940 copy "h2call.cob".                                                       
001950 copy "h2scnprm.cob".                                                     
001960 copy "h2files.cob".                                                      
001970*                                                                         
001980 procedure division using H2-Calling-Data                                 
001990                          H2-Scenario-Parms                               
002000                          H2-File-Defs.                                   
002010*========================================                                 
002020*                                                                         
002030 AA000-Main section.                                                      
002040*******************                                                       
002050*                                                                         
002060     display  "Scenario: " SP-LD-Fcev-Pct                                 
002070              "% LD and " SP-HD-Fcev-Pct                                  
002080              "% HD FCEV market penetration".                             
002090*                                                                         
002100     perform  AA100-Load-State-Fuel.                                      
002110     perform  AA200-Load-State-Vmt.                                       
002120     perform  AA300-Allocate-Counties.                                    
002130     perform  AA400-Write-Load-Zones.                                     
002140     display  "H2TRAN complete - " WS-Lz-Count                            
002150              " load zones written to LZ-H2.".                            
002160     goback.                                                              
002170*                                                                         
002180 AA000-Exit.  exit section.                                               
002190*                                                                         
002200 AA100-Load-State-Fuel section.                                           
002210******************************                                            
002220*                                                                         
002230* Rules T1-T4 - per state, convert gasoline/diesel                        
002240* volume to LD/HD hydrogen demand and write STATE-H2.                     
002250*                                                                         
002260     move     SP-LD-Fcev-Pct to WS-Ld-Pct-Dec.                            
002270     move     SP-HD-Fcev-Pct to WS-Hd-Pct-Dec.                            
002280     divide   100 into WS-Ld-Pct-Dec.                                     
002290     divide   100 into WS-Hd-Pct-Dec.                                     
002300*                                                                         
002310     open     input  State-Fuel-File.                                     
002320     open     output State-H2-File.                                       
002330     move     zero   to WS-State-Count.                                   
002340     move     "N"    to WS-Sf-Eof.                                        
002350*                                                                         
002360     perform  AA105-Read-Fuel-Record.                                     
002370     perform  AA110-Post-Fuel-Record                                      
002380         until WS-Sf-At-Eof.                                              
002390*                                                                         
002400     close    State-Fuel-File.                                            
002410     close    State-H2-File.                                              
002420     display  "STATE-H2 written - " WS-State-Count " states.".            
002430*                                                                         
002440 AA100-Exit.  exit section.                                               
002450*                                                                         
002460 AA105-Read-Fuel-Record section.                                          
002470*******************************                                           
002480*                                                                         
002490     read     State-Fuel-File next record                                 
002500              at end                                                      
002510              move  "Y" to WS-Sf-Eof                                      
002520     end-read.                                                            
002530     if       WS-Sf-Status not = "00" and WS-Sf-Status not = "10"         
002540              move  "Y" to WS-Sf-Eof                                      
002550     end-if.                                                              
002560*                                                                         
002570 AA105-Exit.  exit section.                                               
002580*                                                                         
002590 AA110-Post-Fuel-Record section.                                          
002600*******************************                                           
002610*                                                                         
002620* Rules T1-T4 - per state, convert gasoline/diesel                        
002630* volume to LD/HD hydrogen demand and write STATE-H2.                     
002640*                                                                         
002650     add      1 to WS-State-Count.                                        
002660     set      WS-St-Ix to WS-State-Count.                                 
002670     move     SF-State-Fips to WS-St-Fips (WS-St-Ix).                     
002680*                                                                         
002690* T1 - thousand barrels to gallons.                                       
002700*                                                                         
002710     compute  WS-Gas-Gallons =                                            
002720              SF-Gas-Kbbl * 1000 * 42.                                    
002730     compute  WS-Diesel-Gallons =                                         
002740              SF-Diesel-Kbbl * 1000 * 42.                                 
002750*                                                                         
002760* T2 - offset gallons under the FCEV penetration %.                       
002770*                                                                         
002780     compute  WS-Gas-Offset =                                             
002790              WS-Gas-Gallons * WS-Ld-Pct-Dec.                             
002800     compute  WS-Diesel-Offset =                                          
002810              WS-Diesel-Gallons * WS-Hd-Pct-Dec.                          
002820*                                                                         
002830* T3 / T4 - H2 conversion and relative efficiency.                        
002840*                                                                         
002850     compute  WS-St-H2-Gas (WS-St-Ix) rounded =                           
002860              WS-Gas-Offset * 1.0                                         
002870              / SP-Rel-Efficiency.                                        
002880     compute  WS-St-H2-Diesel (WS-St-Ix) rounded =                        
002890              WS-Diesel-Offset * (1.0 / 0.9)                              
002900              / SP-Rel-Efficiency.                                        
002910     compute  WS-St-H2-Total (WS-St-Ix) =                                 
002920              WS-St-H2-Gas (WS-St-Ix)                                     
002930              + WS-St-H2-Diesel (WS-St-Ix).                               
002940*                                                                         
002950     move     WS-St-Fips (WS-St-Ix) to SH-State-Fips.                     
002960     move     WS-St-H2-Gas (WS-St-Ix) to SH-H2-From-Gas.                  
002970     move     WS-St-H2-Diesel (WS-St-Ix)                                  
002980              to SH-H2-From-Diesel.                                       
002990     move     WS-St-H2-Total (WS-St-Ix) to SH-Total-H2.                   
003000     write    H2-State-H2-Record.                                         
003010*                                                                         
003020     perform  AA105-Read-Fuel-Record.                                     
003030*                                                                         
003040 AA110-Exit.  exit section.                                               
003050*                                                                         
003060 AA200-Load-State-Vmt section.                                            
003070*****************************                                             
003080*                                                                         
003090* Reads STATE-VMT-TOT into the same table built above,                    
003100* matched on state fips (assumes the same states appear                   
003110* on both files, one row each).                                           
003120*                                                                         
003130     open     input  State-Vmt-File.                                      
003140     move     "N"    to WS-Sv-Eof.                                        
003150     perform  AA205-Read-Vmt-Record.                                      
003160     perform  AA210-Post-Vmt-Record                                       
003170         until WS-Sv-At-Eof.                                              
003180     close    State-Vmt-File.                                             
003190*                                                                         
003200 AA200-Exit.  exit section.                                               
003210*                                                                         
003220 AA205-Read-Vmt-Record section.                                           
003230******************************                                            
003240*                                                                         
003250     read     State-Vmt-File next record                                  
003260              at end                                                      
003270              move  "Y" to WS-Sv-Eof                                      
003280     end-read.                                                            
003290     if       WS-Sv-Status not = "00" and WS-Sv-Status not = "10"         
003300              move  "Y" to WS-Sv-Eof                                      
003310     end-if.                                                              
003320*                                                                         
003330 AA205-Exit.  exit section.                                               
003340*                                                                         
003350 AA210-Post-Vmt-Record section.                                           
003360******************************                                            
003370*                                                                         
003380     move     SV-State-Fips to WS-Search-Fips.                            
003390     perform  AA220-Find-State.                                           
003400     if       WS-Was-Found                                                
003410              move  SV-LD-Vmt to WS-St-LD-Vmt (WS-State-Sub)              
003420              move  SV-HD-Vmt to WS-St-HD-Vmt (WS-State-Sub)              
003430     end-if.                                                              
003440     perform  AA205-Read-Vmt-Record.                                      
003450*                                                                         
003460 AA210-Exit.  exit section.                                               
003470*                                                                         
003480 AA220-Find-State section.                                                
003490*************************                                                 
003500*                                                                         
003510     move     "N" to WS-Found.                                            
003520     move     1   to WS-State-Sub.                                        
003530     perform  AA225-Check-State-Entry                                     
003540         until WS-State-Sub > WS-State-Count                              
003550         or    WS-Was-Found.                                              
003560*                                                                         
003570 AA220-Exit.  exit section.                                               
003580*                                                                         
003590 AA225-Check-State-Entry section.                                         
003600********************************                                          
003610*                                                                         
003620     if       WS-St-Fips (WS-State-Sub) = WS-Search-Fips                  
003630              move  "Y" to WS-Found                                       
003640     else                                                                 
003650              add   1 to WS-State-Sub                                     
003660     end-if.                                                              
003670*                                                                         
003680 AA225-Exit.  exit section.                                               
003690*                                                                         
003700 AA300-Allocate-Counties section.                                         
003710********************************                                          
003720*                                                                         
003730* Rules T5-T7 - allocate state H2 demand to each county                   
003740* slice in proportion to its VMT share, log the slice,                    
003750* and accumulate the slice into the load-zone table.                      
003760*                                                                         
003770     open     input  County-Vmt-File.                                     
003780     open     output County-H2-File.                                      
003790     move     zero   to WS-Lz-Count.                                      
003800     move     "N"    to WS-Cv-Eof.                                        
003810*                                                                         
003820     perform  AA305-Read-County-Record.                                   
003830     perform  AA310-Allocate-Slice                                        
003840         until WS-Cv-At-Eof.                                              
003850*                                                                         
003860     close    County-Vmt-File.                                            
003870     close    County-H2-File.                                             
003880     display  "COUNTY-H2 written.".                                       
003890*                                                                         
003900 AA300-Exit.  exit section.                                               
003910*                                                                         
003920 AA305-Read-County-Record section.                                        
003930*********************************                                         
003940*                                                                         
003950     read     County-Vmt-File next record                                 
003960              at end                                                      
003970              move  "Y" to WS-Cv-Eof                                      
003980     end-read.                                                            
003990     if       WS-Cv-Status not = "00" and WS-Cv-Status not = "10"         
004000              move  "Y" to WS-Cv-Eof                                      
004010     end-if.                                                              
004020*                                                                         
004030 AA305-Exit.  exit section.                                               
004040*                                                                         
004050 AA310-Allocate-Slice section.                                            
004060*****************************                                             
004070*                                                                         
004080* T5 - state fips = county fips integer divided by 1000.                  
004090*                                                                         
004100     move     CV-County-Fips to WS-County-Fips.                           
004110     divide   WS-County-Fips by 1000                                      
004120              giving WS-Search-Fips.                                      
004130*                                                                         
004140     perform  AA220-Find-State.                                           
004150     move     0 to WS-Slice-Ld-H2 WS-Slice-Hd-H2.                         
004160*                                                                         
004170     if       WS-Was-Found                                                
004180         and  WS-St-LD-Vmt (WS-State-Sub) > zero                          
004190              compute  WS-Slice-Ld-H2 rounded =                           
004200                       (CV-LD-Vmt / WS-St-LD-Vmt (WS-State-Sub))          
004210                       * WS-St-H2-Gas (WS-State-Sub)                      
004220     end-if.                                                              
004230     if       WS-Was-Found                                                
004240         and  WS-St-HD-Vmt (WS-State-Sub) > zero                          
004250              compute  WS-Slice-Hd-H2 rounded =                           
004260                       (CV-HD-Vmt / WS-St-HD-Vmt (WS-State-Sub))          
004270                       * WS-St-H2-Diesel (WS-State-Sub)                   
004280     end-if.                                                              
004290*                                                                         
004300     move     CV-County-Fips to CH-County-Fips.                           
004310     move     CV-County-Name to CH-County-Name.                           
004320     move     CV-Load-Area   to CH-Load-Area.                             
004330     move     CV-HD-Vmt      to CH-HD-Vmt.                                
004340     move     CV-LD-Vmt      to CH-LD-Vmt.                                
004350     move     WS-Slice-Ld-H2 to CH-LD-H2-Demand.                          
004360     move     WS-Slice-Hd-H2 to CH-HD-H2-Demand.                          
004370     add      WS-Slice-Ld-H2 WS-Slice-Hd-H2                               
004380              giving CH-Total-H2-Demand.                                  
004390     write    H2-County-H2-Record.                                        
004400*                                                                         
004410* T7 - accumulate the slice into its load zone.                           
004420*                                                                         
004430     perform  AA320-Find-Or-Add-Zone.                                     
004440     add      WS-Slice-Ld-H2 to WS-Lz-Ent-LD (WS-Lz-Sub).                 
004450     add      WS-Slice-Hd-H2 to WS-Lz-Ent-HD (WS-Lz-Sub).                 
004460     add      WS-Slice-Ld-H2 WS-Slice-Hd-H2                               
004470              to WS-Lz-Ent-Total (WS-Lz-Sub).                             
004480*                                                                         
004490     perform  AA305-Read-County-Record.                                   
004500*                                                                         
004510 AA310-Exit.  exit section.                                               
004520*                                                                         
004530 AA320-Find-Or-Add-Zone section.                                          
004540*******************************                                           
004550*                                                                         
004560     move     "N" to WS-Found.                                            
004570     move     1   to WS-Lz-Sub.                                           
004580     perform  AA325-Check-Zone-Entry                                      
004590         until WS-Lz-Sub > WS-Lz-Count                                    
004600         or    WS-Was-Found.                                              
004610     if       WS-Was-Found                                                
004620              go    to AA320-Exit                                         
004630     end-if.                                                              
004640     add      1 to WS-Lz-Count.                                           
004650     move     WS-Lz-Count to WS-Lz-Sub.                                   
004660     move     CV-Load-Area to WS-Lz-Ent-Name (WS-Lz-Sub).                 
004670     move     zero to WS-Lz-Ent-LD (WS-Lz-Sub)                            
004680                       WS-Lz-Ent-HD (WS-Lz-Sub)                           
004690                       WS-Lz-Ent-Total (WS-Lz-Sub).                       
004700*                                                                         
004710 AA320-Exit.  exit section.                                               
004720*                                                                         
004730 AA325-Check-Zone-Entry section.                                          
004740*******************************                                           
004750*                                                                         
004760     if       WS-Lz-Ent-Name (WS-Lz-Sub) = CV-Load-Area                   
004770              move  "Y" to WS-Found                                       
004780     else                                                                 
004790              add   1 to WS-Lz-Sub                                        
004800     end-if.                                                              
004810*                                                                         
004820 AA325-Exit.  exit section.                                               
004830*                                                                         
004840 AA400-Write-Load-Zones section.                                          
004850*******************************                                           
004860*                                                                         
004870     open     output Lz-H2-File.                                          
004880     move     1 to WS-Lz-Sub.                                             
004890     perform  AA410-Write-Zone-Record                                     
004900         until WS-Lz-Sub > WS-Lz-Count.                                   
004910     close    Lz-H2-File.                                                 
004920     display  "LZ-H2 written.".                                           
004930*                                                                         
004940 AA400-Exit.  exit section.                                               
004950*                                                                         
004960 AA410-Write-Zone-Record section.                                         
004970********************************                                          
004980*                                                                         
004990     move     WS-Lz-Ent-Name (WS-Lz-Sub)  to LZ-Name.                     
005000     move     WS-Lz-Ent-LD (WS-Lz-Sub)    to LZ-LD-H2.                    
005010     move     WS-Lz-Ent-HD (WS-Lz-Sub)    to LZ-HD-H2.                    
005020     move     WS-Lz-Ent-Total (WS-Lz-Sub) to LZ-Total-H2.                 
005030     write    H2-Lz-H2-Record.                                            
005040     add      1 to WS-Lz-Sub.                                             
005050*                                                                         
005060 AA410-Exit.  exit section.                                               
005070*                                                                         
