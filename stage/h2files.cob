000010*****************************************************                     
000020*                                                    *                    
000030*  Logical File Name Table For The WECC Hydrogen     *                    
000040*     Demand Model - passed by Linkage to every        *                  
000050*     called step the same way wsnames.cob's           *                  
000060*     File-Defs is passed around the ACAS system.       *                 
000070*****************************************************                     
000080*                                                                         
000090* 01/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000100* 08/09/25 rjh - Added the six sector Unit-Fuel slots             RJH0925 
000110*                (Fdf-Sector-File) - one input file                       
000120*                per industry sector, see Sp-Sector-Tab                   
000130*                in h2scnprm.cob for sector order.                        
000140*                                                                         
000150 01  H2-File-Defs.                                                        
000160     02  Fdf-State-Fuel      pic x(20) value "STATE-FUEL".                
000170     02  Fdf-State-H2        pic x(20) value "STATE-H2".                  
000180     02  Fdf-State-Vmt       pic x(20) value "STATE-VMT-TOT".             
000190     02  Fdf-County-Vmt      pic x(20) value "COUNTY-VMT".                
000200     02  Fdf-County-H2       pic x(20) value "COUNTY-H2".                 
000210     02  Fdf-Lz-H2           pic x(20) value "LZ-H2".                     
000220     02  Fdf-Ld-Profile      pic x(20) value "LD-PROFILE".                
000230     02  Fdf-Hd-Profile      pic x(20) value "HD-PROFILE".                
000240     02  Fdf-Lz-Profile      pic x(20) value "LZ-PROFILE".                
000250     02  Fdf-Fuel-Factor     pic x(20) value "FUEL-FACTOR".               
000260     02  Fdf-Fuel-Growth     pic x(20) value "FUEL-GROWTH".               
000270     02  Fdf-Sector-Naics    pic x(20) value "SECTOR-NAICS".              
000280     02  Fdf-Sector-File     pic x(20) occurs 6.                          
000290     02  Fdf-Unit-Fuel-Out   pic x(20) value "UNIT-FUEL-OUT".             
000300     02  Fdf-Fac-H2          pic x(20) value "FAC-H2".                    
000310     02  Fdf-Ind-Lz          pic x(20) value "IND-LZ".                    
000320     02  Fdf-Epri-Profile    pic x(20) value "EPRI-PROFILE".              
000330     02  Fdf-Ind-Profile     pic x(20) value "IND-PROFILE".               
000340     02  Fdf-Combined-Prof   pic x(20) value "COMBINED-PROFILE".          
000350     02  Fdf-Combined-Lz     pic x(20) value "COMBINED-LZ".               
000360     02  Fdf-Summary-Rpt     pic x(20) value "WECC-SUMMARY".              
000370     02  filler              pic x(20).                                   
000380*                                                                         
