000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For 24-Hour Industrial Energy   *                    
000040*        Profile File (EPRI-PROFILE)                   *                  
000050*     24 records, hour ascending, 0-23.                *                  
000060*****************************************************                     
000070*  File size 22 bytes.                                                    
000080*                                                                         
000090* 10/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000100*                                                                         
000110 01  H2-Epri-Profile-Record.                                              
000120     03  EP-Hour                pic 9(2).                                 
000130     03  EP-Energy-Weekday      pic 9(5)v9(4).                            
000140     03  EP-Energy-Weekend      pic 9(5)v9(4).                            
000150     03  filler                 pic x(02).                                
000160*                                                                         
