000010*****************************************************                     
000020*                                                    *                    
000030*        WECC Hydrogen Demand Model - Batch Driver   *                    
000040*                                                    *                    
000050*   Sets the scenario, then runs the transport and    *                   
000060*   industry sectors in turn, their weekly profile     *                  
000070*   builders, and the combined-results step.           *                  
000080*****************************************************                     
000090*                                                                         
000100 identification division.                                                 
000110*================================                                         
000120*                                                                         
000130 program-id.        H2B000.                                               
000140 author.            D J Halversen.                                        
000150 installation.      Pacific Intertie Systems Group.                       
000160 date-written.      04/14/86.                                             
000170 date-compiled.                                                           
000180 security.          Company Confidential.                                 
000190*                                                                         
000200* Remarks.          Batch driver for the resource demand                  
000210*                   forecast suite.  Originally drove the                 
000220*                   highway mileage-tax forecast; re-tooled               
000230*                   09/25 to drive the WECC hydrogen demand               
000240*                   model in its place.                                   
000250*                                                                         
000260* Called modules.   H2TRAN, H2PROJ, H2TPRF, H2INDU,                       
000270*                   H2IPRF, H2COMB.                                       
000280*                                                                         
000290* Changes:                                                                
000300* 14/04/86 djh -     Written for the mileage-tax forecast         DJH0486 
000310*                   driver.                                               
000320* 03/11/91 djh -     Added the county apportionment step          DJH1191 
000330*                   call.                                                 
000340* 19/11/98 djh -     Y2K.  All internal dates already             DJH1198 
000350*                   carry a 4 digit year, no change made.                 
000360* 21/03/07 mkt -     Converted report spool call to the           MKT0307 
000370*                   shop print-queue standard.                            
000380* 01/09/25 rjh -     1.0.00  Re-written from the ground up        RJH0925 
000390*                   to drive the WECC hydrogen demand                     
000400*                   model instead of the mileage-tax run.                 
000410* 22/09/25 rjh -     1.0.01  Added the profile-builder run        RJH0925 
000420*                   switches (Sp-Run-Transport-Profile,                   
000430*                   Sp-Run-Industry-Profile).                             
000440* 14/10/25 rjh -     1.0.02  Added the Combined-Results           RJH1025 
000450*                   step, run only when both sectors ran.                 
000460*                                                                         
000470*****************************************************                     
000480*                                                                         
000490 environment division.                                                    
000500*================================                                         
000510*                                                                         
000520 configuration section.                                                   
000530 special-names.                                                           
000540     C01 is Top-Of-Form.                                                  
000550*                                                                         
000560 input-output section.                                                    
000570 file-control.                                                            
000580*                                                                         
000590 data division.                                                           
000600 working-storage section.                                                 
000610*-----------------------                                                  
000620 77  WS-Prog-Name        pic x(17) value "H2B000 (1.0.02)".               
000630*                                                                         
000640 copy "h2scnprm.cob".                                                     
000650 copy "h2files.cob".                                                      
000660 copy "h2call.cob".                                                       
000670*                                                                         
000680 01  WS-Run-Switches-Block.                                               
000690     03  WS-Transport-Ran    pic x      value "N".                        
000700         88  WS-Transport-Did-Run        value "Y".                       
000710     03  WS-Industry-Ran     pic x      value "N".                        
000720         88  WS-Industry-Did-Run         value "Y".                       
000730     03  filler              pic x(18).                                   
000740 01  WS-Run-Switches-Alt redefines WS-Run-Switches-Block.                 
000750     03  WS-Run-Switches-Chars  pic x(20).                                
000760*                                                                         
000770 01  WS-Today-Block.                                                      
000780     03  WS-Today-YMD        pic 9(8).                                    
000790     03  filler              pic x(02).                                   
000800 01  WS-Today-Parts redefines WS-Today-Block.                             
000810     03  WS-Today-CC         pic 99.                                      
000820     03  WS-Today-YY         pic 99.                                      
000830     03  WS-Today-MM         pic 99.                                      
000840     03  WS-Today-DD         pic 99.                                      
000850 01  WS-Today-Ccyy-View redefines WS-Today-Block.                         
000860     03  WS-Today-Ccyy       pic 9(4).                                    
000870     03  filler              pic 99.                                      
000880*                                                                         
000890 procedure division.                                                      
000900*================================                                         
000910*                                                                         
000920 AA000-Main section.                                                      
000930*******************                                                       
000940*                                                                         
000950     perform  AA010-Set-Scenario.                                         
000960     perform  AA020-Run-Transport.                                        
000970     if       SP-Run-Transport-Prof-Y                                     
000980              perform  AA030-Run-Transport-Profile                        
000990     end-if.                                                              
001000     perform  AA040-Run-Industry.                                         
001010     if       SP-Run-Industry-Prof-Y                                      
001020              perform  AA050-Run-Industry-Profile                         
001030     end-if.                                                              
001040     if       WS-Transport-Did-Run                                        
001050      and     WS-Industry-Did-Run                                         
001060              perform  AA060-Run-Combined                                 
001070     end-if.                                                              
001080     display  "H2B000 - WECC hydrogen demand run complete.".              
001090     goback.                                                              
001100*                                                                         
001110 AA000-Exit.  exit section.                                               
001120*                                                                         
001130 AA010-Set-Scenario section.                                              
001140***************************                                               
001150*                                                                         
001160* Scenario parameters (driver defaults) - see the                         
001170* BUSINESS RULES / Scenario parameters section of the                     
001180* study brief this run implements.                                        
001190*                                                                         
001200     accept    WS-Today-YMD from date YYYYMMDD.                           
001210     move      WS-Today-YMD to H2-Run-Date.                               
001220     move      spaces       to H2-Called H2-Caller.                       
001230     move      zero         to H2-Term-Code.                              
001240*                                                                         
001250     move      0   to SP-LD-Fcev-Pct.                                     
001260     move      25  to SP-HD-Fcev-Pct.                                     
001270     move      4.42307692 to SP-Rel-Efficiency.                           
001280     move      1.0 to SP-Demand-Scale.                                    
001290*                                                                         
001300     move      1   to SP-Model-Year-Count.                                
001310     move      2023 to SP-Model-Year (1).                                 
001320*                                                                         
001330     move      6   to SP-Sector-Count.                                    
001340     move      "IRON & STEEL"   to SP-Sector-Name (1).                    
001350     move      "ALUMINUM"       to SP-Sector-Name (2).                    
001360     move      "CEMENT"         to SP-Sector-Name (3).                    
001370     move      "CHEMICALS"      to SP-Sector-Name (4).                    
001380     move      "GLASS"          to SP-Sector-Name (5).                    
001390     move      "FERTILIZER"     to SP-Sector-Name (6).                    
001400     move      100 to SP-Sector-Decarb-Pct (1).                           
001410     move      100 to SP-Sector-Decarb-Pct (2).                           
001420     move      100 to SP-Sector-Decarb-Pct (3).                           
001430     move      100 to SP-Sector-Decarb-Pct (4).                           
001440     move      100 to SP-Sector-Decarb-Pct (5).                           
001450     move      100 to SP-Sector-Decarb-Pct (6).                           
001460*                                                                         
001470     move      "Y" to SP-Run-Transport-Profile.                           
001480     move      "Y" to SP-Run-Industry-Profile.                            
001490*                                                                         
001500     display   "H2B000 - scenario set, calling H2PROJ".                   
001510     call      "H2PROJ" using H2-Calling-Data                             
001520                              H2-Scenario-Parms.                          
001530*                                                                         
001540 AA010-Exit.  exit section.                                               
001550*                                                                         
001560 AA020-Run-Transport section.                                             
001570****************************                                              
001580*                                                                         
001590     display  "H2B000 - running transport sector".                        
001600     call     "H2TRAN" using H2-Calling-Data                              
001610                             H2-Scenario-Parms                            
001620                             H2-File-Defs.                                
001630     move     "Y" to WS-Transport-Ran.                                    
001640*                                                                         
001650 AA020-Exit.  exit section.                                               
001660*                                                                         
001670 AA030-Run-Transport-Profile section.                                     
001680************************************                                      
001690*                                                                         
001700     display  "H2B000 - running transport weekly profile".                
001710     call     "H2TPRF" using H2-Calling-Data                              
001720                             H2-Scenario-Parms                            
001730                             H2-File-Defs.                                
001740*                                                                         
001750 AA030-Exit.  exit section.                                               
001760*                                                                         
001770 AA040-Run-Industry section.                                              
001780***************************                                               
001790*                                                                         
001800     display  "H2B000 - running industry sector".                         
001810     call     "H2INDU" using H2-Calling-Data                              
001820                             H2-Scenario-Parms                            
001830                             H2-File-Defs.                                
001840     move     "Y" to WS-Industry-Ran.                                     
001850*                                                                         
001860 AA040-Exit.  exit section.                                               
001870*                                                                         
001880 AA050-Run-Industry-Profile section.                                      
001890***********************************                                       
001900*                                                                         
001910     display  "H2B000 - running industry weekly profile".                 
001920     call     "H2IPRF" using H2-Calling-Data                              
001930                             H2-Scenario-Parms                            
001940                             H2-File-Defs.                                
001950*                                                                         
001960 AA050-Exit.  exit section.                                               
001970*                                                                         
001980 AA060-Run-Combined section.                                              
001990***************************                                               
002000*                                                                         
002010     display  "H2B000 - running combined-results step".                   
002020     call     "H2COMB" using H2-Calling-Data                              
002030                             H2-Scenario-Parms                            
002040                             H2-File-Defs.                                
002050*                                                                         
002060 AA060-Exit.  exit section.                                               
002070*                                                                         
