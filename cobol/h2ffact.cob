000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Fuel GHG Emission Factor    *                    
000040*        Lookup File (FUEL-FACTOR)                     *                  
000050*     Keyed by Ff-Fuel-Type, loaded to a table.        *                  
000060*****************************************************                     
000070*  File size 65 bytes.                                                    
000080*                                                                         
000090* 04/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000100*                                                                         
000110 01  H2-Fuel-Factor-Record.                                               
000120     03  FF-Fuel-Type           pic x(40).                                
000130     03  FF-Kgco2-Per-Mmbtu     pic 9(4)v9(3).                            
000140     03  FF-Category            pic x(20).                                
000150     03  filler                 pic x(02).                                
000160*                                                                         
