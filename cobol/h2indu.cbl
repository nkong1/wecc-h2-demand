000010*****************************************************                     
000020*                                                    *                    
000030*          Industry Sector Hydrogen Demand           *                    
000040*                                                    *                    
000050*  Converts facility/unit fossil-fuel CO2 emissions    *                  
000060*  to projected hydrogen demand, sector by sector,      *                 
000070*  and accumulates the result by load zone and year.    *                 
000080*****************************************************                     
000090*                                                                         
000100 identification division.                                                 
000110*================================                                         
000120*                                                                         
000130 program-id.        H2INDU.                                               
000140 author.            D J Halversen.                                        
000150 installation.      Pacific Intertie Systems Group.                       
000160 date-written.      06/03/86.                                             
000170 date-compiled.                                                           
000180 security.          Company Confidential.                                 
000190*                                                                         
000200* Remarks.          Originally the industrial fuel-tax                    
000210*                   exemption audit step - averaged a                     
000220*                   plant's exempt fuel factors across                    
000230*                   its boilers.  Re-tooled 09/25 to                      
000240*                   average emissions factors across a                    
000250*                   unit's fuels and project hydrogen                     
000260*                   demand instead of a tax credit.                       
000270*                                                                         
000280* Files used:                                                             
000290*                   FUEL-FACTOR    input (table load)                     
000300*                   FUEL-GROWTH    input (table load)                     
000310*                   SECTOR-NAICS   input (table load)                     
000320*                   UNIT-FUEL      input, one per sector                  
000330*                   UNIT-FUEL-OUT  output (log)                           
000340*                   FAC-H2         output (log)                           
000350*                   IND-LZ         output                                 
000360*                                                                         
000370* Changes:                                                                
000380* 03/06/86 djh -     Written.                                     DJH0686 
000390* 22/08/93 djh -     Added the multi-plant accumulation           DJH0893 
000400*                   pass, previously one plant per run.                   
000410* 19/11/98 djh -     Y2K.  Year fields widened to 4 digits        DJH1198 
000420*                   throughout the growth table.                          
000430* 08/09/25 rjh -     1.0.00  Re-written for WECC - unit           RJH0925 
000440*                   fuel averaging (I3), demand (I4-I5),                  
000450*                   facility H2 conversion (I6-I7).                       
000460* 29/09/25 rjh -     1.0.01  Added the load-zone/year             RJH0925 
000470*                   summary sort (I8) - the shop print                    
000480*                   utility can no longer assume a single                 
000490*                   model year per run.                                   
000491* 24/10/25 rjh -     1.0.02  WS-Decarb-Dec widened to carry       RJH1025 
000492*                   whole-percent digits ahead of the                     
000493*                   decimal - the old V9(4) declaration                   
000494*                   truncated the sector decarb percent to                
000495*                   zero on the move, zeroing I4 demand.                  
000496* 24/10/25 rjh -     1.0.03  Added a write-confirmation           RJH1025 
000497*                   display after each of the three output                
000498*                   files, matching the H2TRAN pattern.                   
000499* 24/10/25 rjh -     1.0.04  Fuel warning reworded                RJH1025 
000500*                                                                         
000510* 24/10/25 rjh -     1.0.05  AA100/AA150/AA170 table-load         RJH1025 
000520*                  groups re-cast as single PERFORM...THRU        RJH1025 
000530*                  ranges (read/post folded into GO TO            RJH1025 
000540*                  fall-through) per the house numbered-          RJH1025 
000550*                  paragraph standard - previously each           RJH1025 
000560*                  load routine called its own read/post          RJH1025 
000570*                  as separate bare PERFORM statements.           RJH1025 
000580*****************************************************                     
000590*                                                                         
000600 environment division.                                                    
000610*================================                                         
000620*                                                                         
000630 configuration section.                                                   
000640 special-names.                                                           
000650     C01 is Top-Of-Form.                                                  
000660*                                                                         
000670 input-output section.                                                    
000680 file-control.                                                            
000690     select  Fuel-Factor-File                                             
000700             assign to Fdf-Fuel-Factor                                    
000710             organization line sequential                                 
000720             file status is WS-Ff-Status.                                 
000730     select  Fuel-Growth-File                                             
000740             assign to Fdf-Fuel-Growth                                    
000750             organization line sequential                                 
000760             file status is WS-Fg-Status.                                 
000770     select  Sector-Naics-File                                            
000780             assign to Fdf-Sector-Naics                                   
000790             organization line sequential                                 
000800             file status is WS-Sn-Status.                                 
000810     select  Unit-Fuel-File                                               
000820             assign to WS-Sector-Assign                                   
000830             organization line sequential                                 
000840             file status is WS-Uf-Status.                                 
000850     select  Unit-Fuel-Out-File                                           
000860             assign to Fdf-Unit-Fuel-Out                                  
000870             organization line sequential                                 
000880             file status is WS-Uo-Status.                                 
000890     select  Fac-H2-File                                                  
000900             assign to Fdf-Fac-H2                                         
000910             organization line sequential                                 
000920             file status is WS-Fh-Status.                                 
000930     select  Ind-Lz-File                                                  
000940             assign to Fdf-Ind-Lz                                         
000950             organization line sequential                                 
000960             file status is WS-Il-Status.                                 
000970*                                                                         
000980 data division.                                                           
000990 file section.                                                            
001000*                                                                         
001010 fd  Fuel-Factor-File.                                                    
001020 copy "h2ffact.cob".                                                      
001030 fd  Fuel-Growth-File.                                                    
001040 copy "h2fgrow.cob".                                                      
001050 fd  Sector-Naics-File.                                                   
001060 copy "h2snaic.cob".                                                      
001070 fd  Unit-Fuel-File.                                                      
001080 copy "h2ufuel.cob".                                                      
001090 fd  Unit-Fuel-Out-File.                                                  
001100 copy "h2ufout.cob".                                                      
001110 fd  Fac-H2-File.                                                         
001120 copy "h2fach2.cob".                                                      
001130 fd  Ind-Lz-File.                                                         
001140 copy "h2indlz.cob".                                                      
001150*                                                                         
001160 working-storage section.                                                 
001170*-----------------------                                                  
001180 77  WS-Prog-Name        pic x(17) value "H2INDU (1.0.05)".               
001190 77  WS-Sector-Assign    pic x(20).                                       
001200*                                                                         
001210 01  WS-File-Status.                                                      
001220     03  WS-Ff-Status        pic xx.                                      
001230     03  WS-Fg-Status        pic xx.                                      
001240     03  WS-Sn-Status        pic xx.                                      
001250     03  WS-Uf-Status        pic xx.                                      
001260     03  WS-Uo-Status        pic xx.                                      
001270     03  WS-Fh-Status        pic xx.                                      
001280     03  WS-Il-Status        pic xx.                                      
001290     03  filler              pic x(02).                                   
001300 01  WS-File-Status-Alt redefines WS-File-Status.                         
001310     03  WS-File-Status-Chars  pic x(14).                                 
001320*                                                                         
001330* Fuel GHG factor/category lookup (rule I2/I3).                           
001340*                                                                         
001350 01  WS-Factor-Tab-Control.                                               
001360     03  WS-Factor-Count     pic 9(3)  comp  value zero.                  
001370     03  filler              pic x(02).                                   
001380 01  WS-Factor-Tab.                                                       
001390     03  WS-Factor-Entry     occurs 150                                   
001400                             indexed by WS-Ft-Ix.                         
001410         05  WS-Ft-Fuel-Type  pic x(40).                                  
001420         05  WS-Ft-Factor     pic 9(4)v9(3) comp-3.                       
001430         05  WS-Ft-Category   pic x(20).                                  
001440     03  filler              pic x(01).                                   
001450*                                                                         
001460* Fuel category growth table, 2023-2050 (rule I5).                        
001470*                                                                         
001480 01  WS-Growth-Tab-Control.                                               
001490     03  WS-Growth-Count     pic 9(3)  comp  value zero.                  
001500     03  WS-Growth-Base-Ix   pic 9(3)  comp  value zero.                  
001510     03  filler              pic x(02).                                   
001520 01  WS-Growth-Tab.                                                       
001530     03  WS-Growth-Entry     occurs 28                                    
001540                             indexed by WS-Gr-Ix.                         
001550         05  WS-Gr-Year        pic 9(4).                                  
001560         05  WS-Gr-Natural-Gas pic 9(7)v9(4) comp-3.                      
001570         05  WS-Gr-Coal        pic 9(7)v9(4) comp-3.                      
001580         05  WS-Gr-Petroleum   pic 9(7)v9(4) comp-3.                      
001590         05  WS-Gr-Biomass-Wood pic 9(7)v9(4) comp-3.                     
001600         05  WS-Gr-LPG         pic 9(7)v9(4) comp-3.                      
001610     03  filler              pic x(01).                                   
001620*                                                                         
001630* Sector / NAICS mapping table (rule I1).                                 
001640*                                                                         
001650 01  WS-Snaic-Tab-Control.                                                
001660     03  WS-Snaic-Count      pic 9(3)  comp  value zero.                  
001670     03  filler              pic x(02).                                   
001680 01  WS-Snaic-Tab.                                                        
001690     03  WS-Snaic-Entry      occurs 100                                   
001700                             indexed by WS-Sq-Ix.                         
001710         05  WS-Sq-Sector-Name pic x(15).                                 
001720         05  WS-Sq-Naics-Code  pic 9(6).                                  
001730     03  filler              pic x(01).                                   
001740*                                                                         
001750* One unit's buffered, recognized fuel list (rule I3).                    
001760*                                                                         
001770 01  WS-Fbuf-Tab-Control.                                                 
001780     03  WS-Fbuf-Count       pic 9(3)  comp  value zero.                  
001790     03  filler              pic x(02).                                   
001800 01  WS-Fbuf-Tab.                                                         
001810     03  WS-Fbuf-Entry       occurs 60                                    
001820                             indexed by WS-Fb-Ix.                         
001830         05  WS-Fb-Fuel-Type  pic x(40).                                  
001840         05  WS-Fb-Factor     pic 9(4)v9(3) comp-3.                       
001850         05  WS-Fb-Category   pic x(20).                                  
001860     03  filler              pic x(01).                                   
001870*                                                                         
001880* Load-zone / year accumulation table (rule I8).                          
001890*                                                                         
001900 01  WS-Zy-Tab-Control.                                                   
001910     03  WS-Zy-Count         pic 9(4)  comp  value zero.                  
001920     03  filler              pic x(02).                                   
001930 01  WS-Zy-Tab.                                                           
001940     03  WS-Zy-Entry         occurs 2000                                  
001950                             indexed by WS-Zy-Ix.                         
001960         05  WS-Zy-Zone       pic x(20).                                  
001970         05  WS-Zy-Year       pic 9(4).                                   
001980         05  WS-Zy-Kg         pic 9(12)v9(3) comp-3.                      
001990     03  filler              pic x(01).                                   
002000*                                                                         
002010* Current Unit-Fuel record, carried forward across the                    
002020* read-ahead control break (the FD area is overwritten by                 
002030* each READ, so the active group's values live here).                     
002040*                                                                         
002050 01  WS-Cur-Record.                                                       
002060     03  WS-Cur-Facility-Id   pic 9(9).                                   
002070     03  WS-Cur-Facility-Name pic x(40).                                  
002080     03  WS-Cur-Naics         pic 9(6).                                   
002090     03  WS-Cur-Unit-Name     pic x(30).                                  
002100     03  WS-Cur-Fuel-Type     pic x(40).                                  
002110     03  WS-Cur-Co2-Mt        pic 9(9)v9(3) comp-3.                       
002120     03  WS-Cur-Load-Zone     pic x(20).                                  
002130     03  WS-Cur-Eof           pic x      value "N".                       
002140         88  WS-Uf-Eof          value "Y".                                
002150     03  filler               pic x(02).                                  
002160*                                                                         
002170* Saved values for the facility and unit now being                        
002180* accumulated (captured once per group, not re-read).                     
002190*                                                                         
002200 01  WS-Save-Block.                                                       
002210     03  WS-Sv-Facility-Id    pic 9(9).                                   
002220     03  WS-Sv-Facility-Name  pic x(40).                                  
002230     03  WS-Sv-Unit-Name      pic x(30).                                  
002240     03  WS-Sv-Co2-Mt         pic 9(9)v9(3) comp-3.                       
002250     03  WS-Sv-Load-Zone      pic x(20).                                  
002260     03  filler               pic x(02).                                  
002270*                                                                         
002280 01  WS-Sv-Facility-Id-Block.                                             
002290     03  WS-Sv-Facility-Id-Disp  pic 9(9).                                
002300     03  filler                  pic x(02).                               
002310 01  WS-Sv-Facility-Id-Alt redefines                                      
002320                            WS-Sv-Facility-Id-Block.                      
002330     03  WS-Sv-Facility-Id-Hi    pic 9(5).                                
002340     03  WS-Sv-Facility-Id-Lo    pic 9(4).                                
002350*                                                                         
002360 01  WS-File-Naics-Block.                                                 
002370     03  WS-File-Naics        pic 9(6).                                   
002380     03  WS-File-Sector-Name  pic x(15).                                  
002390     03  filler               pic x(02).                                  
002400 01  WS-File-Naics-Alt redefines WS-File-Naics-Block.                     
002410     03  WS-File-Naics-Chars  pic x(21).                                  
002420*                                                                         
002430 01  WS-Calc-Work.                                                        
002440     03  WS-Sector-Ix         pic 9(2)  comp.                             
002450     03  WS-Year-Ix           pic 9(2)  comp.                             
002460     03  WS-Avg-Factor        pic 9(4)v9(3) comp-3.                       
002470     03  WS-Unit-Mmbtu        pic 9(9)v9(4) comp-3.                       
002480     03  WS-Fuel-Share-Mmbtu  pic 9(9)v9(4) comp-3.                       
002490     03  WS-Growth-Pct        pic s9(3)v9(8) comp-3.                      
002500     03  WS-Base-Value        pic 9(7)v9(4) comp-3.                       
002510     03  WS-Year-Value        pic 9(7)v9(4) comp-3.                       
002520     03  WS-Fac-Mmbtu-Total   pic 9(11)v9(4) comp-3.                      
002530     03  WS-Fac-Kg            pic 9(11)v9(3) comp-3.                      
002540     03  WS-Decarb-Dec        pic 9(3)v9(4) comp-3.                       
002550     03  WS-Scale-Factor      pic 9(3)v9(4) comp-3.                       
002560     03  WS-Work-Naics        pic 9(6).                                   
002570     03  WS-Work-Fuel-Name    pic x(40).                                  
002580     03  WS-Work-Category     pic x(20).                                  
002590     03  WS-Found             pic x.                                      
002600         88  WS-Was-Found       value "Y".                                
002610     03  filler               pic x(02).                                  
002620*                                                                         
002630 01  WS-Sort-Work.                                                        
002640     03  WS-Sort-Swapped      pic x      value "N".                       
002650         88  WS-Did-Swap        value "Y".                                
002660     03  filler               pic x(02).                                  
002670     03  WS-Sort-Hold-Zone    pic x(20).                                  
002680     03  WS-Sort-Hold-Year    pic 9(4).                                   
002690     03  WS-Sort-Hold-Kg      pic 9(12)v9(3) comp-3.                      
002700*                                                                         
002710 01  WS-Eof-Switches.                                                     
002720     03  WS-Ff-Eof            pic x  value "N".                           
002730         88  WS-Ff-At-Eof        value "Y".                               
002740     03  WS-Fg-Eof            pic x  value "N".                           
002750         88  WS-Fg-At-Eof        value "Y".                               
002760     03  WS-Sn-Eof            pic x  value "N".                           
002770         88  WS-Sn-At-Eof        value "Y".                               
002780     03  filler               pic x(02).                                  
002790*                                                                         
002800 linkage section.                                                         
002810****************                                                          
002820*                                                                         
002830 copy "h2call.cob".                                                       
002840 copy "h2scnprm.cob".                                                     
002850 copy "h2files.cob".                                                      
002860*                                                                         
002870 procedure division using H2-Calling-Data                                 
002880                          H2-Scenario-Parms                               
002890                          H2-File-Defs.                                   
002900*========================================                                 
002910*                                                                         
002920 AA000-Main section.                                                      
002930*******************                                                       
002940*                                                                         
002950     perform  AA100-Load-Factors thru AA100-Exit.                         
002960     perform  AA150-Load-Growth thru AA150-Exit.                          
002970     perform  AA170-Load-Sector-Naics thru AA170-Exit.                    
002980*                                                                         
002990     open     output Unit-Fuel-Out-File.                                  
003000     open     output Fac-H2-File.                                         
003010     move     zero   to WS-Zy-Count.                                      
003020*                                                                         
003030     perform  AA250-Process-Year                                          
003040         varying WS-Year-Ix from 1 by 1                                   
003050         until   WS-Year-Ix > SP-Model-Year-Count.                        
003060*                                                                         
003070     close    Unit-Fuel-Out-File.                                         
003080     close    Fac-H2-File.                                                
003090     display  "UNIT-FUEL-OUT written.".                                   
003100     display  "FAC-H2 written.".                                          
003110*                                                                         
003120     perform  AA800-Sort-Summary.                                         
003130     perform  AA900-Write-Ind-Lz.                                         
003140     display  "H2INDU complete - " WS-Zy-Count                            
003150              " load-zone/year rows written to IND-LZ.".                  
003160     goback.                                                              
003170*                                                                         
003180 AA000-Exit.  exit section.                                               
003190*                                                                         
003200 AA100-Load-Factors section.                                              
003210 ***************************                                              
003220*                                                                         
003230* Rule I2/I3 - load the emissions factor dictionary.                      
003240* Name normalization is applied at lookup time, not here,                 
003250* so the dictionary keeps the source's own fuel spelling.                 
003260* Recast 10/25 as a single PERFORM...THRU range - the                     
003270* read and post steps now fall through via GO TO rather                   
003280* than each being called out as its own bare PERFORM.                     
003290*                                                                         
003300     open     input  Fuel-Factor-File.                                    
003310     move     zero   to WS-Factor-Count.                                  
003320     move     "N"    to WS-Ff-Eof.                                        
003330*                                                                         
003340 AA105-Read-Factor-Record.                                                
003350     read     Fuel-Factor-File next record                                
003360              at end                                                      
003370              move  "Y" to WS-Ff-Eof                                      
003380     end-read.                                                            
003390     if       WS-Ff-Status not = "00" and WS-Ff-Status not = "10"         
003400              move  "Y" to WS-Ff-Eof                                      
003410     end-if.                                                              
003420     if       WS-Ff-At-Eof                                                
003430              go to AA100-Exit                                            
003440     end-if.                                                              
003450*                                                                         
003460 AA110-Post-Factor-Record.                                                
003470     add      1 to WS-Factor-Count.                                       
003480     set      WS-Ft-Ix to WS-Factor-Count.                                
003490     move     FF-Fuel-Type to WS-Ft-Fuel-Type (WS-Ft-Ix).                 
003500     move     FF-Kgco2-Per-Mmbtu                                          
003510              to WS-Ft-Factor (WS-Ft-Ix).                                 
003520     move     FF-Category to WS-Ft-Category (WS-Ft-Ix).                   
003530     go       to AA105-Read-Factor-Record.                                
003540*                                                                         
003550 AA100-Exit.                                                              
003560     close    Fuel-Factor-File.                                           
003570     exit     section.                                                    
003580*                                                                         
003590 AA150-Load-Growth section.                                               
003600 **************************                                               
003610*                                                                         
003620* Recast 10/25 as a single PERFORM...THRU range - see                     
003630* the note at AA100-Load-Factors above.                                   
003640*                                                                         
003650     open     input  Fuel-Growth-File.                                    
003660     move     zero   to WS-Growth-Count.                                  
003670     move     "N"    to WS-Fg-Eof.                                        
003680*                                                                         
003690 AA155-Read-Growth-Record.                                                
003700     read     Fuel-Growth-File next record                                
003710              at end                                                      
003720              move  "Y" to WS-Fg-Eof                                      
003730     end-read.                                                            
003740     if       WS-Fg-Status not = "00" and WS-Fg-Status not = "10"         
003750              move  "Y" to WS-Fg-Eof                                      
003760     end-if.                                                              
003770     if       WS-Fg-At-Eof                                                
003780              go to AA150-Exit                                            
003790     end-if.                                                              
003800*                                                                         
003810 AA160-Post-Growth-Record.                                                
003820     add      1 to WS-Growth-Count.                                       
003830     set      WS-Gr-Ix to WS-Growth-Count.                                
003840     move     FG-Year         to WS-Gr-Year (WS-Gr-Ix).                   
003850     move     FG-Natural-Gas                                              
003860              to WS-Gr-Natural-Gas (WS-Gr-Ix).                            
003870     move     FG-Coal         to WS-Gr-Coal (WS-Gr-Ix).                   
003880     move     FG-Petroleum                                                
003890              to WS-Gr-Petroleum (WS-Gr-Ix).                              
003900     move     FG-Biomass-Wood                                             
003910              to WS-Gr-Biomass-Wood (WS-Gr-Ix).                           
003920     move     FG-LPG          to WS-Gr-LPG (WS-Gr-Ix).                    
003930     if       FG-Year = 2023                                              
003940              move WS-Growth-Count to WS-Growth-Base-Ix                   
003950     end-if.                                                              
003960     go       to AA155-Read-Growth-Record.                                
003970*                                                                         
003980 AA150-Exit.                                                              
003990     close    Fuel-Growth-File.                                           
004000     exit     section.                                                    
004010*                                                                         
004020 AA170-Load-Sector-Naics section.                                         
004030 ********************************                                         
004040*                                                                         
004050* Recast 10/25 as a single PERFORM...THRU range - see                     
004060* the note at AA100-Load-Factors above.                                   
004070*                                                                         
004080     open     input  Sector-Naics-File.                                   
004090     move     zero   to WS-Snaic-Count.                                   
004100     move     "N"    to WS-Sn-Eof.                                        
004110*                                                                         
004120 AA175-Read-Snaic-Record.                                                 
004130     read     Sector-Naics-File next record                               
004140              at end                                                      
004150              move  "Y" to WS-Sn-Eof                                      
004160     end-read.                                                            
004170     if       WS-Sn-Status not = "00" and WS-Sn-Status not = "10"         
004180              move  "Y" to WS-Sn-Eof                                      
004190     end-if.                                                              
004200     if       WS-Sn-At-Eof                                                
004210              go to AA170-Exit                                            
004220     end-if.                                                              
004230*                                                                         
004240 AA180-Post-Snaic-Record.                                                 
004250     add      1 to WS-Snaic-Count.                                        
004260     set      WS-Sq-Ix to WS-Snaic-Count.                                 
004270     move     SN-Sector-Name                                              
004280              to WS-Sq-Sector-Name (WS-Sq-Ix).                            
004290     move     SN-Naics-Code                                               
004300              to WS-Sq-Naics-Code (WS-Sq-Ix).                             
004310     go       to AA175-Read-Snaic-Record.                                 
004320*                                                                         
004330 AA170-Exit.                                                              
004340     close    Sector-Naics-File.                                          
004350     exit     section.                                                    
004480*                                                                         
004490 AA250-Process-Year section.                                              
004500***************************                                               
004510*                                                                         
004520     perform  AA300-Process-Sector-File                                   
004530         varying WS-Sector-Ix from 1 by 1                                 
004540         until   WS-Sector-Ix > SP-Sector-Count.                          
004550*                                                                         
004560 AA250-Exit.  exit section.                                               
004570*                                                                         
004580 AA300-Process-Sector-File section.                                       
004590**********************************                                        
004600*                                                                         
004610* Rule I1 - the sector file's NAICS is taken from its                     
004620* first record and used for every facility on the file.                   
004630*                                                                         
004640     move     Fdf-Sector-File (WS-Sector-Ix)                              
004650              to WS-Sector-Assign.                                        
004660     move     SP-Sector-Decarb-Pct (WS-Sector-Ix)                         
004670              to WS-Decarb-Dec.                                           
004680     divide   100 into WS-Decarb-Dec.                                     
004690     move     SP-Demand-Scale to WS-Scale-Factor.                         
004700*                                                                         
004710     open     input  Unit-Fuel-File.                                      
004720     move     "N" to WS-Cur-Eof.                                          
004730     perform  AA310-Read-Unit-Fuel.                                       
004740*                                                                         
004750     if       not WS-Uf-Eof                                               
004760              move   WS-Cur-Naics to WS-File-Naics                        
004770              perform AA320-Lookup-Sector-Name                            
004780     end-if.                                                              
004790*                                                                         
004800     perform  AA400-Process-Facility                                      
004810         until WS-Uf-Eof.                                                 
004820     close    Unit-Fuel-File.                                             
004830*                                                                         
004840 AA300-Exit.  exit section.                                               
004850*                                                                         
004860 AA310-Read-Unit-Fuel section.                                            
004870*****************************                                             
004880*                                                                         
004890     read     Unit-Fuel-File next record                                  
004900              at end                                                      
004910              move "Y" to WS-Cur-Eof                                      
004920              go to AA310-Exit                                            
004930     end-read.                                                            
004940     if       WS-Uf-Status not = "00"                                     
004950              move "Y" to WS-Cur-Eof                                      
004960              go to AA310-Exit                                            
004970     end-if.                                                              
004980     move     UF-Facility-Id   to WS-Cur-Facility-Id.                     
004990     move     UF-Facility-Name to WS-Cur-Facility-Name.                   
005000     move     UF-Naics         to WS-Cur-Naics.                           
005010     move     UF-Unit-Name     to WS-Cur-Unit-Name.                       
005020     move     UF-Fuel-Type     to WS-Cur-Fuel-Type.                       
005030     move     UF-Unit-CO2-MT   to WS-Cur-Co2-Mt.                          
005040     move     UF-Load-Zone     to WS-Cur-Load-Zone.                       
005050*                                                                         
005060 AA310-Exit.  exit section.                                               
005070*                                                                         
005080 AA320-Lookup-Sector-Name section.                                        
005090*********************************                                         
005100*                                                                         
005110     if       WS-File-Naics (1:4) = "3313"                                
005120              move 3313 to WS-Work-Naics                                  
005130     else                                                                 
005140              move WS-File-Naics to WS-Work-Naics                         
005150     end-if.                                                              
005160     move     "Industrial" to WS-File-Sector-Name.                        
005170     move     "N" to WS-Found.                                            
005180     set      WS-Sq-Ix to 1.                                              
005190     perform  AA325-Check-Snaic-Entry                                     
005200         until WS-Sq-Ix > WS-Snaic-Count                                  
005210         or    WS-Was-Found.                                              
005220*                                                                         
005230 AA320-Exit.  exit section.                                               
005240*                                                                         
005250 AA325-Check-Snaic-Entry section.                                         
005260********************************                                          
005270*                                                                         
005280     if       WS-Sq-Naics-Code (WS-Sq-Ix) = WS-Work-Naics                 
005290              move WS-Sq-Sector-Name (WS-Sq-Ix)                           
005300                   to WS-File-Sector-Name                                 
005310              move "Y" to WS-Found                                        
005320     else                                                                 
005330              set  WS-Sq-Ix up by 1                                       
005340     end-if.                                                              
005350*                                                                         
005360 AA325-Exit.  exit section.                                               
005370*                                                                         
005380 AA400-Process-Facility section.                                          
005390*******************************                                           
005400*                                                                         
005410     move     WS-Cur-Facility-Id   to WS-Sv-Facility-Id.                  
005420     move     WS-Cur-Facility-Name to WS-Sv-Facility-Name.                
005430     move     WS-Cur-Load-Zone     to WS-Sv-Load-Zone.                    
005440     move     zero                 to WS-Fac-Mmbtu-Total.                 
005450*                                                                         
005460     perform  AA410-Process-Unit                                          
005470         until WS-Uf-Eof                                                  
005480         or    WS-Cur-Facility-Id not = WS-Sv-Facility-Id.                
005490*                                                                         
005500     perform  AA500-Write-Facility.                                       
005510*                                                                         
005520 AA400-Exit.  exit section.                                               
005530*                                                                         
005540 AA410-Process-Unit section.                                              
005550***************************                                               
005560*                                                                         
005570     move     WS-Cur-Unit-Name to WS-Sv-Unit-Name.                        
005580     move     WS-Cur-Co2-Mt    to WS-Sv-Co2-Mt.                           
005590     move     zero             to WS-Fbuf-Count.                          
005600*                                                                         
005610     perform  AA415-Buffer-And-Read                                       
005620         until WS-Uf-Eof                                                  
005630         or    WS-Cur-Facility-Id not = WS-Sv-Facility-Id                 
005640         or    WS-Cur-Unit-Name   not = WS-Sv-Unit-Name.                  
005650*                                                                         
005660     perform  AA430-Emit-Unit.                                            
005670*                                                                         
005680 AA410-Exit.  exit section.                                               
005690*                                                                         
005700 AA415-Buffer-And-Read section.                                           
005710******************************                                            
005720*                                                                         
005730     perform  AA420-Buffer-Fuel.                                          
005740     perform  AA310-Read-Unit-Fuel.                                       
005750*                                                                         
005760 AA415-Exit.  exit section.                                               
005770*                                                                         
005780 AA420-Buffer-Fuel section.                                               
005790**************************                                                
005800*                                                                         
005810* Rule I2 - normalize the fuel name, then look it up.  A                  
005820* fuel with no factor is left out of the buffered list                    
005830* entirely (excluded from both numerator and denominator                  
005840* of rule I3).                                                            
005850*                                                                         
005860     move     WS-Cur-Fuel-Type to WS-Work-Fuel-Name.                      
005870     perform  AA440-Normalize-Fuel-Name.                                  
005880     perform  AA450-Lookup-Factor.                                        
005890     if       WS-Was-Found                                                
005900              add      1 to WS-Fbuf-Count                                 
005910              set      WS-Fb-Ix to WS-Fbuf-Count                          
005920              move     WS-Work-Fuel-Name                                  
005930                       to WS-Fb-Fuel-Type (WS-Fb-Ix)                      
005940              move     WS-Ft-Factor (WS-Ft-Ix)                            
005950                       to WS-Fb-Factor (WS-Fb-Ix)                         
005960              move     WS-Ft-Category (WS-Ft-Ix)                          
005970                       to WS-Fb-Category (WS-Fb-Ix)                       
005980     else                                                                 
005990              display  "The fuel " WS-Work-Fuel-Name                      
006000                       " is not registered in the emissions"              
006010                       " factor dictionary."                              
006020     end-if.                                                              
006030*                                                                         
006040 AA420-Exit.  exit section.                                               
006050*                                                                         
006060 AA430-Emit-Unit section.                                                 
006070************************                                                  
006080*                                                                         
006090* Rule I3 - average factor over the recognized fuels.                     
006100* Rule I4 - unit fuel demand in mmBtu.                                    
006110*                                                                         
006120     move     zero to WS-Avg-Factor.                                      
006130     if       WS-Fbuf-Count > zero                                        
006140              perform  AA435-Sum-Factor                                   
006150                  varying WS-Fb-Ix from 1 by 1                            
006160                  until   WS-Fb-Ix > WS-Fbuf-Count                        
006170              divide   WS-Fbuf-Count into WS-Avg-Factor                   
006180     end-if.                                                              
006190*                                                                         
006200     move     zero to WS-Unit-Mmbtu.                                      
006210     if       WS-Avg-Factor > zero                                        
006220              compute  WS-Unit-Mmbtu rounded =                            
006230                       WS-Sv-Co2-Mt * 1000                                
006240                       / WS-Avg-Factor * WS-Decarb-Dec                    
006250     end-if.                                                              
006260*                                                                         
006270     perform  AA460-Write-Fuel-Share                                      
006280         varying WS-Fb-Ix from 1 by 1                                     
006290         until   WS-Fb-Ix > WS-Fbuf-Count.                                
006300*                                                                         
006310 AA430-Exit.  exit section.                                               
006320*                                                                         
006330 AA435-Sum-Factor section.                                                
006340*************************                                                 
006350*                                                                         
006360     add      WS-Fb-Factor (WS-Fb-Ix) to WS-Avg-Factor.                   
006370*                                                                         
006380 AA435-Exit.  exit section.                                               
006390*                                                                         
006400 AA440-Normalize-Fuel-Name section.                                       
006410**********************************                                        
006420*                                                                         
006430* Rule I2 - alternative fuel name mapping before lookup.                  
006440*                                                                         
006450     if       WS-Work-Fuel-Name = spaces                                  
006460              move "Natural Gas" to WS-Work-Fuel-Name                     
006470     end-if.                                                              
006480     evaluate WS-Work-Fuel-Name                                           
006490         when "Natural Gas (Weighted U.S. Average)"                       
006500              move "Natural Gas" to WS-Work-Fuel-Name                     
006510         when "Wood and Wood Residuals (dry basis)"                       
006520              move "Wood and Wood Residuals" to WS-Work-Fuel-Name         
006530         when "Bituminous"                                                
006540              move "Bituminous Coal" to WS-Work-Fuel-Name                 
006550         when "Liquefied petroleum gases (LPG)"                           
006560              move "Liquefied Petroleum Gases (LPG)"                      
006570                   to WS-Work-Fuel-Name                                   
006580         when other                                                       
006590              continue                                                    
006600     end-evaluate.                                                        
006610*                                                                         
006620 AA440-Exit.  exit section.                                               
006630*                                                                         
006640 AA450-Lookup-Factor section.                                             
006650****************************                                              
006660*                                                                         
006670     move     "N" to WS-Found.                                            
006680     set      WS-Ft-Ix to 1.                                              
006690     perform  AA455-Check-Factor-Entry                                    
006700         until WS-Ft-Ix > WS-Factor-Count                                 
006710         or    WS-Was-Found.                                              
006720*                                                                         
006730 AA450-Exit.  exit section.                                               
006740*                                                                         
006750 AA455-Check-Factor-Entry section.                                        
006760*********************************                                         
006770*                                                                         
006780     if       WS-Ft-Fuel-Type (WS-Ft-Ix)                                  
006790                 = WS-Work-Fuel-Name                                      
006800              move  "Y" to WS-Found                                       
006810     else                                                                 
006820              set   WS-Ft-Ix up by 1                                      
006830     end-if.                                                              
006840*                                                                         
006850 AA455-Exit.  exit section.                                               
006860*                                                                         
006870 AA460-Write-Fuel-Share section.                                          
006880*******************************                                           
006890*                                                                         
006900* Rule I5 - per-fuel projected demand, growth and demand                  
006910* scale applied.                                                          
006920*                                                                         
006930     move     WS-Fb-Category (WS-Fb-Ix) to WS-Work-Category.              
006940     perform  AA470-Compute-Growth.                                       
006950*                                                                         
006960     compute  WS-Fuel-Share-Mmbtu rounded =                               
006970              (WS-Unit-Mmbtu / WS-Fbuf-Count)                             
006980              * (1 + WS-Growth-Pct) * WS-Scale-Factor.                    
006990*                                                                         
007000     move     WS-Sv-Facility-Id   to UO-Facility-Id.                      
007010     move     WS-Sv-Facility-Name to UO-Facility-Name.                    
007020     move     WS-Sv-Unit-Name     to UO-Unit-Name.                        
007030     move     WS-Fb-Fuel-Type (WS-Fb-Ix) to UO-Fuel-Type.                 
007040     move     WS-Fuel-Share-Mmbtu to UO-H2-Demand-Mmbtu.                  
007050     write    H2-Unit-Fuel-Out-Record.                                    
007060*                                                                         
007070     add      WS-Fuel-Share-Mmbtu to WS-Fac-Mmbtu-Total.                  
007080*                                                                         
007090 AA460-Exit.  exit section.                                               
007100*                                                                         
007110 AA470-Compute-Growth section.                                            
007120*****************************                                             
007130*                                                                         
007140* Rule I5 - category growth, base year 2023 to the model                  
007150* year now running.                                                       
007160*                                                                         
007170     move     zero to WS-Growth-Pct.                                      
007180     if       WS-Growth-Base-Ix = zero                                    
007190              go to AA470-Exit                                            
007200     end-if.                                                              
007210*                                                                         
007220     move     "N" to WS-Found.                                            
007230     set      WS-Gr-Ix to 1.                                              
007240     perform  AA475-Check-Growth-Year                                     
007250         until WS-Gr-Ix > WS-Growth-Count                                 
007260         or    WS-Was-Found.                                              
007270*                                                                         
007280 AA470-Exit.  exit section.                                               
007290*                                                                         
007300 AA475-Check-Growth-Year section.                                         
007310********************************                                          
007320*                                                                         
007330     if       WS-Gr-Year (WS-Gr-Ix) = SP-Model-Year (WS-Year-Ix)          
007340              perform AA480-Growth-Ratio                                  
007350              move    "Y" to WS-Found                                     
007360     else                                                                 
007370              set     WS-Gr-Ix up by 1                                    
007380     end-if.                                                              
007390*                                                                         
007400 AA475-Exit.  exit section.                                               
007410*                                                                         
007420 AA480-Growth-Ratio section.                                              
007430***************************                                               
007440*                                                                         
007450     evaluate WS-Work-Category                                            
007460         when "Natural Gas"                                               
007470              move WS-Gr-Natural-Gas (WS-Growth-Base-Ix)                  
007480                   to WS-Base-Value                                       
007490              move WS-Gr-Natural-Gas (WS-Gr-Ix) to WS-Year-Value          
007500         when "Coal"                                                      
007510              move WS-Gr-Coal (WS-Growth-Base-Ix) to WS-Base-Value        
007520              move WS-Gr-Coal (WS-Gr-Ix) to WS-Year-Value                 
007530         when "Petroleum"                                                 
007540              move WS-Gr-Petroleum (WS-Growth-Base-Ix)                    
007550                   to WS-Base-Value                                       
007560              move WS-Gr-Petroleum (WS-Gr-Ix) to WS-Year-Value            
007570         when "Biomass/Wood"                                              
007580              move WS-Gr-Biomass-Wood (WS-Growth-Base-Ix)                 
007590                   to WS-Base-Value                                       
007600              move WS-Gr-Biomass-Wood (WS-Gr-Ix) to WS-Year-Value         
007610         when "LPG"                                                       
007620              move WS-Gr-LPG (WS-Growth-Base-Ix) to WS-Base-Value         
007630              move WS-Gr-LPG (WS-Gr-Ix)          to WS-Year-Value         
007640         when other                                                       
007650              move zero to WS-Base-Value WS-Year-Value                    
007660     end-evaluate.                                                        
007670*                                                                         
007680     if       WS-Base-Value > zero                                        
007690              compute WS-Growth-Pct rounded =                             
007700                      (WS-Year-Value - WS-Base-Value)                     
007710                      / WS-Base-Value                                     
007720     end-if.                                                              
007730*                                                                         
007740 AA480-Exit.  exit section.                                               
007750*                                                                         
007760 AA500-Write-Facility section.                                            
007770*****************************                                             
007780*                                                                         
007790* Rule I6 - facility mmBtu total to kg H2.  Rule I7 - the                 
007800* load-zone summary excludes zero-demand or zoneless                      
007810* facilities, but the FAC-H2 log still carries every                      
007820* facility that was processed.                                            
007830*                                                                         
007840     compute  WS-Fac-Kg rounded =                                         
007850              WS-Fac-Mmbtu-Total * 1000000                                
007860              / 61013 * 0.453592.                                         
007870*                                                                         
007880     move     WS-Sv-Facility-Id   to FH-Facility-Id.                      
007890     move     WS-Sv-Facility-Name to FH-Facility-Name.                    
007900     move     WS-File-Naics       to FH-Naics.                            
007910     move     WS-File-Sector-Name to FH-Sector.                           
007920     move     WS-Sv-Load-Zone     to FH-Load-Zone.                        
007930     move     WS-Fac-Mmbtu-Total  to FH-H2-Mmbtu.                         
007940     move     WS-Fac-Kg           to FH-H2-Kg.                            
007950     write    H2-Fac-H2-Record.                                           
007960*                                                                         
007970     if       WS-Fac-Kg > zero                                            
007980         and  WS-Sv-Load-Zone not = spaces                                
007990              perform AA510-Accumulate-Zone-Year                          
008000     end-if.                                                              
008010*                                                                         
008020 AA500-Exit.  exit section.                                               
008030*                                                                         
008040 AA510-Accumulate-Zone-Year section.                                      
008050***********************************                                       
008060*                                                                         
008070     move     "N" to WS-Found.                                            
008080     set      WS-Zy-Ix to 1.                                              
008090     perform  AA515-Check-Zone-Year-Entry                                 
008100         until WS-Zy-Ix > WS-Zy-Count                                     
008110         or    WS-Was-Found.                                              
008120     if       WS-Was-Found                                                
008130              go    to AA510-Found                                        
008140     end-if.                                                              
008150     add      1 to WS-Zy-Count.                                           
008160     set      WS-Zy-Ix to WS-Zy-Count.                                    
008170     move     WS-Sv-Load-Zone to WS-Zy-Zone (WS-Zy-Ix).                   
008180     move     SP-Model-Year (WS-Year-Ix) to WS-Zy-Year (WS-Zy-Ix).        
008190     move     zero to WS-Zy-Kg (WS-Zy-Ix).                                
008200*                                                                         
008210 AA510-Found.                                                             
008220     add      WS-Fac-Kg to WS-Zy-Kg (WS-Zy-Ix).                           
008230*                                                                         
008240 AA510-Exit.  exit section.                                               
008250*                                                                         
008260 AA515-Check-Zone-Year-Entry section.                                     
008270************************************                                      
008280*                                                                         
008290     if       WS-Zy-Zone (WS-Zy-Ix) = WS-Sv-Load-Zone                     
008300         and  WS-Zy-Year (WS-Zy-Ix) = SP-Model-Year (WS-Year-Ix)          
008310              move  "Y" to WS-Found                                       
008320     else                                                                 
008330              set   WS-Zy-Ix up by 1                                      
008340     end-if.                                                              
008350*                                                                         
008360 AA515-Exit.  exit section.                                               
008370*                                                                         
008380 AA800-Sort-Summary section.                                              
008390***************************                                               
008400*                                                                         
008410* Rule I8 - the summary is sorted by load zone then year.                 
008420* No Sort verb in this suite (the table is small enough                   
008430* to bubble in place), so a nested compare/exchange pass                  
008440* is used instead, the way the old plant-ledger merge                     
008450* step used to order its output cards.                                    
008460*                                                                         
008470     if       WS-Zy-Count < 2                                             
008480              go to AA800-Exit                                            
008490     end-if.                                                              
008500     move     "Y" to WS-Sort-Swapped.                                     
008510     perform  AA805-Bubble-Pass until not WS-Did-Swap.                    
008520*                                                                         
008530 AA800-Exit.  exit section.                                               
008540*                                                                         
008550 AA805-Bubble-Pass section.                                               
008560**************************                                                
008570*                                                                         
008580     move     "N" to WS-Sort-Swapped.                                     
008590     perform  AA807-Compare-Pair                                          
008600         varying WS-Zy-Ix from 1 by 1                                     
008610         until   WS-Zy-Ix > WS-Zy-Count - 1.                              
008620*                                                                         
008630 AA805-Exit.  exit section.                                               
008640*                                                                         
008650 AA807-Compare-Pair section.                                              
008660***************************                                               
008670*                                                                         
008680     if       WS-Zy-Zone (WS-Zy-Ix) > WS-Zy-Zone (WS-Zy-Ix + 1)           
008690         or  (WS-Zy-Zone (WS-Zy-Ix) = WS-Zy-Zone (WS-Zy-Ix + 1)           
008700         and  WS-Zy-Year (WS-Zy-Ix) > WS-Zy-Year (WS-Zy-Ix + 1))          
008710              perform AA810-Exchange-Rows                                 
008720              move    "Y" to WS-Sort-Swapped                              
008730     end-if.                                                              
008740*                                                                         
008750 AA807-Exit.  exit section.                                               
008760*                                                                         
008770 AA810-Exchange-Rows section.                                             
008780****************************                                              
008790*                                                                         
008800     move     WS-Zy-Zone (WS-Zy-Ix)     to WS-Sort-Hold-Zone.             
008810     move     WS-Zy-Year (WS-Zy-Ix)     to WS-Sort-Hold-Year.             
008820     move     WS-Zy-Kg (WS-Zy-Ix)       to WS-Sort-Hold-Kg.               
008830     move     WS-Zy-Zone (WS-Zy-Ix + 1) to WS-Zy-Zone (WS-Zy-Ix).         
008840     move     WS-Zy-Year (WS-Zy-Ix + 1) to WS-Zy-Year (WS-Zy-Ix).         
008850     move     WS-Zy-Kg (WS-Zy-Ix + 1)   to WS-Zy-Kg (WS-Zy-Ix).           
008860     move     WS-Sort-Hold-Zone to WS-Zy-Zone (WS-Zy-Ix + 1).             
008870     move     WS-Sort-Hold-Year to WS-Zy-Year (WS-Zy-Ix + 1).             
008880     move     WS-Sort-Hold-Kg   to WS-Zy-Kg (WS-Zy-Ix + 1).               
008890*                                                                         
008900 AA810-Exit.  exit section.                                               
008910*                                                                         
008920 AA900-Write-Ind-Lz section.                                              
008930***************************                                               
008940*                                                                         
008950     open     output Ind-Lz-File.                                         
008960     perform  AA910-Write-Zone-Year-Record                                
008970         varying WS-Zy-Ix from 1 by 1                                     
008980         until   WS-Zy-Ix > WS-Zy-Count.                                  
008990     close    Ind-Lz-File.                                                
009000*                                                                         
009010 AA900-Exit.  exit section.                                               
009020*                                                                         
009030 AA910-Write-Zone-Year-Record section.                                    
009040**************************************                                    
009050*                                                                         
009060     move     WS-Zy-Zone (WS-Zy-Ix) to IL-Load-Zone.                      
009070     move     WS-Zy-Year (WS-Zy-Ix) to IL-Year.                           
009080     move     WS-Zy-Kg (WS-Zy-Ix)   to IL-H2-Kg.                          
009090     write    H2-Ind-Lz-Record.                                           
009100*                                                                         
009110 AA910-Exit.  exit section.                                               
009120*                                                                         
