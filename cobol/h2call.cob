000010*****************************************************                     
000020*                                                    *                    
000030*  Calling Data Block Passed To Every Step Of The    *                    
000040*     WECC Hydrogen Demand Model, same shape as       *                   
000050*     this shop's standard calling-data block.         *                  
000060*****************************************************                     
000070*                                                                         
000080* 01/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000090*                                                                         
000100 01  H2-Calling-Data.                                                     
000110     03  H2-Called           pic x(8).                                    
000120     03  H2-Caller           pic x(8).                                    
000130     03  H2-Term-Code        pic 99.                                      
000140     03  H2-Run-Date         pic 9(8).                                    
000150     03  filler              pic x(06).                                   
000160*                                                                         
