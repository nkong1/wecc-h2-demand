000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Transport Hydrogen Demand   *                    
000040*        By Load Zone File (LZ-H2 output)              *                  
000050*****************************************************                     
000060*  File size 58 bytes.                                                    
000070*                                                                         
000080* 03/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000090* 14/10/25 rjh - Widened Lz-Name from x(15) to x(20)              RJH1025 
000100*                to match the load-area names coming                      
000110*                off the county VMT slices.                               
000120*                                                                         
000130 01  H2-Lz-H2-Record.                                                     
000140     03  LZ-Name                pic x(20).                                
000150     03  LZ-LD-H2               pic 9(11)v9(3).                           
000160     03  LZ-HD-H2               pic 9(11)v9(3).                           
000170     03  LZ-Total-H2            pic 9(11)v9(3).                           
000180     03  filler                 pic x(02).                                
000190*                                                                         
