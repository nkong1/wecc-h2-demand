000010*****************************************************                     
000020*                                                    *                    
000030*         Transport Sector Hydrogen Demand           *                    
000040*                                                    *                    
000050*  Converts state gasoline/diesel usage to hydrogen    *                  
000060*  demand under the FCEV penetration scenario, then     *                 
000070*  spatially disaggregates state demand to load zones   *                 
000080*  in proportion to county VMT shares.                  *                 
000090*****************************************************                     
000100*                                                                         
000110 identification division.                                                 
000120*================================                                         
000130*                                                                         
000140 program-id.        H2TRAN.                                               
000150 author.            D J Halversen.                                        
000160 installation.      Pacific Intertie Systems Group.                       
000170 date-written.      05/02/86.                                             
000180 date-compiled.                                                           
000190 security.          Company Confidential.                                 
000200*                                                                         
000210* Remarks.          Originally the state/county highway                   
000220*                   fund apportionment step of the                        
000230*                   mileage-tax forecast.  Re-tooled 09/25                
000240*                   to compute hydrogen demand from                       
000250*                   displaced gasoline/diesel instead of                  
000260*                   mileage tax due.                                      
000270*                                                                         
000280* Files used:                                                             
000290*                   STATE-FUEL     input                                  
000300*                   STATE-VMT-TOT  input                                  
000310*                   COUNTY-VMT     input                                  
000320*                   STATE-H2       output (log)                           
000330*                   COUNTY-H2      output (log)                           
000340*                   LZ-H2          output                                 
000350*                                                                         
000360* Changes:                                                                
000370* 02/05/86 djh -     Written.                                     DJH0586 
000380* 14/09/91 djh -     Added the county apportionment               DJH0991 
000390*                   table, previously a separate run.                     
000400* 19/11/98 djh -     Y2K.  All dates already 4 digit              DJH1198 
000410*                   years, no change made.                                
000420* 01/09/25 rjh -     1.0.00  Re-written for WECC - state          RJH0925 
000430*                   fuel to H2 conversion (T1-T4), county                 
000440*                   VMT apportionment (T5-T7).                            
000450* 20/09/25 rjh -     1.0.01  Load-zone table now keyed by         RJH0925 
000460*                   CV-Load-Area rather than state, so a                  
000470*                   zone spanning two states accumulates                  
000480*                   correctly.                                            
000481* 24/10/25 rjh -     1.0.02  WS-Ld-Pct-Dec / WS-Hd-Pct-Dec        RJH1025 
000482*                   widened to carry whole-percent digits                 
000483*                   ahead of the decimal - the old V9(4)                  
000484*                   declaration truncated the percent to zero             
000485*                   on the move, zeroing HD H2 under the                  
000486*                   planning desk's default scenario.                     
000487* 24/10/25 rjh -     1.0.03  County-slice/load-zone LD/HD/        RJH1025 
000488*                   Total figures now COMPUTE ROUNDED at the              
000489*                   stated 3-decimal precision, not MOVE/ADD.             
000490*                                                                         
000500* 24/10/25 rjh -     1.0.04  AA100/AA200 table-load groups        RJH1025 
000510*                  re-cast as single PERFORM...THRU ranges        RJH1025 
000520*                  (read/post folded into GO TO fall-             RJH1025 
000530*                  through) per the house numbered-               RJH1025 
000540*                  paragraph standard - previously each           RJH1025 
000550*                  load routine called its own read/post          RJH1025 
000560*                  as separate bare PERFORM statements.           RJH1025 
000570*****************************************************                     
000580*                                                                         
000590 environment division.                                                    
000600*================================                                         
000610*                                                                         
000620 configuration section.                                                   
000630 special-names.                                                           
000640     C01 is Top-Of-Form.                                                  
000650*                                                                         
000660 input-output section.                                                    
000670 file-control.                                                            
000680     select  State-Fuel-File                                              
000690             assign to Fdf-State-Fuel                                     
000700             organization line sequential                                 
000710             file status is WS-Sf-Status.                                 
000720     select  State-Vmt-File                                               
000730             assign to Fdf-State-Vmt                                      
000740             organization line sequential                                 
000750             file status is WS-Sv-Status.                                 
000760     select  County-Vmt-File                                              
000770             assign to Fdf-County-Vmt                                     
000780             organization line sequential                                 
000790             file status is WS-Cv-Status.                                 
000800     select  State-H2-File                                                
000810             assign to Fdf-State-H2                                       
000820             organization line sequential                                 
000830             file status is WS-Sh-Status.                                 
000840     select  County-H2-File                                               
000850             assign to Fdf-County-H2                                      
000860             organization line sequential                                 
000870             file status is WS-Ch-Status.                                 
000880     select  Lz-H2-File                                                   
000890             assign to Fdf-Lz-H2                                          
000900             organization line sequential                                 
000910             file status is WS-Lz-Status.                                 
000920*                                                                         
000930 data division.                                                           
000940 file section.                                                            
000950*                                                                         
000960 fd  State-Fuel-File.                                                     
000970 copy "h2sfuel.cob".                                                      
000980 fd  State-Vmt-File.                                                      
000990 copy "h2svmt.cob".                                                       
001000 fd  County-Vmt-File.                                                     
001010 copy "h2cvmt.cob".                                                       
001020 fd  State-H2-File.                                                       
001030 copy "h2sh2.cob".                                                        
001040 fd  County-H2-File.                                                      
001050 copy "h2ch2.cob".                                                        
001060 fd  Lz-H2-File.                                                          
001070 copy "h2lzh2.cob".                                                       
001080*                                                                         
001090 working-storage section.                                                 
001100*-----------------------                                                  
001110 77  WS-Prog-Name        pic x(17) value "H2TRAN (1.0.04)".               
001120*                                                                         
001130 01  WS-File-Status.                                                      
001140     03  WS-Sf-Status        pic xx.                                      
001150     03  WS-Sv-Status        pic xx.                                      
001160     03  WS-Cv-Status        pic xx.                                      
001170     03  WS-Sh-Status        pic xx.                                      
001180     03  WS-Ch-Status        pic xx.                                      
001190     03  WS-Lz-Status        pic xx.                                      
001200     03  filler              pic x(02).                                   
001210 01  WS-File-Status-Alt redefines WS-File-Status.                         
001220     03  WS-File-Status-Chars  pic x(12).                                 
001230*                                                                         
001240* State results table, keyed by state fips (rules T1-T4).                 
001250*                                                                         
001260 01  WS-State-Tab-Control.                                                
001270     03  WS-State-Count      pic 9(3)  comp  value zero.                  
001280     03  filler              pic x(02).                                   
001290 01  WS-State-Tab.                                                        
001300     03  WS-State-Entry      occurs 60                                    
001310                             indexed by WS-St-Ix.                         
001320         05  WS-St-Fips       pic 9(2).                                   
001330         05  WS-St-LD-Vmt     pic 9(12)v9(2) comp-3.                      
001340         05  WS-St-HD-Vmt     pic 9(12)v9(2) comp-3.                      
001350         05  WS-St-H2-Gas     pic 9(11)v9(3) comp-3.                      
001360         05  WS-St-H2-Diesel  pic 9(11)v9(3) comp-3.                      
001370         05  WS-St-H2-Total   pic 9(11)v9(3) comp-3.                      
001380     03  filler              pic x(01).                                   
001390*                                                                         
001400* Load-zone accumulator table, keyed by CV-Load-Area.                     
001410*                                                                         
001420 01  WS-Lz-Tab-Control.                                                   
001430     03  WS-Lz-Count         pic 9(3)  comp  value zero.                  
001440     03  filler              pic x(02).                                   
001450 01  WS-Lz-Tab.                                                           
001460     03  WS-Lz-Entry         occurs 200                                   
001470                             indexed by WS-Lz-Ix.                         
001480         05  WS-Lz-Ent-Name   pic x(20).                                  
001490         05  WS-Lz-Ent-LD     pic 9(11)v9(3) comp-3.                      
001500         05  WS-Lz-Ent-HD     pic 9(11)v9(3) comp-3.                      
001510         05  WS-Lz-Ent-Total  pic 9(11)v9(3) comp-3.                      
001520     03  filler              pic x(01).                                   
001530*                                                                         
001540 01  WS-Calc-Work.                                                        
001550     03  WS-Gas-Gallons       pic 9(13)v9(2) comp-3.                      
001560     03  WS-Diesel-Gallons    pic 9(13)v9(2) comp-3.                      
001570     03  WS-Gas-Offset        pic 9(13)v9(2) comp-3.                      
001580     03  WS-Diesel-Offset     pic 9(13)v9(2) comp-3.                      
001590     03  WS-Slice-Ld-H2       pic 9(9)v9(8) comp-3.                       
001600     03  WS-Slice-Hd-H2       pic 9(9)v9(8) comp-3.                       
001610     03  WS-State-Sub         pic 9(3)  comp.                             
001620     03  WS-Lz-Sub            pic 9(3)  comp.                             
001630     03  WS-County-Fips       pic 9(7)  comp.                             
001640     03  WS-Search-Fips       pic 9(2).                                   
001650     03  WS-Found             pic x.                                      
001660         88  WS-Was-Found       value "Y".                                
001670     03  filler               pic x(02).                                  
001680*                                                                         
001690 01  WS-Pct-Block.                                                        
001700     03  WS-Ld-Pct-Dec        pic 9(3)v9(4) comp-3.                       
001710     03  WS-Hd-Pct-Dec        pic 9(3)v9(4) comp-3.                       
001720     03  filler               pic x(02).                                  
001730*                                                                         
001740 01  WS-County-Fips-Block.                                                
001750     03  WS-County-Fips-Disp  pic 9(5).                                   
001760     03  filler               pic x(02).                                  
001770 01  WS-County-Fips-View redefines                                        
001780                          WS-County-Fips-Block.                           
001790     03  WS-County-State-Part pic 99.                                     
001800     03  WS-County-Local-Part pic 999.                                    
001810*                                                                         
001820 01  WS-Report-Line-Block.                                                
001830     03  WS-Report-Line       pic x(60).                                  
001840     03  filler               pic x(02).                                  
001850 01  WS-Report-Line-Alt redefines WS-Report-Line-Block.                   
001860     03  WS-Report-Line-Half-1 pic x(30).                                 
001870     03  WS-Report-Line-Half-2 pic x(30).                                 
001880*                                                                         
001890 01  WS-Eof-Switches.                                                     
001900     03  WS-Sf-Eof            pic x  value "N".                           
001910         88  WS-Sf-At-Eof        value "Y".                               
001920     03  WS-Sv-Eof            pic x  value "N".                           
001930         88  WS-Sv-At-Eof        value "Y".                               
001940     03  WS-Cv-Eof            pic x  value "N".                           
001950         88  WS-Cv-At-Eof        value "Y".                               
001960     03  filler               pic x(02).                                  
001970*                                                                         
001980 linkage section.                                                         
001990****************                                                          
002000*                                                                         
002010 copy "h2call.cob".                                                       
002020 copy "h2scnprm.cob".                                                     
002030 copy "h2files.cob".                                                      
002040*                                                                         
002050 procedure division using H2-Calling-Data                                 
002060                          H2-Scenario-Parms                               
002070                          H2-File-Defs.                                   
002080*========================================                                 
002090*                                                                         
002100 AA000-Main section.                                                      
002110*******************                                                       
002120*                                                                         
002130     display  "Scenario: " SP-LD-Fcev-Pct                                 
002140              "% LD and " SP-HD-Fcev-Pct                                  
002150              "% HD FCEV market penetration".                             
002160*                                                                         
002170     perform  AA100-Load-State-Fuel thru AA100-Exit.                      
002180     perform  AA200-Load-State-Vmt thru AA200-Exit.                       
002190     perform  AA300-Allocate-Counties.                                    
002200     perform  AA400-Write-Load-Zones.                                     
002210     display  "H2TRAN complete - " WS-Lz-Count                            
002220              " load zones written to LZ-H2.".                            
002230     goback.                                                              
002240*                                                                         
002250 AA000-Exit.  exit section.                                               
002260*                                                                         
002270 AA100-Load-State-Fuel section.                                           
002280 ******************************                                           
002290*                                                                         
002300* Rules T1-T4 - per state, convert gasoline/diesel                        
002310* volume to LD/HD hydrogen demand and write STATE-H2.                     
002320* Recast 10/25 as a single PERFORM...THRU range - the                     
002330* read and post steps now fall through via GO TO rather                   
002340* than each being called out as its own bare PERFORM.                     
002350*                                                                         
002360     move     SP-LD-Fcev-Pct to WS-Ld-Pct-Dec.                            
002370     move     SP-HD-Fcev-Pct to WS-Hd-Pct-Dec.                            
002380     divide   100 into WS-Ld-Pct-Dec.                                     
002390     divide   100 into WS-Hd-Pct-Dec.                                     
002400*                                                                         
002410     open     input  State-Fuel-File.                                     
002420     open     output State-H2-File.                                       
002430     move     zero   to WS-State-Count.                                   
002440     move     "N"    to WS-Sf-Eof.                                        
002450*                                                                         
002460 AA105-Read-Fuel-Record.                                                  
002470     read     State-Fuel-File next record                                 
002480              at end                                                      
002490              move  "Y" to WS-Sf-Eof                                      
002500     end-read.                                                            
002510     if       WS-Sf-Status not = "00" and WS-Sf-Status not = "10"         
002520              move  "Y" to WS-Sf-Eof                                      
002530     end-if.                                                              
002540     if       WS-Sf-At-Eof                                                
002550              go to AA100-Exit                                            
002560     end-if.                                                              
002570*                                                                         
002580 AA110-Post-Fuel-Record.                                                  
002590     add      1 to WS-State-Count.                                        
002600     set      WS-St-Ix to WS-State-Count.                                 
002610     move     SF-State-Fips to WS-St-Fips (WS-St-Ix).                     
002620*                                                                         
002630* T1 - thousand barrels to gallons.                                       
002640*                                                                         
002650     compute  WS-Gas-Gallons =                                            
002660              SF-Gas-Kbbl * 1000 * 42.                                    
002670     compute  WS-Diesel-Gallons =                                         
002680              SF-Diesel-Kbbl * 1000 * 42.                                 
002690*                                                                         
002700* T2 - offset gallons under the FCEV penetration %.                       
002710*                                                                         
002720     compute  WS-Gas-Offset =                                             
002730              WS-Gas-Gallons * WS-Ld-Pct-Dec.                             
002740     compute  WS-Diesel-Offset =                                          
002750              WS-Diesel-Gallons * WS-Hd-Pct-Dec.                          
002760*                                                                         
002770* T3 / T4 - H2 conversion and relative efficiency.                        
002780*                                                                         
002790     compute  WS-St-H2-Gas (WS-St-Ix) rounded =                           
002800              WS-Gas-Offset * 1.0                                         
002810              / SP-Rel-Efficiency.                                        
002820     compute  WS-St-H2-Diesel (WS-St-Ix) rounded =                        
002830              WS-Diesel-Offset * (1.0 / 0.9)                              
002840              / SP-Rel-Efficiency.                                        
002850     compute  WS-St-H2-Total (WS-St-Ix) =                                 
002860              WS-St-H2-Gas (WS-St-Ix)                                     
002870              + WS-St-H2-Diesel (WS-St-Ix).                               
002880*                                                                         
002890     move     WS-St-Fips (WS-St-Ix) to SH-State-Fips.                     
002900     move     WS-St-H2-Gas (WS-St-Ix) to SH-H2-From-Gas.                  
002910     move     WS-St-H2-Diesel (WS-St-Ix)                                  
002920              to SH-H2-From-Diesel.                                       
002930     move     WS-St-H2-Total (WS-St-Ix) to SH-Total-H2.                   
002940     write    H2-State-H2-Record.                                         
002950     go       to AA105-Read-Fuel-Record.                                  
002960*                                                                         
002970 AA100-Exit.                                                              
002980     close    State-Fuel-File.                                            
002990     close    State-H2-File.                                              
003000     display  "STATE-H2 written - " WS-State-Count " states.".            
003010     exit     section.                                                    
003020*                                                                         
003030 AA200-Load-State-Vmt section.                                            
003040 *****************************                                            
003050*                                                                         
003060* Reads STATE-VMT-TOT into the same table built above,                    
003070* matched on state fips (assumes the same states appear                   
003080* on both files, one row each).  Recast 10/25 as a                        
003090* single PERFORM...THRU range - see the note at                           
003100* AA100-Load-State-Fuel above.                                            
003110*                                                                         
003120     open     input  State-Vmt-File.                                      
003130     move     "N"    to WS-Sv-Eof.                                        
003140*                                                                         
003150 AA205-Read-Vmt-Record.                                                   
003160     read     State-Vmt-File next record                                  
003170              at end                                                      
003180              move  "Y" to WS-Sv-Eof                                      
003190     end-read.                                                            
003200     if       WS-Sv-Status not = "00" and WS-Sv-Status not = "10"         
003210              move  "Y" to WS-Sv-Eof                                      
003220     end-if.                                                              
003230     if       WS-Sv-At-Eof                                                
003240              go to AA200-Exit                                            
003250     end-if.                                                              
003260*                                                                         
003270 AA210-Post-Vmt-Record.                                                   
003280     move     SV-State-Fips to WS-Search-Fips.                            
003290     perform  AA220-Find-State.                                           
003300     if       WS-Was-Found                                                
003310              move  SV-LD-Vmt to WS-St-LD-Vmt (WS-State-Sub)              
003320              move  SV-HD-Vmt to WS-St-HD-Vmt (WS-State-Sub)              
003330     end-if.                                                              
003340     go       to AA205-Read-Vmt-Record.                                   
003350*                                                                         
003360 AA200-Exit.                                                              
003370     close    State-Vmt-File.                                             
003380     exit     section.                                                    
003390*                                                                         
003400 AA220-Find-State section.                                                
003410*************************                                                 
003420*                                                                         
003430     move     "N" to WS-Found.                                            
003440     move     1   to WS-State-Sub.                                        
003450     perform  AA225-Check-State-Entry                                     
003460         until WS-State-Sub > WS-State-Count                              
003470         or    WS-Was-Found.                                              
003480*                                                                         
003490 AA220-Exit.  exit section.                                               
003500*                                                                         
003510 AA225-Check-State-Entry section.                                         
003520********************************                                          
003530*                                                                         
003540     if       WS-St-Fips (WS-State-Sub) = WS-Search-Fips                  
003550              move  "Y" to WS-Found                                       
003560     else                                                                 
003570              add   1 to WS-State-Sub                                     
003580     end-if.                                                              
003590*                                                                         
003600 AA225-Exit.  exit section.                                               
003610*                                                                         
003620 AA300-Allocate-Counties section.                                         
003630********************************                                          
003640*                                                                         
003650* Rules T5-T7 - allocate state H2 demand to each county                   
003660* slice in proportion to its VMT share, log the slice,                    
003670* and accumulate the slice into the load-zone table.                      
003680*                                                                         
003690     open     input  County-Vmt-File.                                     
003700     open     output County-H2-File.                                      
003710     move     zero   to WS-Lz-Count.                                      
003720     move     "N"    to WS-Cv-Eof.                                        
003730*                                                                         
003740     perform  AA305-Read-County-Record.                                   
003750     perform  AA310-Allocate-Slice                                        
003760         until WS-Cv-At-Eof.                                              
003770*                                                                         
003780     close    County-Vmt-File.                                            
003790     close    County-H2-File.                                             
003800     display  "COUNTY-H2 written.".                                       
003810*                                                                         
003820 AA300-Exit.  exit section.                                               
003830*                                                                         
003840 AA305-Read-County-Record section.                                        
003850*********************************                                         
003860*                                                                         
003870     read     County-Vmt-File next record                                 
003880              at end                                                      
003890              move  "Y" to WS-Cv-Eof                                      
003900     end-read.                                                            
003910     if       WS-Cv-Status not = "00" and WS-Cv-Status not = "10"         
003920              move  "Y" to WS-Cv-Eof                                      
003930     end-if.                                                              
003940*                                                                         
003950 AA305-Exit.  exit section.                                               
003960*                                                                         
003970 AA310-Allocate-Slice section.                                            
003980*****************************                                             
003990*                                                                         
004000* T5 - state fips = county fips integer divided by 1000.                  
004010*                                                                         
004020     move     CV-County-Fips to WS-County-Fips.                           
004030     divide   WS-County-Fips by 1000                                      
004040              giving WS-Search-Fips.                                      
004050*                                                                         
004060     perform  AA220-Find-State.                                           
004070     move     0 to WS-Slice-Ld-H2 WS-Slice-Hd-H2.                         
004080*                                                                         
004090     if       WS-Was-Found                                                
004100         and  WS-St-LD-Vmt (WS-State-Sub) > zero                          
004110              compute  WS-Slice-Ld-H2 rounded =                           
004120                       (CV-LD-Vmt / WS-St-LD-Vmt (WS-State-Sub))          
004130                       * WS-St-H2-Gas (WS-State-Sub)                      
004140     end-if.                                                              
004150     if       WS-Was-Found                                                
004160         and  WS-St-HD-Vmt (WS-State-Sub) > zero                          
004170              compute  WS-Slice-Hd-H2 rounded =                           
004180                       (CV-HD-Vmt / WS-St-HD-Vmt (WS-State-Sub))          
004190                       * WS-St-H2-Diesel (WS-State-Sub)                   
004200     end-if.                                                              
004210*                                                                         
004220     move     CV-County-Fips to CH-County-Fips.                           
004230     move     CV-County-Name to CH-County-Name.                           
004240     move     CV-Load-Area   to CH-Load-Area.                             
004250     move     CV-HD-Vmt      to CH-HD-Vmt.                                
004260     move     CV-LD-Vmt      to CH-LD-Vmt.                                
004270     compute  CH-LD-H2-Demand rounded = WS-Slice-Ld-H2.                   
004280     compute  CH-HD-H2-Demand rounded = WS-Slice-Hd-H2.                   
004290     compute  CH-Total-H2-Demand rounded =                                
004300              WS-Slice-Ld-H2 + WS-Slice-Hd-H2.                            
004310     write    H2-County-H2-Record.                                        
004320*                                                                         
004330* T7 - accumulate the slice into its load zone.                           
004340*                                                                         
004350     perform  AA320-Find-Or-Add-Zone.                                     
004360     compute  WS-Lz-Ent-LD (WS-Lz-Sub) rounded =                          
004370              WS-Lz-Ent-LD (WS-Lz-Sub) + WS-Slice-Ld-H2.                  
004380     compute  WS-Lz-Ent-HD (WS-Lz-Sub) rounded =                          
004390              WS-Lz-Ent-HD (WS-Lz-Sub) + WS-Slice-Hd-H2.                  
004400     compute  WS-Lz-Ent-Total (WS-Lz-Sub) rounded =                       
004410              WS-Lz-Ent-Total (WS-Lz-Sub)                                 
004420              + WS-Slice-Ld-H2 + WS-Slice-Hd-H2.                          
004430*                                                                         
004440     perform  AA305-Read-County-Record.                                   
004450*                                                                         
004460 AA310-Exit.  exit section.                                               
004470*                                                                         
004480 AA320-Find-Or-Add-Zone section.                                          
004490*******************************                                           
004500*                                                                         
004510     move     "N" to WS-Found.                                            
004520     move     1   to WS-Lz-Sub.                                           
004530     perform  AA325-Check-Zone-Entry                                      
004540         until WS-Lz-Sub > WS-Lz-Count                                    
004550         or    WS-Was-Found.                                              
004560     if       WS-Was-Found                                                
004570              go    to AA320-Exit                                         
004580     end-if.                                                              
004590     add      1 to WS-Lz-Count.                                           
004600     move     WS-Lz-Count to WS-Lz-Sub.                                   
004610     move     CV-Load-Area to WS-Lz-Ent-Name (WS-Lz-Sub).                 
004620     move     zero to WS-Lz-Ent-LD (WS-Lz-Sub)                            
004630                       WS-Lz-Ent-HD (WS-Lz-Sub)                           
004640                       WS-Lz-Ent-Total (WS-Lz-Sub).                       
004650*                                                                         
004660 AA320-Exit.  exit section.                                               
004670*                                                                         
004680 AA325-Check-Zone-Entry section.                                          
004690*******************************                                           
004700*                                                                         
004710     if       WS-Lz-Ent-Name (WS-Lz-Sub) = CV-Load-Area                   
004720              move  "Y" to WS-Found                                       
004730     else                                                                 
004740              add   1 to WS-Lz-Sub                                        
004750     end-if.                                                              
004760*                                                                         
004770 AA325-Exit.  exit section.                                               
004780*                                                                         
004790 AA400-Write-Load-Zones section.                                          
004800*******************************                                           
004810*                                                                         
004820     open     output Lz-H2-File.                                          
004830     move     1 to WS-Lz-Sub.                                             
004840     perform  AA410-Write-Zone-Record                                     
004850         until WS-Lz-Sub > WS-Lz-Count.                                   
004860     close    Lz-H2-File.                                                 
004870     display  "LZ-H2 written.".                                           
004880*                                                                         
004890 AA400-Exit.  exit section.                                               
004900*                                                                         
004910 AA410-Write-Zone-Record section.                                         
004920********************************                                          
004930*                                                                         
004940     move     WS-Lz-Ent-Name (WS-Lz-Sub)  to LZ-Name.                     
004950     move     WS-Lz-Ent-LD (WS-Lz-Sub)    to LZ-LD-H2.                    
004960     move     WS-Lz-Ent-HD (WS-Lz-Sub)    to LZ-HD-H2.                    
004970     move     WS-Lz-Ent-Total (WS-Lz-Sub) to LZ-Total-H2.                 
004980     write    H2-Lz-H2-Record.                                            
004990     add      1 to WS-Lz-Sub.                                             
005000*                                                                         
005010 AA410-Exit.  exit section.                                               
005020*                                                                         
