000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Combined Annual Demand      *                    
000040*        By Load Zone File (COMBINED-LZ output)        *                  
000050*****************************************************                     
000060*  File size 58 bytes.                                                    
000070*                                                                         
000080* 11/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000090*                                                                         
000100 01  H2-Combined-Lz-Record.                                               
000110     03  CL-Load-Zone           pic x(20).                                
000120     03  CL-Transport-H2        pic 9(11)v9(3).                           
000130     03  CL-Industry-H2         pic 9(12)v9(3).                           
000140     03  CL-Total-H2            pic 9(12)v9(3).                           
000150     03  filler                 pic x(02).                                
000160*                                                                         
