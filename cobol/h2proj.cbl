000010*****************************************************                     
000020*                                                    *                    
000030*    Transport Parameter Projection Service          *                    
000040*                                                    *                    
000050*  Pure calculation module - given a model year       *                   
000060*  returns the projected LD/HD relative efficiency     *                  
000070*  and the year indexed relative-change lookups        *                  
000080*  (rules T9-T13).  Callable by any step that needs     *                 
000090*  a projected, rather than scenario-fixed, value.      *                 
000100*****************************************************                     
000110*                                                                         
000120 identification division.                                                 
000130*================================                                         
000140*                                                                         
000150 program-id.        H2PROJ.                                               
000160 author.            D J Halversen.                                        
000170 installation.      Pacific Intertie Systems Group.                       
000180 date-written.      04/22/86.                                             
000190 date-compiled.                                                           
000200 security.          Company Confidential.                                 
000210*                                                                         
000220* Remarks.          Originally the relative-mpg table                     
000230*                   routine for the mileage-tax forecast                  
000240*                   (rel-change tables for LD/HD vehicle                  
000250*                   mpg).  Re-tooled 09/25 to carry the                   
000260*                   WECC hydrogen model's FCEV efficiency                 
000270*                   and on-road-consumption projections.                  
000280*                                                                         
000290* Changes:                                                                
000300* 22/04/86 djh -     Written.                                     DJH0486 
000310* 19/11/98 djh -     Y2K.  Year field widened to 4 digits         DJH1198 
000320*                   throughout.                                           
000330* 12/09/25 rjh -     1.0.00  Re-written for WECC - now            RJH0925 
000340*                   returns FCEV:ICEV relative efficiency                 
000350*                   and on-road consumption change by                     
000360*                   year instead of mpg tables.                           
000370* 12/09/25 rjh -     1.0.01  Dropped the four rel-change          RJH0925 
000380*                   mpg/vmt functions the old forecast                    
000390*                   used - not called by any step of the                  
000400*                   hydrogen model, retired as dead code.                 
000401* 24/10/25 rjh -     1.0.02  H2-Proj-Result moved out of          RJH1025 
000402*                   LINKAGE into WORKING-STORAGE - this                   
000403*                   step's own year-projection figures, not               
000404*                   supplied an address by the driver, so                 
000405*                   LINKAGE storage for them was undefined.               
000410*                                                                         
000420*****************************************************                     
000430*                                                                         
000440 environment division.                                                    
000450*================================                                         
000460*                                                                         
000470 configuration section.                                                   
000480 special-names.                                                           
000490     C01 is Top-Of-Form.                                                  
000500*                                                                         
000510 input-output section.                                                    
000520 file-control.                                                            
000530*                                                                         
000540 data division.                                                           
000550 working-storage section.                                                 
000560*-----------------------                                                  
000570 77  WS-Prog-Name        pic x(17) value "H2PROJ (1.0.02)".               
000580*                                                                         
000590 copy "h2projt.cob".                                                      
000600*                                                                         
000610 01  WS-Year-Work.                                                        
000620     03  WS-Year-Index       pic s9(3)  comp.                             
000630     03  WS-Year-Sub         pic s9(3)  comp.                             
000640     03  WS-Year-Span        pic s9(3)v9(8) comp-3.                       
000650     03  filler              pic x(02).                                   
000660 01  WS-Year-Work-Alt redefines WS-Year-Work.                             
000670     03  WS-Year-Work-Chars  pic x(10).                                   
000680*                                                                         
000690 01  WS-Model-Year-Edit.                                                  
000700     03  WS-Model-Year-Disp  pic 9(4).                                    
000710     03  filler              pic x(02).                                   
000720 01  WS-Model-Year-Edit-Alt redefines                                     
000730                             WS-Model-Year-Edit.                          
000740     03  WS-Model-Year-Cc    pic 99.                                      
000750     03  WS-Model-Year-Yy    pic 99.                                      
000770*                                                                         
000780* Scratch area for this invocation's own projected-year                   
000790* figures - built and displayed locally, never passed                     
000800* back to the caller, so it stays in WORKING-STORAGE                      
000810* rather than LINKAGE.                                                    
000820*                                                                         
000830 01  H2-Proj-Result.                                                      
000840     03  PJ-LD-Efficiency    pic 9(3)v9(8).                               
000850     03  PJ-HD-Efficiency    pic 9(3)v9(8).                               
000860     03  PJ-Gas-Change       pic s9v9(9).                                 
000870     03  PJ-Diesel-Change    pic s9v9(4).                                 
000880     03  PJ-Share-Gas        pic 9v9(4).                                  
000890     03  PJ-Share-Diesel     pic 9v9(4).                                  
000900     03  filler              pic x(02).                                   
000910 01  H2-Proj-Result-Alt redefines H2-Proj-Result.                         
000920     03  PJ-Result-Chars     pic x(40).                                   
000930*                                                                         
000940 linkage section.                                                         
000950****************                                                          
000960*                                                                         
000970 copy "h2call.cob".                                                       
000980 copy "h2scnprm.cob".                                                     
000990*                                                                         
001000 procedure division using H2-Calling-Data                                 
001010                          H2-Scenario-Parms.                              
001020*========================================                                 
001030*                                                                         
001040 AA000-Main section.                                                      
001050*******************                                                       
001060*                                                                         
001070     perform  AA010-Project-Year                                          
001080         varying WS-Year-Index from 1 by 1                                
001090         until   WS-Year-Index > SP-Model-Year-Count.                     
001100     display  "H2PROJ - year projections complete.".                      
001110     goback.                                                              
001120*                                                                         
001130 AA000-Exit.  exit section.                                               
001140*                                                                         
001150 AA010-Project-Year section.                                              
001160***************************                                               
001170*                                                                         
001180* Rules T9 / T10 - linear interpolation of FCEV:ICEV                      
001190* relative efficiency between the 2020 and 2050                           
001200* endpoints.                                                              
001210*                                                                         
001220     compute  WS-Year-Span =                                              
001230              (SP-Model-Year (WS-Year-Index) - 2020) / 30.                
001240     compute  PJ-LD-Efficiency rounded =                                  
001250              (H2-LD-Eff-2050 - H2-LD-Eff-2020)                           
001260              * WS-Year-Span + H2-LD-Eff-2020.                            
001270     compute  PJ-HD-Efficiency rounded =                                  
001280              (H2-HD-Eff-2050 - H2-HD-Eff-2020)                           
001290              * WS-Year-Span + H2-HD-Eff-2020.                            
001300*                                                                         
001310     perform  AA020-Lookup-Change.                                        
001320*                                                                         
001330     move     H2-Onroad-Share-Gas    to PJ-Share-Gas.                     
001340     move     H2-Onroad-Share-Diesel to PJ-Share-Diesel.                  
001350*                                                                         
001360     move     SP-Model-Year (WS-Year-Index) to WS-Model-Year-Disp.        
001370     display  "H2PROJ - year " WS-Model-Year-Disp                         
001380              " LD eff " PJ-LD-Efficiency                                 
001390              " HD eff " PJ-HD-Efficiency.                                
001400*                                                                         
001410 AA010-Exit.  exit section.                                               
001420*                                                                         
001430 AA020-Lookup-Change section.                                             
001440****************************                                              
001450*                                                                         
001460* Rules T11 / T12 - year 2023 + index lookup of the                       
001470* relative change in on-road gasoline and diesel                          
001480* consumption.  Index is year - 2023, 0 thru 27.                          
001490*                                                                         
001500 AA020-Compute-Index.                                                     
001510     compute  WS-Year-Sub =                                               
001520              SP-Model-Year (WS-Year-Index) - 2023 + 1.                   
001530     if       WS-Year-Sub < 1                                             
001540         or   WS-Year-Sub > 28                                            
001550              move   zero to PJ-Gas-Change PJ-Diesel-Change               
001560              go     to AA020-Exit                                        
001570     end-if.                                                              
001580     move     H2-Gas-Change (WS-Year-Sub)    to PJ-Gas-Change.            
001590     move     H2-Diesel-Change (WS-Year-Sub) to PJ-Diesel-Change.         
001600*                                                                         
001610 AA020-Exit.  exit section.                                               
001620*                                                                         
