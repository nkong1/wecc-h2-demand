000010*****************************************************                     
000020*                                                    *                    
000030*  Year Tables For The Transport Parameter           *                    
000040*     Projection Service (rules T9-T13).  Same        *                   
000050*     flat-fields-redefined-as-a-table trick this      *                  
000060*     shop uses for other fixed year/rate tables.       *                 
000070*****************************************************                     
000080*                                                                         
000090* 12/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000100*                                                                         
000110 01  H2-LD-Eff-Endpoints.                                                 
000120     03  H2-LD-Eff-2020         pic 9v9(8)  comp-3                        
000130                                 value 2.55357143.                        
000140     03  H2-LD-Eff-2050         pic 9v9(8)  comp-3                        
000150                                 value 3.32857143.                        
000160     03  filler                 pic x(02).                                
000170 01  H2-HD-Eff-Endpoints.                                                 
000180     03  H2-HD-Eff-2020         pic 9v9(8)  comp-3                        
000190                                 value 1.11842105.                        
000200     03  H2-HD-Eff-2050         pic 9v9(8)  comp-3                        
000210                                 value 1.45454545.                        
000220     03  filler                 pic x(02).                                
000230 01  H2-Onroad-Shares.                                                    
000240     03  H2-Onroad-Share-Diesel pic 9v9(4)  comp-3                        
000250                                 value 0.8658.                            
000260     03  H2-Onroad-Share-Gas    pic 9v9(4)  comp-3                        
000270                                 value 0.9899.                            
000280     03  filler                 pic x(02).                                
000290*                                                                         
000300* Rule T11 - relative change in on-road gasoline                          
000310* consumption, year 2023 + index.                                         
000320*                                                                         
000330 01  H2-Gas-Change-Values.                                                
000340     03  filler  pic s9v9(9) comp-3 value  0.                             
000350     03  filler  pic s9v9(9) comp-3 value  0.044296462.                   
000360     03  filler  pic s9v9(9) comp-3 value  0.045407622.                   
000370     03  filler  pic s9v9(9) comp-3 value  0.03879188.                    
000380     03  filler  pic s9v9(9) comp-3 value  0.026124817.                   
000390     03  filler  pic s9v9(9) comp-3 value  0.009437798.                   
000400     03  filler  pic s9v9(9) comp-3 value -0.011174183.                   
000410     03  filler  pic s9v9(9) comp-3 value -0.036683746.                   
000420     03  filler  pic s9v9(9) comp-3 value -0.06214544.                    
000430     03  filler  pic s9v9(9) comp-3 value -0.092381316.                   
000440     03  filler  pic s9v9(9) comp-3 value -0.123083584.                   
000450     03  filler  pic s9v9(9) comp-3 value -0.152594123.                   
000460     03  filler  pic s9v9(9) comp-3 value -0.182237921.                   
000470     03  filler  pic s9v9(9) comp-3 value -0.213101243.                   
000480     03  filler  pic s9v9(9) comp-3 value -0.243269246.                   
000490     03  filler  pic s9v9(9) comp-3 value -0.270902176.                   
000500     03  filler  pic s9v9(9) comp-3 value -0.297043504.                   
000510     03  filler  pic s9v9(9) comp-3 value -0.320372834.                   
000520     03  filler  pic s9v9(9) comp-3 value -0.341785382.                   
000530     03  filler  pic s9v9(9) comp-3 value -0.362760544.                   
000540     03  filler  pic s9v9(9) comp-3 value -0.379842021.                   
000550     03  filler  pic s9v9(9) comp-3 value -0.396697179.                   
000560     03  filler  pic s9v9(9) comp-3 value -0.410141974.                   
000570     03  filler  pic s9v9(9) comp-3 value -0.423007724.                   
000580     03  filler  pic s9v9(9) comp-3 value -0.433134651.                   
000590     03  filler  pic s9v9(9) comp-3 value -0.444919444.                   
000600     03  filler  pic s9v9(9) comp-3 value -0.452629225.                   
000610     03  filler  pic s9v9(9) comp-3 value -0.458355589.                   
000620 01  H2-Gas-Change-Tab redefines H2-Gas-Change-Values.                    
000630     03  H2-Gas-Change          pic s9v9(9) comp-3                        
000640                                 occurs 28.                               
000650*                                                                         
000660* Rule T12 - relative change in on-road diesel                            
000670* consumption, year 2023 + index.                                         
000680*                                                                         
000690 01  H2-Diesel-Change-Values.                                             
000700     03  filler  pic s9v9(4) comp-3 value  0.                             
000710     03  filler  pic s9v9(4) comp-3 value  0.0682.                        
000720     03  filler  pic s9v9(4) comp-3 value  0.0726.                        
000730     03  filler  pic s9v9(4) comp-3 value  0.0682.                        
000740     03  filler  pic s9v9(4) comp-3 value  0.0586.                        
000750     03  filler  pic s9v9(4) comp-3 value  0.0449.                        
000760     03  filler  pic s9v9(4) comp-3 value  0.0292.                        
000770     03  filler  pic s9v9(4) comp-3 value  0.0108.                        
000780     03  filler  pic s9v9(4) comp-3 value -0.0146.                        
000790     03  filler  pic s9v9(4) comp-3 value -0.0493.                        
000800     03  filler  pic s9v9(4) comp-3 value -0.0851.                        
000810     03  filler  pic s9v9(4) comp-3 value -0.1160.                        
000820     03  filler  pic s9v9(4) comp-3 value -0.1447.                        
000830     03  filler  pic s9v9(4) comp-3 value -0.1703.                        
000840     03  filler  pic s9v9(4) comp-3 value -0.1930.                        
000850     03  filler  pic s9v9(4) comp-3 value -0.2135.                        
000860     03  filler  pic s9v9(4) comp-3 value -0.2323.                        
000870     03  filler  pic s9v9(4) comp-3 value -0.2492.                        
000880     03  filler  pic s9v9(4) comp-3 value -0.2654.                        
000890     03  filler  pic s9v9(4) comp-3 value -0.2793.                        
000900     03  filler  pic s9v9(4) comp-3 value -0.2919.                        
000910     03  filler  pic s9v9(4) comp-3 value -0.3032.                        
000920     03  filler  pic s9v9(4) comp-3 value -0.3124.                        
000930     03  filler  pic s9v9(4) comp-3 value -0.3203.                        
000940     03  filler  pic s9v9(4) comp-3 value -0.3265.                        
000950     03  filler  pic s9v9(4) comp-3 value -0.3311.                        
000960     03  filler  pic s9v9(4) comp-3 value -0.3341.                        
000970     03  filler  pic s9v9(4) comp-3 value -0.3368.                        
000980 01  H2-Diesel-Change-Tab redefines H2-Diesel-Change-Values.              
000990     03  H2-Diesel-Change       pic s9v9(4) comp-3                        
001000                                 occurs 28.                               
001010*                                                                         
