000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Weekly Transport Profile    *                    
000040*        By Load Zone File (LZ-PROFILE output)         *                  
000050*  One logical profile per load zone - zone name       *                  
000060*  carried by the first record of each 168-hour block. *                  
000070*****************************************************                     
000080*  File size 37 bytes.                                                    
000090*                                                                         
000100* 04/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000110* 22/09/25 rjh - Added Lp-Zone-Name so a single LZ-               RJH0925 
000120*                PROFILE file can hold every zone                         
000130*                (source used one file per zone).                         
000140*                                                                         
000150 01  H2-Lz-Profile-Record.                                                
000160     03  LP-Zone-Name           pic x(20).                                
000170     03  LP-Hour                pic 9(3).                                 
000180     03  LP-LD-H2               pic 9(9)v9(4).                            
000190     03  LP-HD-H2               pic 9(9)v9(4).                            
000200     03  filler                 pic x(02).                                
000210*                                                                         
