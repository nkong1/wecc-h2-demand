000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Facility Hydrogen Demand    *                    
000040*        File (FAC-H2 - log)                           *                  
000050*****************************************************                     
000060*  File size 134 bytes.                                                   
000070*                                                                         
000080* 09/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000090*                                                                         
000100 01  H2-Fac-H2-Record.                                                    
000110     03  FH-Facility-Id         pic 9(9).                                 
000120     03  FH-Facility-Name       pic x(40).                                
000130     03  FH-Naics               pic 9(6).                                 
000140     03  FH-Sector              pic x(15).                                
000150     03  FH-Load-Zone           pic x(20).                                
000160     03  FH-H2-Mmbtu            pic 9(11)v9(4).                           
000170     03  FH-H2-Kg               pic 9(11)v9(3).                           
000180     03  filler                 pic x(02).                                
000190*                                                                         
