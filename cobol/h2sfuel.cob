000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For State Motor Fuel Usage      *                    
000040*              File  (STATE-FUEL)                    *                    
000050*     One record per state, keyed by SF-STATE-FIPS    *                   
000060*****************************************************                     
000070*  File size 35 bytes.                                                    
000080*                                                                         
000090* 14/04/86 djh - Created for the motor-fuel usage extract         DJH0486 
000100*                run used by the old mileage-tax forecast.                
000110* 19/11/98 djh - Y2K.  No date fields on this record, no chg.     DJH1198 
000120* 02/09/25 rjh - Re-purposed for the WECC hydrogen demand         RJH0925 
000130*                model.  Field names and picture clauses                  
000140*                rebuilt to carry gasoline/diesel volumes                 
000150*                instead of mileage-tax gallons.                          
000160*                                                                         
000170 01  H2-State-Fuel-Record.                                                
000180     03  SF-State-Name          pic x(20).                                
000190     03  SF-State-Fips          pic 9(2).                                 
000200     03  SF-Gas-Kbbl            pic 9(9)v9(2).                            
000210     03  SF-Diesel-Kbbl         pic 9(9)v9(2).                            
000220     03  filler                 pic x(02).                                
000230*                                                                         
