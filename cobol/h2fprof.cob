000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Normalised Hourly Fuelling  *                    
000040*     Profile File (LD-PROFILE / HD-PROFILE)          *                   
000050*  168 records per file, hour ascending, shares sum    *                  
000060*  to 1 over the file (pre-normalised by the source).  *                  
000070*****************************************************                     
000080*  File size 14 bytes.                                                    
000090*                                                                         
000100* 04/09/25 rjh - Created for the WECC hydrogen model.             RJH0925 
000110*                                                                         
000120 01  H2-Fuel-Profile-Record.                                              
000130     03  FP-Hour                pic 9(3).                                 
000140     03  FP-Norm-Demand         pic 9v9(8).                               
000150     03  filler                 pic x(02).                                
000160*                                                                         
