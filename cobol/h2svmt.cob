000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Statewide VMT Totals        *                    
000040*           File (STATE-VMT-TOT)                     *                    
000050*     One record per state, keyed by SV-State-Fips    *                   
000060*****************************************************                     
000070*  File size 32 bytes.                                                    
000080*                                                                         
000090* 21/06/91 djh - Created for the highway funding model.           DJH0691 
000100* 19/11/98 djh - Y2K.  No date fields, no change made.            DJH1198 
000110* 03/09/25 rjh - Re-purposed for WECC hydrogen model;             RJH0925 
000120*                fields now LD/HD vehicle-miles totals.                   
000130*                                                                         
000140 01  H2-State-Vmt-Record.                                                 
000150     03  SV-State-Fips          pic 9(2).                                 
000160     03  SV-LD-Vmt              pic 9(12)v9(2).                           
000170     03  SV-HD-Vmt              pic 9(12)v9(2).                           
000180     03  filler                 pic x(02).                                
000190*                                                                         
